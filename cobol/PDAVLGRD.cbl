000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PDAVLGRD.
000030 AUTHOR.        D T MARTINEZ.
000040 INSTALLATION.  SAGE POINT HOSPITALITY GROUP - BATCH SYSTEMS.
000050 DATE-WRITTEN.  03/16/2026.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*                                                                *
000100*A    ABSTRACT..                                                 *
000110*  PDAVLGRD IS THE AVAILABILITY GRID / TIME SLOT GENERATOR FOR   *
000120*  THE PRIVATE DINING RESERVATION SYSTEM.  FOR EACH SPACE/DATE   *
000130*  PAIR ON THE QUERY FILE IT RESOLVES THE RESTAURANT'S OPERATING *
000140*  HOURS FOR THAT DAY OF WEEK, STEPS THROUGH THE SPACE'S TIME    *
000150*  SLOTS FROM OPEN TO CLOSE, AND FOR EACH SLOT SUMS THE BOOKED   *
000160*  CAPACITY OF OVERLAPPING CONFIRMED RESERVATIONS TO PRODUCE AN  *
000170*  AVAILABLE/LIMITED/FULL STATUS.  ONE GRID IS PRINTED PER QUERY.*
000180*                                                                *
000190*J    JCL..                                                      *
000200*                                                                *
000210* //PDAVLGRD EXEC PGM=PDAVLGRD                                   *
000220* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
000230* //SYSOUT   DD SYSOUT=*                                         *
000240* //RESTIN   DD DSN=SPHG.PROD.RESTMAST.DATA,DISP=SHR              *
000250* //SPACEIN  DD DSN=SPHG.PROD.SPACEMST.DATA,DISP=SHR              *
000260* //RESVIN   DD DSN=SPHG.PROD.RESVMAST.DATA,DISP=SHR              *
000270* //AVLQRY   DD DSN=SPHG.PROD.PDAVLGRD.QUERY.DATA,DISP=SHR        *
000280* //GRIDRPT  DD DSN=SPHG.PROD.PDAVLGRD.GRID.DATA,                 *
000290* //            DISP=(,CATLG,CATLG),                              *
000300* //            UNIT=USER,SPACE=(CYL,(20,20),RLSE),                *
000310* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)                *
000320* //SYSIPT   DD DUMMY                                             *
000330* //*                                                             *
000340*                                                                *
000350*P    ENTRY PARAMETERS..                                         *
000360*     NONE.                                                      *
000370*                                                                *
000380*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000390*     I/O ERROR ON FILES.  BAD DATE PASSED TO PDJULCLC.          *
000400*                                                                *
000410*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000420*                                                                *
000430*     PDJULCLC ---- JULIAN DATE / DAY-OF-WEEK CONVERSION         *
000440*                                                                *
000450*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000460*     LIMITED-CAPACITY THRESHOLD IS 25 PERCENT OF SPACE MAXIMUM  *
000470*                                                                *
000480******************************************************************
000490*    CHANGE LOG                                                  *
000500*    ------------------------------------------------------     *
000510*    03/16/2026  DTM  SPH-0121  ORIGINAL PROGRAM.                *
000520*    03/23/2026  DTM  SPH-0122  SLOT STEPPING NO LONGER ADDS THE *
000530*                               SPACE BUFFER MINUTES -- BUFFER   *
000540*                               IS DISPLAY-ONLY, PER THE FLOOR   *
000550*                               MANAGERS' REQUEST.               *
000560*    04/30/2026  RSK  SPH-0125  MIDNIGHT-WRAP SLOTS NOW STOP THE *
000570*                               GRID INSTEAD OF PRINTING A SLOT  *
000580*                               THAT ENDS BEFORE IT STARTS.      *
000590*    06/17/2026  DTM  SPH-0129  YEAR-2000 REVIEW -- DATE FIELDS  *
000600*                               PASSED THROUGH TO PDJULCLC ONLY, *
000610*                               NO LOCAL CENTURY ARITHMETIC IN   *
000620*                               THIS PROGRAM.  NO CODE CHANGE.   *
000630*    07/02/2026  RSK  SPH-0131  SPACE-NOT-FOUND QUERIES NOW LOG  *
000640*                               A HEADER LINE INSTEAD OF BEING   *
000650*                               SILENTLY SKIPPED.                *
000660******************************************************************
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER. IBM-3090.
000700 OBJECT-COMPUTER. IBM-3090.
000710 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT RESTAURANT-FILE  ASSIGN TO RESTIN
000750            FILE STATUS IS WS-REST-FILE-STATUS.
000760     SELECT SPACE-FILE      ASSIGN TO SPACEIN
000770            FILE STATUS IS WS-SPACE-FILE-STATUS.
000780     SELECT RESV-IN-FILE    ASSIGN TO RESVIN
000790            FILE STATUS IS WS-RESVIN-FILE-STATUS.
000800     SELECT QUERY-FILE      ASSIGN TO AVLQRY
000810            FILE STATUS IS WS-QUERY-FILE-STATUS.
000820     SELECT GRID-FILE       ASSIGN TO GRIDRPT
000830            FILE STATUS IS WS-GRID-FILE-STATUS.
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  RESTAURANT-FILE
000870     RECORDING MODE IS F
000880     BLOCK CONTAINS 0 RECORDS.
000890 01  RESTAURANT-FILE-REC       PIC X(200).
000900 FD  SPACE-FILE
000910     RECORDING MODE IS F
000920     BLOCK CONTAINS 0 RECORDS.
000930 01  SPACE-FILE-REC            PIC X(150).
000940 FD  RESV-IN-FILE
000950     RECORDING MODE IS F
000960     BLOCK CONTAINS 0 RECORDS.
000970 01  RESV-IN-FILE-REC          PIC X(250).
000980 FD  QUERY-FILE
000990     RECORDING MODE IS F
001000     BLOCK CONTAINS 0 RECORDS.
001010 01  QUERY-FILE-REC            PIC X(046).
001020 FD  GRID-FILE
001030     RECORDING MODE IS F
001040     BLOCK CONTAINS 0 RECORDS.
001050 01  GRID-FILE-REC             PIC X(132).
001060 WORKING-STORAGE SECTION.
001070 01  FILLER PIC X(32)
001080       VALUE 'PDAVLGRD WORKING STORAGE BEGINS '.
001090******************************************************************
001100*    FILE STATUS AND SWITCH AREA                                 *
001110******************************************************************
001120 01  WS-FILE-STATUS-AREA.
001130     05  WS-REST-FILE-STATUS       PIC X(02).
001140     05  WS-SPACE-FILE-STATUS      PIC X(02).
001150     05  WS-RESVIN-FILE-STATUS     PIC X(02).
001160     05  WS-QUERY-FILE-STATUS      PIC X(02).
001170     05  WS-GRID-FILE-STATUS       PIC X(02).
001180 01  WS-SWITCH-AREA.
001190     05  END-OF-FILE-INDICATOR     PIC X(01).
001200         88  END-OF-FILE            VALUE 'Y'.
001210         88  CONTINUE-PROCESSING    VALUE 'N'.
001220     05  REST-EOF-SW               PIC X(01).
001230         88  REST-EOF               VALUE 'Y'.
001240     05  SPACE-EOF-SW              PIC X(01).
001250         88  SPACE-EOF              VALUE 'Y'.
001260     05  RESVIN-EOF-SW             PIC X(01).
001270         88  RESVIN-EOF             VALUE 'Y'.
001280     05  SPACE-FOUND-SW            PIC X(01).
001290         88  SPACE-FOUND            VALUE 'Y'.
001300         88  SPACE-NOT-FOUND        VALUE 'N'.
001310     05  REST-FOUND-SW             PIC X(01).
001320         88  REST-FOUND             VALUE 'Y'.
001330         88  REST-NOT-FOUND         VALUE 'N'.
001340     05  WS-DOW-OPEN-SW            PIC X(01).
001350         88  WS-DOW-IS-OPEN         VALUE 'Y'.
001360         88  WS-DOW-IS-CLOSED       VALUE 'N'.
001370     05  WS-SLOT-DONE-SW           PIC X(01).
001380         88  WS-SLOT-DONE           VALUE 'Y'.
001390         88  WS-SLOT-NOT-DONE       VALUE 'N'.
001400******************************************************************
001410*    CONTROL COUNTERS                                            *
001420******************************************************************
001430 01  WS-CONTROL-COUNTERS.
001440     05  WS-CTL-QUERIES-READ       PIC S9(7) COMP-3 VALUE 0.
001450     05  WS-CTL-GRIDS-PRINTED      PIC S9(7) COMP-3 VALUE 0.
001460     05  WS-CTL-CLOSED-GRIDS       PIC S9(7) COMP-3 VALUE 0.
001470     05  WS-CTL-SPACE-NOT-FOUND    PIC S9(7) COMP-3 VALUE 0.
001480     05  WS-CTL-SLOT-LINES         PIC S9(7) COMP-3 VALUE 0.
001490 01  WS-ABEND-MSG                  PIC X(50).
001500******************************************************************
001510*    DATE / TIME WORK AREA                                       *
001520******************************************************************
001530 01  WS-JULCLC-FUNCTION            PIC X(01).
001540 01  WS-JULCLC-DATE-TEXT           PIC X(10).
001550 01  WS-JULCLC-JULIAN              PIC S9(9) COMP-3.
001560 01  WS-JULCLC-DOW                 PIC 9(01) COMP-3.
001570 01  WS-JULCLC-RETURN-CODE         PIC X(01).
001580     88  WS-JULCLC-DATE-OK          VALUE '0'.
001590     88  WS-JULCLC-DATE-BAD         VALUE '1'.
001600 01  WS-DAY-SUBSCRIPT              PIC 9(01) COMP-3.
001610 01  WS-TIME-TEXT                  PIC X(05).
001620 01  WS-TIME-FIELDS REDEFINES WS-TIME-TEXT.
001630     05  WS-TIME-HH                PIC 9(02).
001640     05  FILLER                    PIC X(01).
001650     05  WS-TIME-MM                PIC 9(02).
001660 01  WS-TIME-MINUTES               PIC S9(5) COMP-3.
001670 01  WS-OPEN-MINUTES               PIC S9(5) COMP-3.
001680 01  WS-CLOSE-MINUTES              PIC S9(5) COMP-3.
001690 01  WS-SLOT-START-MINUTES         PIC S9(5) COMP-3.
001700 01  WS-SLOT-END-MINUTES           PIC S9(5) COMP-3.
001710 01  WS-SLOT-START-TEXT            PIC X(05).
001720 01  WS-SLOT-END-TEXT              PIC X(05).
001730 01  WS-SLOT-BOOKED-CAP            PIC S9(4) COMP-3.
001740 01  WS-SLOT-AVAIL-CAP             PIC S9(4) COMP-3.
001750 01  WS-SLOT-RESV-COUNT            PIC 9(03) COMP-3.
001760 01  WS-SLOT-STATUS                PIC X(09).
001770******************************************************************
001780*    RESTAURANT MASTER TABLE                                     *
001790******************************************************************
001800 01  WS-REST-RECORD.
001810     COPY RESTMAST.
001820 01  WS-REST-COUNT                 PIC 9(4) COMP-3 VALUE 0.
001830 01  REST-TABLE.
001840     05  REST-TAB-ENTRY OCCURS 50 TIMES
001850                        INDEXED BY REST-IDX.
001860         10  RT-ID                 PIC X(24).
001870         10  RT-NAME               PIC X(40).
001880         10  RT-ACTIVE             PIC X(01).
001890         10  RT-DAY-TAB OCCURS 7 TIMES
001900                        INDEXED BY RT-DAY-IDX.
001910             15  RT-DAY-OPEN       PIC X(05).
001920             15  RT-DAY-CLOSE      PIC X(05).
001930             15  RT-DAY-CLOSED     PIC X(01).
001940         10  FILLER                PIC X(20).
001950******************************************************************
001960*    SPACE MASTER TABLE                                          *
001970******************************************************************
001980 01  WS-SPACE-RECORD.
001990     COPY SPACEMST.
002000 01  WS-SPACE-COUNT                PIC 9(4) COMP-3 VALUE 0.
002010 01  SPACE-TABLE.
002020     05  SPACE-TAB-ENTRY OCCURS 500 TIMES
002030                         INDEXED BY SPACE-IDX.
002040         10  ST-ID                 PIC X(36).
002050         10  ST-REST-ID            PIC X(24).
002060         10  ST-NAME               PIC X(30).
002070         10  ST-MAX-CAP            PIC 9(4) COMP-3.
002080         10  ST-SLOT-MINS          PIC 9(4) COMP-3.
002090         10  ST-ACTIVE             PIC X(01).
002100         10  FILLER                PIC X(10).
002110******************************************************************
002120*    CONFIRMED RESERVATION TABLE.  ONLY STATUS 'C' ROWS ARE      *
002130*    LOADED -- CANCELLED HISTORY HAS NO BEARING ON AVAILABILITY. *
002140*    START/END TIMES ARE CONVERTED TO MINUTES ONCE AT LOAD TIME  *
002150*    SO THE OVERLAP TEST IN 22411 DOES NOT RECONVERT PER SLOT.   *
002160******************************************************************
002170 01  WS-RESV-RECORD.
002180     COPY RESVMAST.
002190 01  WS-RESV-COUNT                 PIC 9(5) COMP-3 VALUE 0.
002200 01  RESV-TABLE.
002210     05  RESV-TAB-ENTRY OCCURS 5000 TIMES
002220                        INDEXED BY RESV-IDX.
002230         10  VT-SPACE-ID           PIC X(36).
002240         10  VT-DATE               PIC X(10).
002250         10  VT-START-MINUTES      PIC S9(5) COMP-3.
002260         10  VT-END-MINUTES        PIC S9(5) COMP-3.
002270         10  VT-PARTY-SIZE         PIC 9(3) COMP-3.
002280******************************************************************
002290*    CURRENT QUERY WORK AREA                                     *
002300******************************************************************
002310 01  WS-QUERY-RECORD.
002320     COPY AVLQREC.
002321******************************************************************
002322*    US-STYLE DATE VIEW OF THE QUERY DATE FOR THE GRID HEADER --  *
002323*    THE FLOOR MANAGERS ASKED FOR MM/DD/YYYY ON THE PRINTED GRID  *
002324*    EVEN THOUGH THE FILES CARRY YYYY-MM-DD THROUGHOUT.           *
002325******************************************************************
002326 01  WS-AQ-DATE-COPY               PIC X(10).
002327 01  WS-AQ-DATE-FIELDS REDEFINES WS-AQ-DATE-COPY.
002328     05  WS-AQ-YYYY                PIC 9(04).
002329     05  FILLER                    PIC X(01).
002330     05  WS-AQ-MM                  PIC 9(02).
002331     05  FILLER                    PIC X(01).
002332     05  WS-AQ-DD                  PIC 9(02).
002333 01  WS-AQ-DATE-US-TEXT.
002334     05  WS-AQ-US-MM               PIC 9(02).
002335     05  FILLER                    PIC X(01) VALUE '/'.
002336     05  WS-AQ-US-DD               PIC 9(02).
002337     05  FILLER                    PIC X(01) VALUE '/'.
002338     05  WS-AQ-US-YYYY             PIC 9(04).
002339 01  WS-GRID-HEADER-1              PIC X(132).
002340 01  WS-GRID-HEADER-2              PIC X(132).
002350 01  WS-GRID-SLOT-LINE.
002360     05  FILLER                    PIC X(04) VALUE SPACE.
002370     05  GL-START                  PIC X(05).
002380     05  FILLER                    PIC X(03) VALUE ' - '.
002390     05  GL-END                    PIC X(05).
002400     05  FILLER                    PIC X(03) VALUE SPACE.
002410     05  GL-BOOKED                 PIC ZZZ9.
002420     05  FILLER                    PIC X(01) VALUE SPACE.
002430     05  GL-AVAIL                  PIC ZZZ9.
002440     05  FILLER                    PIC X(01) VALUE SPACE.
002450     05  GL-RESV-COUNT             PIC ZZ9.
002460     05  FILLER                    PIC X(03) VALUE SPACE.
002470     05  GL-STATUS                 PIC X(09).
002480     05  FILLER                    PIC X(90) VALUE SPACE.
002490 01  WS-CONTROL-TOTAL-LINE.
002491     05  FILLER                    PIC X(20) VALUE
002492         '  END OF RUN -      '.
002493     05  CT-GRIDS-EDIT             PIC ZZZ9.
002494     05  FILLER                    PIC X(15) VALUE
002495         ' GRIDS PRINTED'.
002496     05  FILLER                    PIC X(93) VALUE SPACE.
002497 01  WS-CONTROL-TOTAL-FLAT REDEFINES WS-CONTROL-TOTAL-LINE
002498                                   PIC X(132).
002500 01  FILLER PIC X(32)
002510       VALUE 'PDAVLGRD WORKING STORAGE ENDS   '.
002520 LINKAGE SECTION.
002530 PROCEDURE DIVISION.
002540******************************************************************
002550*                        PROCEDURE DIVISION                      *
002560******************************************************************
002570     PERFORM 000-MAINLINE
002580     GOBACK.
002590******************************************************************
002600*                  000-MAINLINE                                  *
002610******************************************************************
002620 000-MAINLINE.
002630     PERFORM 100-INITIALIZATION
002640     PERFORM 200-PROCESS-MAINLINE
002650       UNTIL END-OF-FILE
002660     PERFORM 300-TERMINATION
002670     .
002680******************************************************************
002690*                 100-INITIALIZATION                             *
002700******************************************************************
002710 100-INITIALIZATION.
002720     INITIALIZE WS-CONTROL-COUNTERS
002730     SET CONTINUE-PROCESSING TO TRUE
002740     PERFORM 110-OPEN-FILES
002750     PERFORM 120-LOAD-MASTERS
002760     .
002770 110-OPEN-FILES.
002780     OPEN INPUT  RESTAURANT-FILE
002790     IF WS-REST-FILE-STATUS NOT = '00'
002800        MOVE 'OPEN FAILED - RESTAURANT-FILE' TO WS-ABEND-MSG
002810        PERFORM 999-ABEND
002820     END-IF
002830     OPEN INPUT  SPACE-FILE
002840     IF WS-SPACE-FILE-STATUS NOT = '00'
002850        MOVE 'OPEN FAILED - SPACE-FILE' TO WS-ABEND-MSG
002860        PERFORM 999-ABEND
002870     END-IF
002880     OPEN INPUT  RESV-IN-FILE
002890     IF WS-RESVIN-FILE-STATUS NOT = '00'
002900        MOVE 'OPEN FAILED - RESV-IN-FILE' TO WS-ABEND-MSG
002910        PERFORM 999-ABEND
002920     END-IF
002930     OPEN INPUT  QUERY-FILE
002940     IF WS-QUERY-FILE-STATUS NOT = '00'
002950        MOVE 'OPEN FAILED - QUERY-FILE' TO WS-ABEND-MSG
002960        PERFORM 999-ABEND
002970     END-IF
002980     OPEN OUTPUT GRID-FILE
002990     IF WS-GRID-FILE-STATUS NOT = '00'
003000        MOVE 'OPEN FAILED - GRID-FILE' TO WS-ABEND-MSG
003010        PERFORM 999-ABEND
003020     END-IF
003030     .
003040 120-LOAD-MASTERS.
003050     PERFORM 121-LOAD-ONE-RESTAURANT UNTIL REST-EOF
003060     PERFORM 122-LOAD-ONE-SPACE      UNTIL SPACE-EOF
003070     PERFORM 123-LOAD-ONE-RESERVATION UNTIL RESVIN-EOF
003080     .
003090 121-LOAD-ONE-RESTAURANT.
003100     READ RESTAURANT-FILE INTO WS-REST-RECORD
003110        AT END SET REST-EOF TO TRUE
003120     END-READ
003130     IF NOT REST-EOF
003140        IF WS-REST-FILE-STATUS NOT = '00'
003150           MOVE 'READ FAILED - RESTAURANT-FILE' TO WS-ABEND-MSG
003160           PERFORM 999-ABEND
003170        END-IF
003180        PERFORM 1211-STORE-RESTAURANT-ROW
003190     END-IF
003200     .
003210 1211-STORE-RESTAURANT-ROW.
003220     ADD 1 TO WS-REST-COUNT
003230     SET REST-IDX TO WS-REST-COUNT
003240     MOVE REST-ID     TO RT-ID(REST-IDX)
003250     MOVE REST-NAME   TO RT-NAME(REST-IDX)
003260     MOVE REST-ACTIVE TO RT-ACTIVE(REST-IDX)
003270     PERFORM 12111-COPY-ONE-DAY-ROW
003280        VARYING REST-DAY-IDX FROM 1 BY 1
003290        UNTIL REST-DAY-IDX > 7
003300     .
003310 12111-COPY-ONE-DAY-ROW.
003320     SET RT-DAY-IDX(REST-IDX) TO REST-DAY-IDX
003330     MOVE DAY-OPEN-TIME(REST-DAY-IDX)
003340         TO RT-DAY-OPEN(REST-IDX, REST-DAY-IDX)
003350     MOVE DAY-CLOSE-TIME(REST-DAY-IDX)
003360         TO RT-DAY-CLOSE(REST-IDX, REST-DAY-IDX)
003370     MOVE DAY-CLOSED-FLAG(REST-DAY-IDX)
003380         TO RT-DAY-CLOSED(REST-IDX, REST-DAY-IDX)
003390     .
003400 122-LOAD-ONE-SPACE.
003410     READ SPACE-FILE INTO WS-SPACE-RECORD
003420        AT END SET SPACE-EOF TO TRUE
003430     END-READ
003440     IF NOT SPACE-EOF
003450        IF WS-SPACE-FILE-STATUS NOT = '00'
003460           MOVE 'READ FAILED - SPACE-FILE' TO WS-ABEND-MSG
003470           PERFORM 999-ABEND
003480        END-IF
003490        PERFORM 1221-STORE-SPACE-ROW
003500     END-IF
003510     .
003520 1221-STORE-SPACE-ROW.
003530     ADD 1 TO WS-SPACE-COUNT
003540     SET SPACE-IDX TO WS-SPACE-COUNT
003550     MOVE SPACE-ID (SPACE-MASTER-RECORD) TO ST-ID(SPACE-IDX)
003560     MOVE SPACE-REST-ID   TO ST-REST-ID(SPACE-IDX)
003570     MOVE SPACE-NAME      TO ST-NAME(SPACE-IDX)
003580     MOVE SPACE-MAX-CAP   TO ST-MAX-CAP(SPACE-IDX)
003590     MOVE SPACE-SLOT-MINS TO ST-SLOT-MINS(SPACE-IDX)
003600     MOVE SPACE-ACTIVE    TO ST-ACTIVE(SPACE-IDX)
003610     .
003620 123-LOAD-ONE-RESERVATION.
003630     READ RESV-IN-FILE INTO WS-RESV-RECORD
003640        AT END SET RESVIN-EOF TO TRUE
003650     END-READ
003660     IF NOT RESVIN-EOF
003670        IF WS-RESVIN-FILE-STATUS NOT = '00'
003680           MOVE 'READ FAILED - RESV-IN-FILE' TO WS-ABEND-MSG
003690           PERFORM 999-ABEND
003700        END-IF
003710        IF RSV-CONFIRMED
003720           PERFORM 1231-STORE-RESERVATION-ROW
003730        END-IF
003740     END-IF
003750     .
003760 1231-STORE-RESERVATION-ROW.
003770     ADD 1 TO WS-RESV-COUNT
003780     SET RESV-IDX TO WS-RESV-COUNT
003790     MOVE RSV-SPACE-ID   TO VT-SPACE-ID(RESV-IDX)
003800     MOVE RSV-DATE       TO VT-DATE(RESV-IDX)
003810     MOVE RSV-PARTY-SIZE TO VT-PARTY-SIZE(RESV-IDX)
003820     MOVE RSV-START-TIME TO WS-TIME-TEXT
003830     PERFORM 9100-TIME-TO-MINUTES
003840     MOVE WS-TIME-MINUTES TO VT-START-MINUTES(RESV-IDX)
003850     MOVE RSV-END-TIME   TO WS-TIME-TEXT
003860     PERFORM 9100-TIME-TO-MINUTES
003870     MOVE WS-TIME-MINUTES TO VT-END-MINUTES(RESV-IDX)
003880     .
003890******************************************************************
003900*                  200-PROCESS-MAINLINE                          *
003910******************************************************************
003920 200-PROCESS-MAINLINE.
003930     PERFORM 210-READ-QUERY
003940     IF NOT END-OF-FILE
003950        PERFORM 220-PROCESS-QUERY
003960     END-IF
003970     .
003980 210-READ-QUERY.
003990     READ QUERY-FILE INTO WS-QUERY-RECORD
004000        AT END SET END-OF-FILE TO TRUE
004010     END-READ
004020     IF NOT END-OF-FILE
004030        IF WS-QUERY-FILE-STATUS NOT = '00'
004040           MOVE 'READ FAILED - QUERY-FILE' TO WS-ABEND-MSG
004050           PERFORM 999-ABEND
004060        END-IF
004070        ADD 1 TO WS-CTL-QUERIES-READ
004080     END-IF
004090     .
004100******************************************************************
004110*    220-PROCESS-QUERY -- LOCATE THE SPACE, RESOLVE ITS DAY OF   *
004120*    WEEK HOURS, AND EITHER PRINT A GRID OR A CLOSED/NOT-FOUND   *
004130*    HEADER.                                                    *
004140******************************************************************
004150 220-PROCESS-QUERY.
004160     PERFORM 221-FIND-SPACE-AND-REST
004170     IF SPACE-FOUND AND REST-FOUND
004180        PERFORM 222-RESOLVE-DAY-HOURS
004190        IF WS-DOW-IS-OPEN
004200           PERFORM 223-WRITE-GRID-HEADER
004210           MOVE WS-OPEN-MINUTES TO WS-SLOT-START-MINUTES
004220           SET WS-SLOT-NOT-DONE TO TRUE
004230           PERFORM 224-GENERATE-ONE-SLOT UNTIL WS-SLOT-DONE
004240           ADD 1 TO WS-CTL-GRIDS-PRINTED
004250        ELSE
004260           PERFORM 225-WRITE-CLOSED-HEADER
004270           ADD 1 TO WS-CTL-CLOSED-GRIDS
004280        END-IF
004290     ELSE
004300        PERFORM 226-WRITE-SPACE-NOT-FOUND-HEADER
004310        ADD 1 TO WS-CTL-SPACE-NOT-FOUND
004320     END-IF
004330     .
004340 221-FIND-SPACE-AND-REST.
004350     SET SPACE-NOT-FOUND TO TRUE
004360     PERFORM 2211-SEARCH-SPACE-TABLE
004370        VARYING SPACE-IDX FROM 1 BY 1
004380        UNTIL SPACE-IDX > WS-SPACE-COUNT OR SPACE-FOUND
004390     IF SPACE-FOUND
004400        SET REST-NOT-FOUND TO TRUE
004410        PERFORM 2212-SEARCH-REST-TABLE
004420           VARYING REST-IDX FROM 1 BY 1
004430           UNTIL REST-IDX > WS-REST-COUNT OR REST-FOUND
004440     END-IF
004450     .
004460 2211-SEARCH-SPACE-TABLE.
004470     IF ST-ID(SPACE-IDX) = AQ-SPACE-ID
004480        AND ST-ACTIVE(SPACE-IDX) = 'Y'
004490        SET SPACE-FOUND TO TRUE
004500     END-IF
004510     .
004520 2212-SEARCH-REST-TABLE.
004530     IF RT-ID(REST-IDX) = ST-REST-ID(SPACE-IDX)
004540        SET REST-FOUND TO TRUE
004550     END-IF
004560     .
004570******************************************************************
004580*    222-RESOLVE-DAY-HOURS -- CALL PDJULCLC FOR THE DAY OF WEEK  *
004590*    OF AQ-DATE, THEN LOOK UP THAT DAY'S ROW IN THE RESTAURANT'S *
004600*    HOURS TABLE.                                                *
004610******************************************************************
004620 222-RESOLVE-DAY-HOURS.
004630     MOVE '1' TO WS-JULCLC-FUNCTION
004640     MOVE AQ-DATE TO WS-JULCLC-DATE-TEXT
004650     CALL 'PDJULCLC' USING WS-JULCLC-FUNCTION
004660                           WS-JULCLC-DATE-TEXT
004670                           WS-JULCLC-JULIAN
004680                           WS-JULCLC-DOW
004690                           WS-JULCLC-RETURN-CODE
004700     IF WS-JULCLC-DATE-BAD
004710        SET WS-DOW-IS-CLOSED TO TRUE
004720     ELSE
004730        COMPUTE WS-DAY-SUBSCRIPT = WS-JULCLC-DOW + 1
004740        SET WS-DOW-IS-CLOSED TO TRUE
004750        IF RT-DAY-CLOSED(REST-IDX, WS-DAY-SUBSCRIPT) = 'N'
004760           AND RT-DAY-OPEN(REST-IDX, WS-DAY-SUBSCRIPT) NOT = SPACE
004770           AND RT-DAY-CLOSE(REST-IDX, WS-DAY-SUBSCRIPT) NOT = SPACE
004780           SET WS-DOW-IS-OPEN TO TRUE
004790           MOVE RT-DAY-OPEN(REST-IDX, WS-DAY-SUBSCRIPT)
004800               TO WS-TIME-TEXT
004810           PERFORM 9100-TIME-TO-MINUTES
004820           MOVE WS-TIME-MINUTES TO WS-OPEN-MINUTES
004830           MOVE RT-DAY-CLOSE(REST-IDX, WS-DAY-SUBSCRIPT)
004840               TO WS-TIME-TEXT
004850           PERFORM 9100-TIME-TO-MINUTES
004860           MOVE WS-TIME-MINUTES TO WS-CLOSE-MINUTES
004870        END-IF
004880     END-IF
004890     .
004900******************************************************************
004910*    223-WRITE-GRID-HEADER                                       *
004920******************************************************************
004930 223-WRITE-GRID-HEADER.
004931     MOVE AQ-DATE TO WS-AQ-DATE-COPY
004932     MOVE WS-AQ-MM TO WS-AQ-US-MM
004933     MOVE WS-AQ-DD TO WS-AQ-US-DD
004934     MOVE WS-AQ-YYYY TO WS-AQ-US-YYYY
004940     MOVE SPACE TO WS-GRID-HEADER-1
004950     STRING 'SPACE: ' DELIMITED BY SIZE
004960            ST-NAME(SPACE-IDX) DELIMITED BY SIZE
004970            '   DATE: '        DELIMITED BY SIZE
004980            WS-AQ-DATE-US-TEXT DELIMITED BY SIZE
004990            INTO WS-GRID-HEADER-1
005000     WRITE GRID-FILE-REC FROM WS-GRID-HEADER-1
005010     MOVE SPACE TO WS-GRID-HEADER-2
005020     MOVE RT-DAY-OPEN(REST-IDX, WS-DAY-SUBSCRIPT) TO WS-SLOT-START-TEXT
005030     MOVE RT-DAY-CLOSE(REST-IDX, WS-DAY-SUBSCRIPT) TO WS-SLOT-END-TEXT
005040     STRING 'HOURS: ' DELIMITED BY SIZE
005050            WS-SLOT-START-TEXT DELIMITED BY SIZE
005060            ' - '              DELIMITED BY SIZE
005070            WS-SLOT-END-TEXT   DELIMITED BY SIZE
005080            INTO WS-GRID-HEADER-2
005090     WRITE GRID-FILE-REC FROM WS-GRID-HEADER-2
005100     .
005110 224-GENERATE-ONE-SLOT.
005120     COMPUTE WS-SLOT-END-MINUTES =
005130         WS-SLOT-START-MINUTES + ST-SLOT-MINS(SPACE-IDX)
005140     IF WS-SLOT-END-MINUTES > WS-CLOSE-MINUTES
005150        OR WS-SLOT-END-MINUTES < WS-SLOT-START-MINUTES
005160        SET WS-SLOT-DONE TO TRUE
005170     ELSE
005180        PERFORM 2241-COMPUTE-SLOT-OCCUPANCY
005190        PERFORM 2242-WRITE-SLOT-LINE
005200        MOVE WS-SLOT-END-MINUTES TO WS-SLOT-START-MINUTES
005210     END-IF
005220     .
005230******************************************************************
005240*    2241-COMPUTE-SLOT-OCCUPANCY -- SUM PARTY SIZES OF CONFIRMED *
005250*    RESERVATIONS OVERLAPPING [WS-SLOT-START,WS-SLOT-END). AN    *
005260*    OVERLAP IS RESSTART < SLOTEND AND RESEND > SLOTSTART.       *
005270******************************************************************
005280 2241-COMPUTE-SLOT-OCCUPANCY.
005290     MOVE 0 TO WS-SLOT-BOOKED-CAP
005300     MOVE 0 TO WS-SLOT-RESV-COUNT
005310     PERFORM 22411-CHECK-ONE-RESERVATION
005320        VARYING RESV-IDX FROM 1 BY 1
005330        UNTIL RESV-IDX > WS-RESV-COUNT
005340     COMPUTE WS-SLOT-AVAIL-CAP =
005350         ST-MAX-CAP(SPACE-IDX) - WS-SLOT-BOOKED-CAP
005360     EVALUATE TRUE
005370        WHEN WS-SLOT-AVAIL-CAP <= 0
005380           MOVE 'FULL'      TO WS-SLOT-STATUS
005390        WHEN (WS-SLOT-AVAIL-CAP * 4) < ST-MAX-CAP(SPACE-IDX)
005400           MOVE 'LIMITED'   TO WS-SLOT-STATUS
005410        WHEN OTHER
005420           MOVE 'AVAILABLE' TO WS-SLOT-STATUS
005430     END-EVALUATE
005440     .
005450 22411-CHECK-ONE-RESERVATION.
005460     IF VT-SPACE-ID(RESV-IDX) = AQ-SPACE-ID
005470        AND VT-DATE(RESV-IDX) = AQ-DATE
005480        AND VT-START-MINUTES(RESV-IDX) < WS-SLOT-END-MINUTES
005490        AND VT-END-MINUTES(RESV-IDX)   > WS-SLOT-START-MINUTES
005500        ADD VT-PARTY-SIZE(RESV-IDX) TO WS-SLOT-BOOKED-CAP
005510        ADD 1 TO WS-SLOT-RESV-COUNT
005520     END-IF
005530     .
005540 2242-WRITE-SLOT-LINE.
005550     MOVE WS-SLOT-START-MINUTES TO WS-TIME-MINUTES
005560     PERFORM 9200-MINUTES-TO-TIME
005570     MOVE WS-TIME-TEXT TO GL-START
005580     MOVE WS-SLOT-END-MINUTES TO WS-TIME-MINUTES
005590     PERFORM 9200-MINUTES-TO-TIME
005600     MOVE WS-TIME-TEXT TO GL-END
005610     MOVE WS-SLOT-BOOKED-CAP TO GL-BOOKED
005620     MOVE WS-SLOT-AVAIL-CAP  TO GL-AVAIL
005630     MOVE WS-SLOT-RESV-COUNT TO GL-RESV-COUNT
005640     MOVE WS-SLOT-STATUS     TO GL-STATUS
005650     WRITE GRID-FILE-REC FROM WS-GRID-SLOT-LINE
005660     IF WS-GRID-FILE-STATUS NOT = '00'
005670        MOVE 'WRITE FAILED - GRID-FILE' TO WS-ABEND-MSG
005680        PERFORM 999-ABEND
005690     END-IF
005700     ADD 1 TO WS-CTL-SLOT-LINES
005710     .
005720 225-WRITE-CLOSED-HEADER.
005730     MOVE SPACE TO WS-GRID-HEADER-1
005740     STRING 'SPACE: ' DELIMITED BY SIZE
005750            ST-NAME(SPACE-IDX) DELIMITED BY SIZE
005760            '   DATE: '        DELIMITED BY SIZE
005770            AQ-DATE            DELIMITED BY SIZE
005780            '   CLOSED'        DELIMITED BY SIZE
005790            INTO WS-GRID-HEADER-1
005800     WRITE GRID-FILE-REC FROM WS-GRID-HEADER-1
005810     .
005820 226-WRITE-SPACE-NOT-FOUND-HEADER.
005830     MOVE SPACE TO WS-GRID-HEADER-1
005840     STRING 'SPACE-ID: ' DELIMITED BY SIZE
005850            AQ-SPACE-ID  DELIMITED BY SIZE
005860            '   NOT FOUND OR INACTIVE' DELIMITED BY SIZE
005870            INTO WS-GRID-HEADER-1
005880     WRITE GRID-FILE-REC FROM WS-GRID-HEADER-1
005890     .
005900******************************************************************
005910*    UTILITY -- HH:MM TEXT TO MINUTES SINCE MIDNIGHT.  NO        *
005920*    INTRINSIC FUNCTIONS USED.                                   *
005930******************************************************************
005940 9100-TIME-TO-MINUTES.
005950     COMPUTE WS-TIME-MINUTES = (WS-TIME-HH * 60) + WS-TIME-MM
005960     .
005970******************************************************************
005980*    UTILITY -- MINUTES SINCE MIDNIGHT BACK TO HH:MM TEXT.       *
005990******************************************************************
006000 9200-MINUTES-TO-TIME.
006010     DIVIDE WS-TIME-MINUTES BY 60
006020        GIVING WS-TIME-HH
006030        REMAINDER WS-TIME-MM
006040     MOVE ':' TO FILLER OF WS-TIME-FIELDS
006050     .
006060******************************************************************
006070*                  300-TERMINATION                               *
006080******************************************************************
006090 300-TERMINATION.
006095     PERFORM 305-WRITE-TRAILER
006100     PERFORM 310-CLOSE-FILES
006110     PERFORM 320-DISPLAY-COUNTERS
006120     .
006096 305-WRITE-TRAILER.
006097     MOVE WS-CTL-GRIDS-PRINTED TO CT-GRIDS-EDIT
006098     WRITE GRID-FILE-REC FROM WS-CONTROL-TOTAL-FLAT
006099     .
006130 310-CLOSE-FILES.
006140     CLOSE RESTAURANT-FILE SPACE-FILE RESV-IN-FILE
006150           QUERY-FILE GRID-FILE
006160     .
006170 320-DISPLAY-COUNTERS.
006180     DISPLAY 'PDAVLGRD PROCESSING COMPLETE'
006190     DISPLAY 'QUERIES READ:          ' WS-CTL-QUERIES-READ
006200     DISPLAY 'GRIDS PRINTED:         ' WS-CTL-GRIDS-PRINTED
006210     DISPLAY 'CLOSED-DAY HEADERS:    ' WS-CTL-CLOSED-GRIDS
006220     DISPLAY 'SPACE-NOT-FOUND SKIPS: ' WS-CTL-SPACE-NOT-FOUND
006230     DISPLAY 'SLOT LINES WRITTEN:    ' WS-CTL-SLOT-LINES
006240     .
006250******************************************************************
006260*                  999-ABEND                                     *
006270******************************************************************
006280 999-ABEND.
006290     DISPLAY 'PROGRAM ABENDING - PDAVLGRD'
006300     DISPLAY WS-ABEND-MSG
006310     CLOSE RESTAURANT-FILE SPACE-FILE RESV-IN-FILE
006320           QUERY-FILE GRID-FILE
006330     MOVE 16 TO RETURN-CODE
006340     GOBACK
006350     .
006360******************************************************************
006370*    END OF PDAVLGRD                                             *
006380******************************************************************
