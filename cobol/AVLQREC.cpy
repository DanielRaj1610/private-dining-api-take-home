000100******************************************************************
000200*    AVLQREC  --  AVAILABILITY GRID REQUEST RECORD               *
000300*                                                                *
000400*    ONE RECORD PER SPACE/DATE COMBINATION THE FLOOR MANAGERS    *
000500*    WANT AN AVAILABILITY GRID FOR.  READ BY PDAVLGRD.  THE      *
000600*    QUERY FILE IS BUILT NIGHTLY BY THE SCHEDULING DESK FROM     *
000700*    THE NEXT SEVEN DAYS' BOOKED SPACES -- SEE THE PDAVLGRD      *
000800*    ABSTRACT FOR HOW A QUERY MAPS TO A GRID.  LINE-SEQUENTIAL,  *
000900*    ONE 46-BYTE RECORD PER SPACE/DATE PAIR.                     *
001000*                                                                *
001100*    2026-03-16  DTM  TKT#SPH-0121  ORIGINAL COPYBOOK            *
001200******************************************************************
001300 01  AVAIL-QUERY-RECORD.
001400     05  AQ-SPACE-ID                   PIC X(36).
001500     05  AQ-DATE                       PIC X(10).
001600******************************************************************
001700*    END OF AVLQREC                                              *
001800******************************************************************
