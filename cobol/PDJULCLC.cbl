000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. PDJULCLC.
000030 AUTHOR. R S KOWALCZYK.
000040 INSTALLATION. SAGE POINT HOSPITALITY GROUP - HOME OFFICE.
000050 DATE-WRITTEN. 03/09/2026.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - INTERNAL RESERVATIONS BATCH ONLY.
000080******************************************************************
000090*                                                                *
000100*A    ABSTRACT..                                                 *
000110*  SHARED DATE-MATH ELEMENT.  CONVERTS AN EXTERNAL YYYY-MM-DD    *
000120*  DATE INTO AN INTERNAL JULIAN DAY NUMBER AND A DAY-OF-WEEK     *
000130*  CODE (0=SUNDAY..6=SATURDAY), AND CONVERTS A JULIAN DAY NUMBER *
000140*  BACK OUT TO AN EXTERNAL YYYY-MM-DD DATE.  CALLED BY PDRSVPST, *
000150*  PDAVLGRD AND PDOCCRPT SO THE CALENDAR ARITHMETIC FOR THE      *
000160*  DATE-NOT-IN-PAST RULE, THE 90-DAY ADVANCE-BOOKING LIMIT, THE  *
000170*  OPERATING-HOURS DAY-OF-WEEK LOOKUP AND THE OCCUPANCY REPORT'S *
000180*  CALENDAR WALK ALL AGREE WITH ONE ANOTHER.                     *
000190*                                                                *
000200*P    ENTRY PARAMETERS..                                         *
000210*     LK-FUNCTION-CODE   '1' = DATE-TO-JULIAN, '2' = JULIAN-TO-  *
000220*                        DATE.                                   *
000230*     LK-DATE-TEXT       YYYY-MM-DD, INPUT ON FUNCTION 1, OUTPUT *
000240*                        ON FUNCTION 2.                          *
000250*     LK-JULIAN-DAY      INPUT ON FUNCTION 2, OUTPUT ON FUNCTION *
000260*                        1.                                      *
000270*     LK-DAY-OF-WEEK     OUTPUT ON FUNCTION 1 ONLY.               *
000280*     LK-RETURN-CODE     '0' = OK, '1' = INVALID DATE OR FUNCTION*
000290*                        CODE.                                   *
000300*                                                                *
000310*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000320*     INVALID MONTH, INVALID DAY-OF-MONTH, INVALID FUNCTION CODE *
000330*                                                                *
000340*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000350*     NONE.                                                      *
000360*                                                                *
000370*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000380*     WS-MONTH-DAYS-TABLE -- DAYS PER CALENDAR MONTH             *
000390*                                                                *
000400******************************************************************
000410*    CHANGE LOG                                                  *
000420*                                                                *
000430*    DATE       WHO  TICKET       DESCRIPTION                    *
000440*    ---------- ---- ------------ ----------------------------- *
000450*    03/09/2026 RSK  SPH-0119     ORIGINAL PROGRAM - DATE-TO-    *
000460*                                 JULIAN AND DAY-OF-WEEK ONLY.   *
000470*    03/22/2026 RSK  SPH-0130     ADD JULIAN-TO-DATE FUNCTION SO *
000480*                                 PDOCCRPT CAN WALK A DATE RANGE *
000490*                                 ONE CALENDAR DAY AT A TIME.    *
000500*    04/08/2026 RSK  SPH-0124     ADD LEAP-YEAR CHECK ON THE     *
000510*                                 DATE-TO-JULIAN SIDE - FEB 2027 *
000520*                                 REQUESTS WERE VALIDATING A     *
000530*                                 29TH THAT DOESN'T EXIST.       *
000540*    06/17/2026 RSK  SPH-0129     Y2K FOLLOW-UP: CONFIRMED THE   *
000550*                                 CENTURY/400-YEAR LEAP TEST     *
000560*                                 HANDLES 2000 AND 2100 BOTH     *
000570*                                 CORRECTLY - NO CODE CHANGE.    *
000580******************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     CLASS NUMERIC-DIGITS IS '0' THRU '9'.
000630 DATA DIVISION.
000640 WORKING-STORAGE SECTION.
000650 01  FILLER PIC X(32)
000660     VALUE 'PDJULCLC WORKING STORAGE BEGINS'.
000670******************************************************************
000680*    READ ONLY CONSTANTS                                         *
000690******************************************************************
000700 01  READ-ONLY-WORK-AREA.
000710     05  WS-RETURN-OK-VALUE        PIC X(01) VALUE '0'.
000720     05  WS-RETURN-BAD-VALUE       PIC X(01) VALUE '1'.
000730     05  FILLER                    PIC X(30).
000740******************************************************************
000750*    DAYS-PER-MONTH TABLE (NON-LEAP YEAR)                        *
000760******************************************************************
000770 01  WS-MONTH-DAYS-TABLE.
000780     05  FILLER                    PIC 9(02) VALUE 31.
000790     05  FILLER                    PIC 9(02) VALUE 28.
000800     05  FILLER                    PIC 9(02) VALUE 31.
000810     05  FILLER                    PIC 9(02) VALUE 30.
000820     05  FILLER                    PIC 9(02) VALUE 31.
000830     05  FILLER                    PIC 9(02) VALUE 30.
000840     05  FILLER                    PIC 9(02) VALUE 31.
000850     05  FILLER                    PIC 9(02) VALUE 31.
000860     05  FILLER                    PIC 9(02) VALUE 30.
000870     05  FILLER                    PIC 9(02) VALUE 31.
000880     05  FILLER                    PIC 9(02) VALUE 30.
000890     05  FILLER                    PIC 9(02) VALUE 31.
000900 01  WS-MONTH-DAYS-R REDEFINES WS-MONTH-DAYS-TABLE.
000910     05  WS-MONTH-DAYS             PIC 9(02) OCCURS 12 TIMES
000920                                   INDEXED BY WS-MO-IDX.
000930 EJECT
000940******************************************************************
000950*    DATE COMPONENT WORK AREAS                                   *
000960******************************************************************
000970 01  WS-DATE-WORK-AREA.
000980     05  WS-DATE-TEXT-COPY         PIC X(10).
000990 01  WS-DATE-FIELDS REDEFINES WS-DATE-WORK-AREA.
001000     05  WS-IN-YYYY                PIC 9(04).
001010     05  FILLER                    PIC X(01).
001020     05  WS-IN-MM                  PIC 9(02).
001030     05  FILLER                    PIC X(01).
001040     05  WS-IN-DD                  PIC 9(02).
001050 01  WS-OUT-DATE-FIELDS.
001060     05  WS-OUT-YYYY               PIC 9(04).
001070     05  WS-OUT-DASH1              PIC X(01) VALUE '-'.
001080     05  WS-OUT-MM                 PIC 9(02).
001090     05  WS-OUT-DASH2              PIC X(01) VALUE '-'.
001100     05  WS-OUT-DD                 PIC 9(02).
001110 01  WS-OUT-DATE-TEXT REDEFINES WS-OUT-DATE-FIELDS PIC X(10).
001120 01  WS-LEAP-YEAR-IND              PIC X(01).
001130     88  IS-LEAP-YEAR               VALUE 'Y'.
001140     88  NOT-LEAP-YEAR              VALUE 'N'.
001150 EJECT
001160******************************************************************
001170*    JULIAN ARITHMETIC WORK AREA (FLIEGEL-VAN FLANDERN METHOD)   *
001180******************************************************************
001190 01  WS-JULIAN-WORK-AREA.
001200     05  WS-CALC-A                 PIC S9(9) COMP-3.
001210     05  WS-CALC-Y                 PIC S9(9) COMP-3.
001220     05  WS-CALC-M                 PIC S9(9) COMP-3.
001230     05  WS-CALC-JDN               PIC S9(9) COMP-3.
001240     05  WS-CALC-L                 PIC S9(9) COMP-3.
001250     05  WS-CALC-N                 PIC S9(9) COMP-3.
001260     05  WS-CALC-YR                PIC S9(9) COMP-3.
001270     05  WS-CALC-MO                PIC S9(9) COMP-3.
001280     05  WS-CALC-DA                PIC S9(9) COMP-3.
001290     05  WS-CALC-REM               PIC S9(9) COMP-3.
001300     05  FILLER                    PIC X(04).
001310 01  FILLER PIC X(32)
001320     VALUE 'PDJULCLC WORKING STORAGE ENDS  '.
001330 EJECT
001340 LINKAGE SECTION.
001350 01  LK-FUNCTION-CODE              PIC X(01).
001360     88  LK-DATE-TO-JULIAN          VALUE '1'.
001370     88  LK-JULIAN-TO-DATE          VALUE '2'.
001380 01  LK-DATE-TEXT                  PIC X(10).
001390 01  LK-JULIAN-DAY                 PIC S9(9) COMP-3.
001400 01  LK-DAY-OF-WEEK                PIC 9(01) COMP-3.
001410 01  LK-RETURN-CODE                PIC X(01).
001420     88  LK-DATE-VALID              VALUE '0'.
001430     88  LK-DATE-INVALID            VALUE '1'.
001440 EJECT
001450******************************************************************
001460*                        PROCEDURE DIVISION                      *
001470******************************************************************
001480 PROCEDURE DIVISION USING LK-FUNCTION-CODE
001490                          LK-DATE-TEXT
001500                          LK-JULIAN-DAY
001510                          LK-DAY-OF-WEEK
001520                          LK-RETURN-CODE.
001530
001540******************************************************************
001550*                       000-MAINLINE                             *
001560******************************************************************
001570
001580 000-MAINLINE.
001590     MOVE WS-RETURN-OK-VALUE TO LK-RETURN-CODE
001600     EVALUATE TRUE
001610         WHEN LK-DATE-TO-JULIAN
001620             PERFORM 100-DATE-TO-JULIAN
001630         WHEN LK-JULIAN-TO-DATE
001640             PERFORM 200-JULIAN-TO-DATE
001650         WHEN OTHER
001660             MOVE WS-RETURN-BAD-VALUE TO LK-RETURN-CODE
001670     END-EVALUATE
001680     GOBACK
001690     .
001700 EJECT
001710******************************************************************
001720*                  100-DATE-TO-JULIAN                            *
001730******************************************************************
001740
001750 100-DATE-TO-JULIAN.
001760     MOVE LK-DATE-TEXT TO WS-DATE-TEXT-COPY
001770     PERFORM 110-CHECK-DATE-COMPONENTS
001780     IF LK-DATE-VALID
001790        PERFORM 120-CALC-JULIAN-DAY
001800        PERFORM 130-CALC-DAY-OF-WEEK
001810     END-IF
001820     .
001830
001840 110-CHECK-DATE-COMPONENTS.
001850     SET LK-DATE-VALID TO TRUE
001860     IF WS-IN-MM < 1 OR WS-IN-MM > 12
001870        SET LK-DATE-INVALID TO TRUE
001880     END-IF
001890     IF LK-DATE-VALID
001900        PERFORM 111-CHECK-LEAP-YEAR
001910        SET WS-MO-IDX TO WS-IN-MM
001920        IF WS-IN-DD < 1
001930           SET LK-DATE-INVALID TO TRUE
001940        ELSE
001950           IF WS-IN-MM = 2 AND IS-LEAP-YEAR
001960              IF WS-IN-DD > 29
001970                 SET LK-DATE-INVALID TO TRUE
001980              END-IF
001990           ELSE
002000              IF WS-IN-DD > WS-MONTH-DAYS (WS-MO-IDX)
002010                 SET LK-DATE-INVALID TO TRUE
002020              END-IF
002030           END-IF
002040        END-IF
002050     END-IF
002060     .
002070
002080 111-CHECK-LEAP-YEAR.
002090     SET NOT-LEAP-YEAR TO TRUE
002100     DIVIDE WS-IN-YYYY BY 4 GIVING WS-CALC-A REMAINDER WS-CALC-REM
002110     IF WS-CALC-REM = 0
002120        DIVIDE WS-IN-YYYY BY 100 GIVING WS-CALC-A
002130               REMAINDER WS-CALC-REM
002140        IF WS-CALC-REM = 0
002150           DIVIDE WS-IN-YYYY BY 400 GIVING WS-CALC-A
002160                  REMAINDER WS-CALC-REM
002170           IF WS-CALC-REM = 0
002180              SET IS-LEAP-YEAR TO TRUE
002190           END-IF
002200        ELSE
002210           SET IS-LEAP-YEAR TO TRUE
002220        END-IF
002230     END-IF
002240     .
002250 EJECT
002260******************************************************************
002270*             120-CALC-JULIAN-DAY (FLIEGEL-VAN FLANDERN)         *
002280******************************************************************
002290
002300 120-CALC-JULIAN-DAY.
002310     COMPUTE WS-CALC-A = (14 - WS-IN-MM) / 12
002320     COMPUTE WS-CALC-Y = WS-IN-YYYY + 4800 - WS-CALC-A
002330     COMPUTE WS-CALC-M = WS-IN-MM + (12 * WS-CALC-A) - 3
002340     COMPUTE WS-CALC-JDN =
002350         WS-IN-DD
002360         + (((153 * WS-CALC-M) + 2) / 5)
002370         + (365 * WS-CALC-Y)
002380         + (WS-CALC-Y / 4)
002390         - (WS-CALC-Y / 100)
002400         + (WS-CALC-Y / 400)
002410         - 32045
002420     MOVE WS-CALC-JDN TO LK-JULIAN-DAY
002430     .
002440
002450******************************************************************
002460*                  130-CALC-DAY-OF-WEEK                          *
002470******************************************************************
002480
002490 130-CALC-DAY-OF-WEEK.
002500     COMPUTE WS-CALC-L = WS-CALC-JDN + 1
002510     DIVIDE WS-CALC-L BY 7 GIVING WS-CALC-N
002520            REMAINDER LK-DAY-OF-WEEK
002530     .
002540 EJECT
002550******************************************************************
002560*     200-JULIAN-TO-DATE (INVERSE FLIEGEL-VAN FLANDERN)          *
002570******************************************************************
002580
002590 200-JULIAN-TO-DATE.
002600     MOVE LK-JULIAN-DAY TO WS-CALC-JDN
002610     COMPUTE WS-CALC-L = WS-CALC-JDN + 68569
002620     COMPUTE WS-CALC-N = (4 * WS-CALC-L) / 146097
002630     COMPUTE WS-CALC-L = WS-CALC-L - (((146097 * WS-CALC-N) + 3) / 4)
002640     COMPUTE WS-CALC-YR = (4000 * (WS-CALC-L + 1)) / 1461001
002650     COMPUTE WS-CALC-L = WS-CALC-L - ((1461 * WS-CALC-YR) / 4) + 31
002660     COMPUTE WS-CALC-MO = (80 * WS-CALC-L) / 2447
002670     COMPUTE WS-CALC-DA = WS-CALC-L - ((2447 * WS-CALC-MO) / 80)
002680     COMPUTE WS-CALC-L = WS-CALC-MO / 11
002690     COMPUTE WS-CALC-MO = WS-CALC-MO + 2 - (12 * WS-CALC-L)
002700     COMPUTE WS-CALC-YR = (100 * (WS-CALC-N - 49)) + WS-CALC-YR
002710             + WS-CALC-L
002720     MOVE WS-CALC-YR TO WS-OUT-YYYY
002730     MOVE WS-CALC-MO TO WS-OUT-MM
002740     MOVE WS-CALC-DA TO WS-OUT-DD
002750     MOVE WS-OUT-DATE-TEXT TO LK-DATE-TEXT
002760     SET LK-DATE-VALID TO TRUE
002770     .
002780******************************************************************
002790*                    END OF PDJULCLC                             *
002800******************************************************************
