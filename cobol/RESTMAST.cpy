000100******************************************************************
000200*    RESTMAST  --  RESTAURANT MASTER RECORD                      *
000300*                                                                *
000400*    ONE RECORD PER RESTAURANT IN THE SAGE POINT CHAIN.  CARRIES *
000500*    THE SEVEN-DAY OPERATING-HOURS TABLE USED BY THE RESERVATION *
000600*    VALIDATOR, THE AVAILABILITY GRID AND THE OCCUPANCY REPORT   *
000700*    TO DECIDE WHETHER A GIVEN DAY-OF-WEEK IS OPEN AND WHAT ITS  *
000800*    OPEN/CLOSE TIMES ARE.  LINE-SEQUENTIAL, ONE 200-BYTE RECORD *
000900*    PER RESTAURANT.                                             *
001000*                                                                *
001100*    2026-03-02  RSK  TKT#SPH-0114  ORIGINAL COPYBOOK            *
001200******************************************************************
001300 01  REST-MASTER-RECORD.
001400     05  REST-ID                       PIC X(24).
001500     05  REST-NAME                     PIC X(40).
001600     05  REST-TIMEZONE                 PIC X(30).
001700     05  REST-ACTIVE                   PIC X(01).
001800         88  REST-IS-ACTIVE             VALUE 'Y'.
001900         88  REST-IS-INACTIVE           VALUE 'N'.
002000*    DAY-OF-WEEK HOURS TABLE - SUBSCRIPT 1 = SUNDAY (DAY 0)      *
002100*    THROUGH SUBSCRIPT 7 = SATURDAY (DAY 6).  SEE PDJULCLC FOR   *
002200*    THE DAY-OF-WEEK-TO-SUBSCRIPT CONVERSION (ADD 1 TO DOW).    *
002300     05  REST-DAY-TABLE OCCURS 7 TIMES
002400                        INDEXED BY REST-DAY-IDX.
002500         10  DAY-OPEN-TIME              PIC X(05).
002600         10  DAY-CLOSE-TIME             PIC X(05).
002700         10  DAY-CLOSED-FLAG            PIC X(01).
002800             88  DAY-IS-CLOSED           VALUE 'Y'.
002900             88  DAY-IS-OPEN             VALUE 'N'.
003000     05  FILLER                        PIC X(28).
003100******************************************************************
003200*    END OF RESTMAST                                             *
003300******************************************************************
