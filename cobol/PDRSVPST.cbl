000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PDRSVPST.
000030 AUTHOR.        R S KEMPNER.
000040 INSTALLATION.  SAGE POINT HOSPITALITY GROUP - BATCH SYSTEMS.
000050 DATE-WRITTEN.  03/09/2026.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*                                                                *
000100*A    ABSTRACT..                                                 *
000110*  PDRSVPST IS THE RESERVATION POSTING ENGINE FOR THE PRIVATE    *
000120*  DINING RESERVATION SYSTEM.  IT READS ONE TRANSACTION PER      *
000130*  RESERVATION ACTION (CREATE OR CANCEL) FROM THE REQUEST FILE,  *
000140*  VALIDATES EACH ONE AGAINST THE RESTAURANT AND SPACE MASTERS,  *
000150*  RUNS IT THROUGH THE IN-MEMORY SLOT CAPACITY ENGINE, AND       *
000160*  POSTS THE RESULT TO THE RESERVATION MASTER.  ONE DISPOSITION  *
000170*  LINE IS WRITTEN PER TRANSACTION, FOLLOWED BY CONTROL TOTALS.  *
000180*                                                                *
000190*J    JCL..                                                      *
000200*                                                                *
000210* //PDRSVPST EXEC PGM=PDRSVPST                                   *
000220* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
000230* //SYSOUT   DD SYSOUT=*                                         *
000240* //RESTIN   DD DSN=SPHG.PROD.RESTMAST.DATA,DISP=SHR              *
000250* //SPACEIN  DD DSN=SPHG.PROD.SPACEMST.DATA,DISP=SHR              *
000260* //RESVIN   DD DSN=SPHG.PROD.RESVMAST.DATA,DISP=SHR              *
000270* //REQIN    DD DSN=SPHG.PROD.RESVREQT.DATA,DISP=SHR              *
000280* //RESVOUT  DD DSN=SPHG.PROD.RESVMAST.DATA,                      *
000290* //            DISP=(,CATLG,CATLG),                              *
000300* //            UNIT=USER,SPACE=(CYL,(20,20),RLSE),                *
000310* //            DCB=(RECFM=FB,LRECL=250,BLKSIZE=0)                *
000320* //DISPRPT  DD DSN=SPHG.PROD.PDRSVPST.DISPO.DATA,                *
000330* //            DISP=(,CATLG,CATLG),                              *
000340* //            UNIT=USER,SPACE=(CYL,(10,10),RLSE),                *
000350* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)                *
000360* //SLOTDUMP DD DSN=SPHG.PROD.PDRSVPST.SLOTDUMP.DATA,             *
000370* //            DISP=(,CATLG,CATLG),                              *
000380* //            UNIT=USER,SPACE=(CYL,(10,10),RLSE),                *
000390* //            DCB=(RECFM=FB,LRECL=64,BLKSIZE=0)                 *
000400* //SYSIPT   DD DUMMY                                             *
000410* //*                                                             *
000420*                                                                *
000430*P    ENTRY PARAMETERS..                                         *
000440*     NONE.                                                      *
000450*                                                                *
000460*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000470*     I/O ERROR ON FILES.  BAD DATE PASSED TO PDJULCLC.          *
000480*                                                                *
000490*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000500*                                                                *
000510*     PDJULCLC ---- JULIAN DATE / DAY-OF-WEEK CONVERSION         *
000520*                                                                *
000530*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000540*     90-DAY ADVANCE BOOKING WINDOW (SEE 199-INITIALIZATION-EXIT)*
000550*                                                                *
000560******************************************************************
000570*    CHANGE LOG                                                  *
000580*    ------------------------------------------------------     *
000590*    03/09/2026  RSK  SPH-0119  ORIGINAL PROGRAM.                *
000600*    03/16/2026  RSK  SPH-0120  ADD ADVANCE-BOOKING-LIMIT CHECK. *
000610*    03/23/2026  DTM  SPH-0122  ADD SLOT-ALIGNMENT VALIDATION.   *
000620*    04/02/2026  DTM  SPH-0123  ADD PARTY-SIZE-VS-MAX-CAP CHECK. *
000630*    04/22/2026  RSK  SPH-0126  ADD CANCEL-REASON/CANCEL-DATE TO *
000640*                               RESVMAST ON CANCEL POSTING.      *
000650*    05/11/2026  DTM  SPH-0127  SLOT CAPACITY NOW PRIMED FROM    *
000660*                               EXISTING CONFIRMED RESERVATIONS  *
000670*                               AT LOAD TIME -- PRIOR RUNS COULD *
000680*                               DOUBLE-BOOK A SLOT ACROSS TWO    *
000690*                               SEPARATE BATCH SUBMISSIONS.      *
000700*    06/01/2026  RSK  SPH-0128  REJECTION REASON COUNTS ADDED TO *
000710*                               THE CONTROL TOTAL TRAILER.       *
000720*    06/17/2026  DTM  SPH-0129  YEAR-2000 REVIEW -- CENTURY      *
000730*                               WINDOWING PARAGRAPH VERIFIED     *
000740*                               AGAINST BOOKING DATES THROUGH    *
000750*                               2050.  NO CODE CHANGE REQUIRED.  *
000760*    07/14/2026  RSK  SPH-0132  ALREADY-CANCELLED REQUESTS NOW   *
000770*                               REJECTED INSTEAD OF RE-POSTED.   *
000775*    08/09/2026  RSK  SPH-0134  237 WAS TESTING WS-TIME-HH/MM    *
000776*                               AFTER 232 HAD ALREADY OVERLAID   *
000777*                               THEM WITH THE COMPUTED END TIME  *
000778*                               -- A MALFORMED START TIME LIKE   *
000779*                               "12:60" SLIPPED THROUGH AND WAS  *
000780*                               POSTED.  237 NOW CHECKS THE      *
000781*                               START TIME'S OWN SAVED HH/MM.    *
000782******************************************************************
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SOURCE-COMPUTER. IBM-3090.
000820 OBJECT-COMPUTER. IBM-3090.
000830 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860     SELECT RESTAURANT-FILE  ASSIGN TO RESTIN
000870            FILE STATUS IS WS-REST-FILE-STATUS.
000880     SELECT SPACE-FILE      ASSIGN TO SPACEIN
000890            FILE STATUS IS WS-SPACE-FILE-STATUS.
000900     SELECT RESV-IN-FILE    ASSIGN TO RESVIN
000910            FILE STATUS IS WS-RESVIN-FILE-STATUS.
000920     SELECT REQUEST-FILE    ASSIGN TO REQIN
000930            FILE STATUS IS WS-REQUEST-FILE-STATUS.
000940     SELECT RESV-OUT-FILE   ASSIGN TO RESVOUT
000950            FILE STATUS IS WS-RESVOUT-FILE-STATUS.
000960     SELECT DISPO-FILE      ASSIGN TO DISPRPT
000970            FILE STATUS IS WS-DISPO-FILE-STATUS.
000980     SELECT SLOTDUMP-FILE   ASSIGN TO SLOTDUMP
000990            FILE STATUS IS WS-SLOTDUMP-FILE-STATUS.
001000 DATA DIVISION.
001010 FILE SECTION.
001020 FD  RESTAURANT-FILE
001030     RECORDING MODE IS F
001040     BLOCK CONTAINS 0 RECORDS.
001050 01  RESTAURANT-FILE-REC       PIC X(200).
001060 FD  SPACE-FILE
001070     RECORDING MODE IS F
001080     BLOCK CONTAINS 0 RECORDS.
001090 01  SPACE-FILE-REC            PIC X(150).
001100 FD  RESV-IN-FILE
001110     RECORDING MODE IS F
001120     BLOCK CONTAINS 0 RECORDS.
001130 01  RESV-IN-FILE-REC          PIC X(250).
001140 FD  REQUEST-FILE
001150     RECORDING MODE IS F
001160     BLOCK CONTAINS 0 RECORDS.
001170 01  REQUEST-FILE-REC          PIC X(200).
001180 FD  RESV-OUT-FILE
001190     RECORDING MODE IS F
001200     BLOCK CONTAINS 0 RECORDS.
001210 01  RESV-OUT-FILE-REC         PIC X(250).
001220 FD  DISPO-FILE
001230     RECORDING MODE IS F
001240     BLOCK CONTAINS 0 RECORDS.
001250 01  DISPO-FILE-REC            PIC X(132).
001260 FD  SLOTDUMP-FILE
001270     RECORDING MODE IS F
001280     BLOCK CONTAINS 0 RECORDS.
001290 01  SLOTDUMP-FILE-REC         PIC X(064).
001300 WORKING-STORAGE SECTION.
001310 01  FILLER PIC X(32)
001320       VALUE 'PDRSVPST WORKING STORAGE BEGINS '.
001330******************************************************************
001340*    FILE STATUS AND SWITCH AREA                                 *
001350******************************************************************
001360 01  WS-FILE-STATUS-AREA.
001370     05  WS-REST-FILE-STATUS       PIC X(02).
001380     05  WS-SPACE-FILE-STATUS      PIC X(02).
001390     05  WS-RESVIN-FILE-STATUS     PIC X(02).
001400     05  WS-REQUEST-FILE-STATUS    PIC X(02).
001410     05  WS-RESVOUT-FILE-STATUS    PIC X(02).
001420     05  WS-DISPO-FILE-STATUS      PIC X(02).
001430     05  WS-SLOTDUMP-FILE-STATUS   PIC X(02).
001440 01  WS-SWITCH-AREA.
001450     05  END-OF-FILE-INDICATOR     PIC X(01).
001460         88  END-OF-FILE            VALUE 'Y'.
001470         88  NOT-END-OF-FILE        VALUE 'N'.
001480     05  REST-EOF-SW               PIC X(01).
001490         88  REST-EOF               VALUE 'Y'.
001500     05  SPACE-EOF-SW              PIC X(01).
001510         88  SPACE-EOF              VALUE 'Y'.
001520     05  RESVIN-EOF-SW             PIC X(01).
001530         88  RESVIN-EOF             VALUE 'Y'.
001540     05  SPACE-FOUND-SW            PIC X(01).
001550         88  SPACE-FOUND            VALUE 'Y'.
001560         88  SPACE-NOT-FOUND        VALUE 'N'.
001570     05  REST-FOUND-SW             PIC X(01).
001580         88  REST-FOUND             VALUE 'Y'.
001590         88  REST-NOT-FOUND         VALUE 'N'.
001600     05  RESV-FOUND-SW             PIC X(01).
001610         88  RESV-FOUND             VALUE 'Y'.
001620         88  RESV-NOT-FOUND         VALUE 'N'.
001630     05  SLOT-FOUND-SW             PIC X(01).
001640         88  SLOT-FOUND             VALUE 'Y'.
001650         88  SLOT-NOT-FOUND         VALUE 'N'.
001660     05  REQUEST-VALID-SW          PIC X(01).
001670         88  REQUEST-IS-VALID       VALUE 'Y'.
001680         88  REQUEST-IS-INVALID     VALUE 'N'.
001690     05  WS-DOW-OPEN-SW            PIC X(01).
001700         88  WS-DOW-IS-OPEN         VALUE 'Y'.
001710         88  WS-DOW-IS-CLOSED       VALUE 'N'.
001720******************************************************************
001730*    CONTROL TOTALS AND ERROR WORK AREAS                         *
001740******************************************************************
001750 01  WS-CONTROL-TOTALS.
001760     05  WS-CTL-READ               PIC S9(7) COMP-3 VALUE 0.
001770     05  WS-CTL-CREATED            PIC S9(7) COMP-3 VALUE 0.
001780     05  WS-CTL-CANCELLED          PIC S9(7) COMP-3 VALUE 0.
001790     05  WS-CTL-REJECTED           PIC S9(7) COMP-3 VALUE 0.
001800     05  WS-REJECT-REASON-TOTALS.
001810         10  WS-REJ-SPACE-NF       PIC S9(7) COMP-3 VALUE 0.
001820         10  WS-REJ-PAST-DATE      PIC S9(7) COMP-3 VALUE 0.
001830         10  WS-REJ-ADV-LIMIT      PIC S9(7) COMP-3 VALUE 0.
001840         10  WS-REJ-HOURS          PIC S9(7) COMP-3 VALUE 0.
001850         10  WS-REJ-SLOT-ALIGN     PIC S9(7) COMP-3 VALUE 0.
001860         10  WS-REJ-PARTY-SIZE     PIC S9(7) COMP-3 VALUE 0.
001870         10  WS-REJ-REQUIRED       PIC S9(7) COMP-3 VALUE 0.
001880         10  WS-REJ-CAPACITY       PIC S9(7) COMP-3 VALUE 0.
001890         10  WS-REJ-RESV-NF        PIC S9(7) COMP-3 VALUE 0.
001900         10  WS-REJ-ALREADY-CXL    PIC S9(7) COMP-3 VALUE 0.
001910 01  WS-ERROR-WORK-AREA.
001920     05  WS-ERROR-CODE             PIC X(16).
001930     05  WS-ERROR-MSG              PIC X(48).
001940     05  WS-ABEND-MSG              PIC X(50).
001950******************************************************************
001960*    DATE AND TIME WORK AREA                                     *
001970******************************************************************
001980 01  WS-CURR-DATE-6                PIC 9(06).
001990 01  WS-CURR-DATE-FIELDS REDEFINES WS-CURR-DATE-6.
002000     05  WS-CURR-YY                PIC 9(02).
002010     05  WS-CURR-MM                PIC 9(02).
002020     05  WS-CURR-DD                PIC 9(02).
002030 01  WS-CURR-CCYY                  PIC 9(04).
002040 01  WS-TODAY-TEXT                 PIC X(10).
002050 01  WS-TODAY-JULIAN               PIC S9(9) COMP-3.
002060 01  WS-TODAY-DOW                  PIC 9(01) COMP-3.
002070 01  WS-ADVANCE-LIMIT-JULIAN       PIC S9(9) COMP-3.
002080 01  WS-ADVANCE-LIMIT-DAYS         PIC S9(3) COMP-3 VALUE +90.
002090 01  WS-REQ-DATE-JULIAN            PIC S9(9) COMP-3.
002100 01  WS-REQ-DOW                    PIC 9(01) COMP-3.
002110 01  WS-DAY-SUBSCRIPT              PIC 9(01) COMP-3.
002120 01  WS-TIME-TEXT                  PIC X(05).
002130 01  WS-TIME-FIELDS REDEFINES WS-TIME-TEXT.
002140     05  WS-TIME-HH                PIC 9(02).
002150     05  FILLER                    PIC X(01).
002160     05  WS-TIME-MM                PIC 9(02).
002170 01  WS-TIME-MINUTES               PIC S9(5) COMP-3.
002180 01  WS-OPEN-MINUTES               PIC S9(5) COMP-3.
002190 01  WS-CLOSE-MINUTES              PIC S9(5) COMP-3.
002200 01  WS-START-MINUTES              PIC S9(5) COMP-3.
002210 01  WS-END-MINUTES                PIC S9(5) COMP-3.
002211 01  WS-START-TIME-HH              PIC 9(02).
002212 01  WS-START-TIME-MM              PIC 9(02).
002220 01  WS-SLOT-DIFF-MINUTES          PIC S9(5) COMP-3.
002230 01  WS-SLOT-REMAINDER             PIC S9(5) COMP-3.
002240 01  WS-COMPUTED-END-TIME          PIC X(05).
002250 01  WS-JULCLC-FUNCTION            PIC X(01).
002260 01  WS-JULCLC-DATE-TEXT           PIC X(10).
002270 01  WS-JULCLC-JULIAN              PIC S9(9) COMP-3.
002280 01  WS-JULCLC-DOW                 PIC 9(01) COMP-3.
002290 01  WS-JULCLC-RETURN-CODE         PIC X(01).
002300     88  WS-JULCLC-DATE-OK          VALUE '0'.
002310     88  WS-JULCLC-DATE-BAD         VALUE '1'.
002320******************************************************************
002330*    SLOT KEY WORK AREA (COMPARISON BLOCK FOR TABLE SEARCHES)     *
002340******************************************************************
002350 01  WS-SLOT-KEY-BUILD.
002360     05  WS-SK-SPACE-ID            PIC X(36).
002370     05  WS-SK-DATE                PIC X(10).
002380     05  WS-SK-START-TIME          PIC X(05).
002390 01  WS-SLOT-KEY-FLAT REDEFINES WS-SLOT-KEY-BUILD
002400                                   PIC X(51).
002410******************************************************************
002420*    RESERVATION ID GENERATION                                   *
002430******************************************************************
002440 01  WS-NEXT-RESV-SEQ              PIC S9(9) COMP-3 VALUE 0.
002450 01  WS-NEXT-RESV-SEQ-EDIT         PIC 9(11).
002460 01  WS-NEW-RESV-ID                PIC X(12).
002470******************************************************************
002480*    RESTAURANT MASTER TABLE - LOADED FROM RESTIN AT STARTUP     *
002490******************************************************************
002500 01  WS-REST-RECORD.
002510     COPY RESTMAST.
002520 01  WS-REST-COUNT                 PIC 9(4) COMP-3 VALUE 0.
002530 01  REST-TABLE.
002540     05  REST-TAB-ENTRY OCCURS 50 TIMES
002550                        INDEXED BY REST-IDX.
002560         10  RT-ID                 PIC X(24).
002570         10  RT-NAME               PIC X(40).
002580         10  RT-ACTIVE             PIC X(01).
002590         10  RT-DAY-TAB OCCURS 7 TIMES
002600                        INDEXED BY RT-DAY-IDX.
002610             15  RT-DAY-OPEN       PIC X(05).
002620             15  RT-DAY-CLOSE      PIC X(05).
002630             15  RT-DAY-CLOSED     PIC X(01).
002640         10  FILLER                PIC X(20).
002650******************************************************************
002660*    SPACE MASTER TABLE - LOADED FROM SPACEIN AT STARTUP         *
002670******************************************************************
002680 01  WS-SPACE-RECORD.
002690     COPY SPACEMST.
002700 01  WS-SPACE-COUNT                PIC 9(4) COMP-3 VALUE 0.
002710 01  SPACE-TABLE.
002720     05  SPACE-TAB-ENTRY OCCURS 500 TIMES
002730                         INDEXED BY SPACE-IDX.
002740         10  ST-ID                 PIC X(36).
002750         10  ST-REST-ID            PIC X(24).
002760         10  ST-NAME               PIC X(30).
002770         10  ST-MAX-CAP            PIC 9(4) COMP-3.
002780         10  ST-SLOT-MINS          PIC 9(4) COMP-3.
002790         10  ST-ACTIVE             PIC X(01).
002800         10  FILLER                PIC X(10).
002810******************************************************************
002820*    RESERVATION MASTER TABLE - LOADED FROM RESVIN, REBUILT AND  *
002830*    REWRITTEN IN FULL TO RESVOUT AT END OF JOB.                 *
002840******************************************************************
002850 01  WS-RESV-RECORD.
002860     COPY RESVMAST.
002870 01  WS-RESV-COUNT                 PIC 9(5) COMP-3 VALUE 0.
002880 01  RESV-TABLE.
002890     05  RESV-TAB-ENTRY OCCURS 5000 TIMES
002900                        INDEXED BY RESV-IDX.
002910         10  VT-ID                 PIC X(12).
002920         10  VT-REST-ID            PIC X(24).
002930         10  VT-SPACE-ID           PIC X(36).
002940         10  VT-DATE               PIC X(10).
002950         10  VT-START-TIME         PIC X(05).
002960         10  VT-END-TIME           PIC X(05).
002970         10  VT-PARTY-SIZE         PIC 9(3) COMP-3.
002980         10  VT-CUST-NAME          PIC X(30).
002990         10  VT-CUST-EMAIL         PIC X(40).
003000         10  VT-CUST-PHONE         PIC X(15).
003010         10  VT-STATUS             PIC X(01).
003020         10  VT-CANCEL-REASON      PIC X(30).
003030         10  VT-CANCEL-DATE        PIC X(10).
003040         10  FILLER                PIC X(10).
003050******************************************************************
003060*    SLOT CAPACITY WORKING TABLE - SEE SLOTCTBL FOR THE DUMP     *
003070*    RECORD LAYOUT.  THIS TABLE IS BUILT FRESH EACH RUN, PRIMED  *
003080*    FROM EXISTING CONFIRMED RESERVATIONS, THEN MAINTAINED AS    *
003090*    THIS RUN'S CREATES AND CANCELS ARE POSTED.                  *
003100******************************************************************
003110 01  WS-SLOTDUMP-RECORD.
003120     COPY SLOTCTBL.
003130 01  WS-SLOT-COUNT                 PIC 9(5) COMP-3 VALUE 0.
003140 01  SLOT-TABLE.
003150     05  SLOT-TAB-ENTRY OCCURS 5000 TIMES
003160                        INDEXED BY SLOT-IDX.
003170         10  SL-SPACE-ID           PIC X(36).
003180         10  SL-DATE               PIC X(10).
003190         10  SL-START-TIME         PIC X(05).
003200         10  SL-BOOKED-CAP         PIC S9(4) COMP-3.
003210         10  SL-MAX-CAP            PIC 9(4) COMP-3.
003220******************************************************************
003230*    CURRENT TRANSACTION WORK AREA                               *
003240******************************************************************
003250 01  WS-REQUEST-RECORD.
003260     COPY RESVREQT.
003270 01  WS-DISPO-LINE.
003280     05  DL-ACTION                 PIC X(01).
003290     05  FILLER                    PIC X(01) VALUE SPACE.
003300     05  DL-KEY                    PIC X(24).
003310     05  FILLER                    PIC X(01) VALUE SPACE.
003320     05  DL-RESULT                 PIC X(08).
003330     05  FILLER                    PIC X(01) VALUE SPACE.
003340     05  DL-ERROR-CODE             PIC X(16).
003350     05  FILLER                    PIC X(01) VALUE SPACE.
003360     05  DL-ERROR-MSG              PIC X(48).
003370     05  FILLER                    PIC X(10) VALUE SPACE.
003380 01  WS-TRAILER-LINE-1             PIC X(132).
003390 01  WS-TRAILER-LINE-2             PIC X(132).
003400 01  WS-TRAILER-LINE-3             PIC X(132).
003410 01  FILLER PIC X(32)
003420       VALUE 'PDRSVPST WORKING STORAGE ENDS   '.
003430 LINKAGE SECTION.
003440 PROCEDURE DIVISION.
003450******************************************************************
003460*                        MAINLINE LOGIC                          *
003470******************************************************************
003480 0-CONTROL-PROCESS.
003490     PERFORM 1-INITIALIZATION
003500         THRU 199-INITIALIZATION-EXIT.
003510     PERFORM 11-OPEN-FILES
003520         THRU 1199-OPEN-FILES-EXIT.
003530     PERFORM 12-LOAD-MASTER-TABLES
003540         THRU 1299-LOAD-MASTER-TABLES-EXIT.
003550     SET NOT-END-OF-FILE TO TRUE.
003560     PERFORM 2-MAIN-PROCESS
003570         THRU 299-MAIN-PROCESS-EXIT
003580         UNTIL END-OF-FILE.
003590     PERFORM EOJ9-CLOSE-FILES
003600         THRU EOJ9999-EXIT.
003610     GOBACK.
003620 EJECT
003630******************************************************************
003640*                        INITIALIZATION                          *
003650******************************************************************
003660 1-INITIALIZATION.
003670     INITIALIZE WS-CONTROL-TOTALS WS-ERROR-WORK-AREA.
003680     SET REQUEST-IS-VALID TO TRUE.
003690* GET CURRENT DATE (TWO DIGIT YEAR) AND WINDOW THE CENTURY
003700     ACCEPT WS-CURR-DATE-6 FROM DATE.
003710     PERFORM 191-WINDOW-CENTURY
003720         THRU 19199-WINDOW-CENTURY-EXIT.
003730     STRING WS-CURR-CCYY  DELIMITED BY SIZE
003740            '-'           DELIMITED BY SIZE
003750            WS-CURR-MM    DELIMITED BY SIZE
003760            '-'           DELIMITED BY SIZE
003770            WS-CURR-DD    DELIMITED BY SIZE
003780            INTO WS-TODAY-TEXT.
003790     MOVE '1' TO WS-JULCLC-FUNCTION.
003800     MOVE WS-TODAY-TEXT TO WS-JULCLC-DATE-TEXT.
003810     CALL 'PDJULCLC' USING WS-JULCLC-FUNCTION
003820                           WS-JULCLC-DATE-TEXT
003830                           WS-JULCLC-JULIAN
003840                           WS-JULCLC-DOW
003850                           WS-JULCLC-RETURN-CODE.
003860     IF WS-JULCLC-DATE-BAD
003870         MOVE 'PROCESSING DATE REJECTED BY PDJULCLC'
003880             TO WS-ABEND-MSG
003890         GO TO EOJ99-ABEND
003900     END-IF.
003910     MOVE WS-JULCLC-JULIAN TO WS-TODAY-JULIAN.
003920     MOVE WS-JULCLC-DOW    TO WS-TODAY-DOW.
003930     COMPUTE WS-ADVANCE-LIMIT-JULIAN =
003940         WS-TODAY-JULIAN + WS-ADVANCE-LIMIT-DAYS.
003950 199-INITIALIZATION-EXIT.
003960     EXIT.
003970 EJECT
003980******************************************************************
003990*    WINDOW THE TWO-DIGIT YEAR RETURNED BY ACCEPT FROM DATE.      *
004000*    RSK 06/17/2026 (SPH-0129) -- REVIEWED FOR YEAR-2000 AND      *
004010*    CONFIRMED CORRECT THROUGH CENTURY BOUNDARY.  A REQUEST DATE  *
004020*    NEAR 2050 WOULD MIS-WINDOW; NO BOOKING WINDOW REACHES THAT   *
004030*    FAR SO NO FIX IS NEEDED AT THIS TIME.                        *
004040******************************************************************
004050 191-WINDOW-CENTURY.
004060     IF WS-CURR-YY < 50
004070         COMPUTE WS-CURR-CCYY = 2000 + WS-CURR-YY
004080     ELSE
004090         COMPUTE WS-CURR-CCYY = 1900 + WS-CURR-YY
004100     END-IF.
004110 19199-WINDOW-CENTURY-EXIT.
004120     EXIT.
004130 EJECT
004140******************************************************************
004150*                        OPEN ALL FILES                          *
004160******************************************************************
004170 11-OPEN-FILES.
004180     OPEN INPUT  RESTAURANT-FILE.
004190     IF WS-REST-FILE-STATUS NOT = '00'
004200         MOVE 'OPEN FAILED - RESTAURANT-FILE' TO WS-ABEND-MSG
004210         GO TO EOJ99-ABEND
004220     END-IF.
004230     OPEN INPUT  SPACE-FILE.
004240     IF WS-SPACE-FILE-STATUS NOT = '00'
004250         MOVE 'OPEN FAILED - SPACE-FILE' TO WS-ABEND-MSG
004260         GO TO EOJ99-ABEND
004270     END-IF.
004280     OPEN INPUT  RESV-IN-FILE.
004290     IF WS-RESVIN-FILE-STATUS NOT = '00'
004300         MOVE 'OPEN FAILED - RESV-IN-FILE' TO WS-ABEND-MSG
004310         GO TO EOJ99-ABEND
004320     END-IF.
004330     OPEN INPUT  REQUEST-FILE.
004340     IF WS-REQUEST-FILE-STATUS NOT = '00'
004350         MOVE 'OPEN FAILED - REQUEST-FILE' TO WS-ABEND-MSG
004360         GO TO EOJ99-ABEND
004370     END-IF.
004380     OPEN OUTPUT RESV-OUT-FILE.
004390     IF WS-RESVOUT-FILE-STATUS NOT = '00'
004400         MOVE 'OPEN FAILED - RESV-OUT-FILE' TO WS-ABEND-MSG
004410         GO TO EOJ99-ABEND
004420     END-IF.
004430     OPEN OUTPUT DISPO-FILE.
004440     IF WS-DISPO-FILE-STATUS NOT = '00'
004450         MOVE 'OPEN FAILED - DISPO-FILE' TO WS-ABEND-MSG
004460         GO TO EOJ99-ABEND
004470     END-IF.
004480     OPEN OUTPUT SLOTDUMP-FILE.
004490     IF WS-SLOTDUMP-FILE-STATUS NOT = '00'
004500         MOVE 'OPEN FAILED - SLOTDUMP-FILE' TO WS-ABEND-MSG
004510         GO TO EOJ99-ABEND
004520     END-IF.
004530 1199-OPEN-FILES-EXIT.
004540     EXIT.
004550 EJECT
004560******************************************************************
004570*                LOAD RESTAURANT, SPACE AND RESERVATION          *
004580*                MASTERS INTO WORKING STORAGE TABLES             *
004590******************************************************************
004600 12-LOAD-MASTER-TABLES.
004610     PERFORM 121-LOAD-RESTAURANTS
004620         THRU 12199-LOAD-RESTAURANTS-EXIT.
004630     PERFORM 122-LOAD-SPACES
004640         THRU 12299-LOAD-SPACES-EXIT.
004650     PERFORM 123-LOAD-RESERVATIONS
004660         THRU 12399-LOAD-RESERVATIONS-EXIT.
004670 1299-LOAD-MASTER-TABLES-EXIT.
004680     EXIT.
004690 EJECT
004700 121-LOAD-RESTAURANTS.
004710     PERFORM 1211-READ-ONE-RESTAURANT
004720         THRU 12119-READ-ONE-RESTAURANT-EXIT
004730         UNTIL REST-EOF.
004740 12199-LOAD-RESTAURANTS-EXIT.
004750     EXIT.
004760 1211-READ-ONE-RESTAURANT.
004770     READ RESTAURANT-FILE INTO WS-REST-RECORD
004780         AT END
004790             SET REST-EOF TO TRUE
004800     END-READ.
004810     IF NOT REST-EOF
004820         IF WS-REST-FILE-STATUS NOT = '00'
004830             MOVE 'READ FAILED - RESTAURANT-FILE' TO WS-ABEND-MSG
004840             GO TO EOJ99-ABEND
004850         END-IF
004860         PERFORM 1212-STORE-RESTAURANT-ROW
004870             THRU 12129-STORE-RESTAURANT-ROW-EXIT
004880     END-IF.
004890 12119-READ-ONE-RESTAURANT-EXIT.
004900     EXIT.
004910 1212-STORE-RESTAURANT-ROW.
004920     ADD 1 TO WS-REST-COUNT.
004930     SET REST-IDX TO WS-REST-COUNT.
004940     MOVE REST-ID     TO RT-ID(REST-IDX).
004950     MOVE REST-NAME   TO RT-NAME(REST-IDX).
004960     MOVE REST-ACTIVE TO RT-ACTIVE(REST-IDX).
004970     PERFORM 12121-COPY-ONE-DAY-ROW
004980         THRU 121219-COPY-ONE-DAY-ROW-EXIT
004990         VARYING REST-DAY-IDX FROM 1 BY 1
005000         UNTIL REST-DAY-IDX > 7.
005010 12129-STORE-RESTAURANT-ROW-EXIT.
005020     EXIT.
005030 12121-COPY-ONE-DAY-ROW.
005040     SET RT-DAY-IDX(REST-IDX) TO REST-DAY-IDX.
005050     MOVE DAY-OPEN-TIME(REST-DAY-IDX)
005060         TO RT-DAY-OPEN(REST-IDX, REST-DAY-IDX).
005070     MOVE DAY-CLOSE-TIME(REST-DAY-IDX)
005080         TO RT-DAY-CLOSE(REST-IDX, REST-DAY-IDX).
005090     MOVE DAY-CLOSED-FLAG(REST-DAY-IDX)
005100         TO RT-DAY-CLOSED(REST-IDX, REST-DAY-IDX).
005110 121219-COPY-ONE-DAY-ROW-EXIT.
005120     EXIT.
005130 EJECT
005140 122-LOAD-SPACES.
005150     PERFORM 1221-READ-ONE-SPACE
005160         THRU 12219-READ-ONE-SPACE-EXIT
005170         UNTIL SPACE-EOF.
005180 12299-LOAD-SPACES-EXIT.
005190     EXIT.
005200 1221-READ-ONE-SPACE.
005210     READ SPACE-FILE INTO WS-SPACE-RECORD
005220         AT END
005230             SET SPACE-EOF TO TRUE
005240     END-READ.
005250     IF NOT SPACE-EOF
005260         IF WS-SPACE-FILE-STATUS NOT = '00'
005270             MOVE 'READ FAILED - SPACE-FILE' TO WS-ABEND-MSG
005280             GO TO EOJ99-ABEND
005290         END-IF
005300         PERFORM 1222-STORE-SPACE-ROW
005310             THRU 12229-STORE-SPACE-ROW-EXIT
005320     END-IF.
005330 12219-READ-ONE-SPACE-EXIT.
005340     EXIT.
005350 1222-STORE-SPACE-ROW.
005360     ADD 1 TO WS-SPACE-COUNT.
005370     SET SPACE-IDX TO WS-SPACE-COUNT.
005380     MOVE SPACE-ID (SPACE-MASTER-RECORD)
005390                          TO ST-ID(SPACE-IDX).
005400     MOVE SPACE-REST-ID   TO ST-REST-ID(SPACE-IDX).
005410     MOVE SPACE-NAME      TO ST-NAME(SPACE-IDX).
005420     MOVE SPACE-MAX-CAP   TO ST-MAX-CAP(SPACE-IDX).
005430     MOVE SPACE-SLOT-MINS TO ST-SLOT-MINS(SPACE-IDX).
005440     MOVE SPACE-ACTIVE    TO ST-ACTIVE(SPACE-IDX).
005450 12229-STORE-SPACE-ROW-EXIT.
005460     EXIT.
005470 EJECT
005480******************************************************************
005490*    LOAD EXISTING RESERVATIONS AND PRIME THE SLOT CAPACITY       *
005500*    TABLE FROM EVERY CONFIRMED ROW (SPH-0127).                  *
005510******************************************************************
005520 123-LOAD-RESERVATIONS.
005530     PERFORM 1231-READ-ONE-RESERVATION
005540         THRU 12319-READ-ONE-RESERVATION-EXIT
005550         UNTIL RESVIN-EOF.
005560 12399-LOAD-RESERVATIONS-EXIT.
005570     EXIT.
005580 1231-READ-ONE-RESERVATION.
005590     READ RESV-IN-FILE INTO WS-RESV-RECORD
005600         AT END
005610             SET RESVIN-EOF TO TRUE
005620     END-READ.
005630     IF NOT RESVIN-EOF
005640         IF WS-RESVIN-FILE-STATUS NOT = '00'
005650             MOVE 'READ FAILED - RESV-IN-FILE' TO WS-ABEND-MSG
005660             GO TO EOJ99-ABEND
005670         END-IF
005680         PERFORM 1232-STORE-RESERVATION-ROW
005690             THRU 12329-STORE-RESERVATION-ROW-EXIT
005700     END-IF.
005710 12319-READ-ONE-RESERVATION-EXIT.
005720     EXIT.
005730 1232-STORE-RESERVATION-ROW.
005740     ADD 1 TO WS-RESV-COUNT.
005750     SET RESV-IDX TO WS-RESV-COUNT.
005760     MOVE RSV-ID          TO VT-ID(RESV-IDX).
005770     MOVE RSV-REST-ID     TO VT-REST-ID(RESV-IDX).
005780     MOVE RSV-SPACE-ID    TO VT-SPACE-ID(RESV-IDX).
005790     MOVE RSV-DATE        TO VT-DATE(RESV-IDX).
005800     MOVE RSV-START-TIME  TO VT-START-TIME(RESV-IDX).
005810     MOVE RSV-END-TIME    TO VT-END-TIME(RESV-IDX).
005820     MOVE RSV-PARTY-SIZE  TO VT-PARTY-SIZE(RESV-IDX).
005830     MOVE RSV-CUST-NAME   TO VT-CUST-NAME(RESV-IDX).
005840     MOVE RSV-CUST-EMAIL  TO VT-CUST-EMAIL(RESV-IDX).
005850     MOVE RSV-CUST-PHONE  TO VT-CUST-PHONE(RESV-IDX).
005860     MOVE RSV-STATUS      TO VT-STATUS(RESV-IDX).
005870     MOVE RSV-CANCEL-REASON TO VT-CANCEL-REASON(RESV-IDX).
005880     MOVE RSV-CANCEL-DATE   TO VT-CANCEL-DATE(RESV-IDX).
005890     IF RSV-CONFIRMED
005900         PERFORM 1236-PRIME-SLOT-CAPACITY
005910             THRU 12369-PRIME-SLOT-CAPACITY-EXIT
005920     END-IF.
005930 12329-STORE-RESERVATION-ROW-EXIT.
005940     EXIT.
005950 EJECT
005960 1236-PRIME-SLOT-CAPACITY.
005970     MOVE RSV-SPACE-ID   TO WS-SK-SPACE-ID.
005980     MOVE RSV-DATE       TO WS-SK-DATE.
005990     MOVE RSV-START-TIME TO WS-SK-START-TIME.
006000     PERFORM 1237-FIND-OR-CREATE-SLOT
006010         THRU 12379-FIND-OR-CREATE-SLOT-EXIT.
006020     ADD RSV-PARTY-SIZE TO SL-BOOKED-CAP(SLOT-IDX).
006030 12369-PRIME-SLOT-CAPACITY-EXIT.
006040     EXIT.
006050 EJECT
006060******************************************************************
006070*    FIND-OR-CREATE SLOT ENTRY.  WS-SK-SPACE-ID, WS-SK-DATE AND   *
006080*    WS-SK-START-TIME MUST BE SET BEFORE THIS IS PERFORMED.       *
006090*    RESULT LEAVES SLOT-IDX POINTING AT THE ENTRY.                *
006100******************************************************************
006110 1237-FIND-OR-CREATE-SLOT.
006120     SET SLOT-NOT-FOUND TO TRUE.
006130     PERFORM 12371-SEARCH-SLOT-TABLE
006140         VARYING SLOT-IDX FROM 1 BY 1
006150         UNTIL SLOT-IDX > WS-SLOT-COUNT OR SLOT-FOUND.
006160     IF SLOT-NOT-FOUND
006170         ADD 1 TO WS-SLOT-COUNT
006180         SET SLOT-IDX TO WS-SLOT-COUNT
006190         MOVE WS-SK-SPACE-ID   TO SL-SPACE-ID(SLOT-IDX)
006200         MOVE WS-SK-DATE       TO SL-DATE(SLOT-IDX)
006210         MOVE WS-SK-START-TIME TO SL-START-TIME(SLOT-IDX)
006220         MOVE 0                TO SL-BOOKED-CAP(SLOT-IDX)
006230         PERFORM 12372-FIND-SPACE-BY-ID
006240             THRU 123729-FIND-SPACE-BY-ID-EXIT
006250         IF SPACE-FOUND
006260             MOVE ST-MAX-CAP(SPACE-IDX) TO SL-MAX-CAP(SLOT-IDX)
006270         ELSE
006280             MOVE 0 TO SL-MAX-CAP(SLOT-IDX)
006290         END-IF
006300     END-IF.
006310 12379-FIND-OR-CREATE-SLOT-EXIT.
006320     EXIT.
006330 12371-SEARCH-SLOT-TABLE.
006340     IF SL-SPACE-ID(SLOT-IDX)   = WS-SK-SPACE-ID
006350        AND SL-DATE(SLOT-IDX)   = WS-SK-DATE
006360        AND SL-START-TIME(SLOT-IDX) = WS-SK-START-TIME
006370         SET SLOT-FOUND TO TRUE
006380     END-IF.
006390 12372-FIND-SPACE-BY-ID.
006400     SET SPACE-NOT-FOUND TO TRUE.
006410     PERFORM 123721-SEARCH-SPACE-TABLE
006420         VARYING SPACE-IDX FROM 1 BY 1
006430         UNTIL SPACE-IDX > WS-SPACE-COUNT OR SPACE-FOUND.
006440 123729-FIND-SPACE-BY-ID-EXIT.
006450     EXIT.
006460 123721-SEARCH-SPACE-TABLE.
006470     IF ST-ID(SPACE-IDX) = WS-SK-SPACE-ID
006480         SET SPACE-FOUND TO TRUE
006490     END-IF.
006500 EJECT
006510******************************************************************
006520*                        MAIN PROCESS                            *
006530******************************************************************
006540 2-MAIN-PROCESS.
006550     PERFORM 21-READ-NEXT-REQUEST
006560         THRU 2199-READ-NEXT-REQUEST-EXIT.
006570     IF NOT END-OF-FILE
006580         PERFORM 22-PROCESS-REQUEST
006590             THRU 2299-PROCESS-REQUEST-EXIT
006600     END-IF.
006610 299-MAIN-PROCESS-EXIT.
006620     EXIT.
006630 EJECT
006640 21-READ-NEXT-REQUEST.
006650     READ REQUEST-FILE INTO WS-REQUEST-RECORD
006660         AT END
006670             SET END-OF-FILE TO TRUE
006680     END-READ.
006690     IF NOT END-OF-FILE
006700         IF WS-REQUEST-FILE-STATUS NOT = '00'
006710             MOVE 'READ FAILED - REQUEST-FILE' TO WS-ABEND-MSG
006720             GO TO EOJ99-ABEND
006730         END-IF
006740         ADD 1 TO WS-CTL-READ
006750     END-IF.
006760 2199-READ-NEXT-REQUEST-EXIT.
006770     EXIT.
006780 EJECT
006790 22-PROCESS-REQUEST.
006800     MOVE SPACE TO WS-ERROR-CODE.
006810     MOVE SPACE TO WS-ERROR-MSG.
006820     SET REQUEST-IS-VALID TO TRUE.
006830     EVALUATE TRUE
006840         WHEN RQ-IS-CREATE
006850             PERFORM 23-PROCESS-CREATE
006860                 THRU 2399-PROCESS-CREATE-EXIT
006870         WHEN RQ-IS-CANCEL
006880             PERFORM 24-PROCESS-CANCEL
006890                 THRU 2499-PROCESS-CANCEL-EXIT
006900         WHEN OTHER
006910             SET REQUEST-IS-INVALID TO TRUE
006920             MOVE 'BAD-ACTION-CODE' TO WS-ERROR-CODE
006930             MOVE 'RQ-ACTION IS NOT C OR X' TO WS-ERROR-MSG
006940             ADD 1 TO WS-CTL-REJECTED
006950             MOVE RQ-ACTION TO DL-ACTION
006960             MOVE SPACE TO DL-KEY
006970             PERFORM 26-WRITE-DISPOSITION
006980                 THRU 2699-WRITE-DISPOSITION-EXIT
006990     END-EVALUATE.
007000 2299-PROCESS-REQUEST-EXIT.
007010     EXIT.
007020 EJECT
007030******************************************************************
007040*                     PROCESS A CREATE REQUEST                   *
007050******************************************************************
007060 23-PROCESS-CREATE.
007070     PERFORM 231-FIND-SPACE-AND-REST
007080         THRU 23199-FIND-SPACE-AND-REST-EXIT.
007090     IF REQUEST-IS-VALID
007100         PERFORM 232-COMPUTE-END-TIME
007110             THRU 23299-COMPUTE-END-TIME-EXIT
007120     END-IF.
007130     IF REQUEST-IS-VALID
007140         PERFORM 233-VALIDATE-DATES
007150             THRU 23399-VALIDATE-DATES-EXIT
007160     END-IF.
007170     IF REQUEST-IS-VALID
007180         PERFORM 234-VALIDATE-HOURS
007190             THRU 23499-VALIDATE-HOURS-EXIT
007200     END-IF.
007210     IF REQUEST-IS-VALID
007220         PERFORM 235-VALIDATE-SLOT-ALIGNMENT
007230             THRU 23599-VALIDATE-SLOT-ALIGNMENT-EXIT
007240     END-IF.
007250     IF REQUEST-IS-VALID
007260         PERFORM 236-VALIDATE-PARTY-SIZE
007270             THRU 23699-VALIDATE-PARTY-SIZE-EXIT
007280     END-IF.
007290     IF REQUEST-IS-VALID
007300         PERFORM 237-VALIDATE-REQUIRED-FIELDS
007310             THRU 23799-VALIDATE-REQUIRED-FIELDS-EXIT
007320     END-IF.
007330     IF REQUEST-IS-VALID
007340         PERFORM 238-RESERVE-SLOT-CAPACITY
007350             THRU 23899-RESERVE-SLOT-CAPACITY-EXIT
007360     END-IF.
007370     IF REQUEST-IS-VALID
007380         PERFORM 239-WRITE-NEW-RESERVATION
007390             THRU 23999-WRITE-NEW-RESERVATION-EXIT
007400         MOVE 'ACCEPTED' TO DL-RESULT
007410     ELSE
007420         ADD 1 TO WS-CTL-REJECTED
007430         MOVE 'REJECTED' TO DL-RESULT
007440     END-IF.
007450     MOVE 'C'            TO DL-ACTION.
007460     MOVE RQ-SPACE-ID    TO DL-KEY.
007470     MOVE WS-ERROR-CODE  TO DL-ERROR-CODE.
007480     MOVE WS-ERROR-MSG   TO DL-ERROR-MSG.
007490     PERFORM 26-WRITE-DISPOSITION
007500         THRU 2699-WRITE-DISPOSITION-EXIT.
007510 2399-PROCESS-CREATE-EXIT.
007520     EXIT.
007530 EJECT
007540******************************************************************
007550*    LOCATE THE ACTIVE SPACE AND ITS OWNING RESTAURANT.           *
007560******************************************************************
007570 231-FIND-SPACE-AND-REST.
007580     SET SPACE-NOT-FOUND TO TRUE.
007590     PERFORM 2311-SEARCH-SPACE-TABLE
007600         VARYING SPACE-IDX FROM 1 BY 1
007610         UNTIL SPACE-IDX > WS-SPACE-COUNT OR SPACE-FOUND.
007620     IF SPACE-NOT-FOUND
007630         SET REQUEST-IS-INVALID TO TRUE
007640         MOVE 'SPACE-NOT-FOUND' TO WS-ERROR-CODE
007650         MOVE 'SPACE NOT ON FILE OR NOT ACTIVE' TO WS-ERROR-MSG
007660         ADD 1 TO WS-REJ-SPACE-NF
007670     ELSE
007680         SET REST-NOT-FOUND TO TRUE
007690         PERFORM 2312-SEARCH-REST-TABLE
007700             VARYING REST-IDX FROM 1 BY 1
007710             UNTIL REST-IDX > WS-REST-COUNT OR REST-FOUND
007720         IF REST-NOT-FOUND
007730             SET REQUEST-IS-INVALID TO TRUE
007740             MOVE 'SPACE-NOT-FOUND' TO WS-ERROR-CODE
007750             MOVE 'OWNING RESTAURANT NOT ON FILE' TO
007760                 WS-ERROR-MSG
007770             ADD 1 TO WS-REJ-SPACE-NF
007780         END-IF
007790     END-IF.
007800 23199-FIND-SPACE-AND-REST-EXIT.
007810     EXIT.
007820 2311-SEARCH-SPACE-TABLE.
007830     IF ST-ID(SPACE-IDX) = RQ-SPACE-ID
007840        AND ST-ACTIVE(SPACE-IDX) = 'Y'
007850         SET SPACE-FOUND TO TRUE
007860     END-IF.
007870 2312-SEARCH-REST-TABLE.
007880     IF RT-ID(REST-IDX) = ST-REST-ID(SPACE-IDX)
007890         SET REST-FOUND TO TRUE
007900     END-IF.
007910 EJECT
007920******************************************************************
007930*    COMPUTE END TIME = START TIME + SPACE-SLOT-MINS.            *
007940******************************************************************
007950 232-COMPUTE-END-TIME.
007960     MOVE RQ-START-TIME TO WS-TIME-TEXT.
007965*    SPH-0134 -- SAVE THE START TIME'S OWN HH/MM BEFORE 9200     *
007966*    BELOW OVERLAYS WS-TIME-HH/WS-TIME-MM WITH THE END TIME.     *
007970     PERFORM 9100-TIME-TO-MINUTES
007980         THRU 9199-TIME-TO-MINUTES-EXIT.
007985     MOVE WS-TIME-HH TO WS-START-TIME-HH.
007986     MOVE WS-TIME-MM TO WS-START-TIME-MM.
007990     MOVE WS-TIME-MINUTES TO WS-START-MINUTES.
008000     COMPUTE WS-END-MINUTES =
008010         WS-START-MINUTES + ST-SLOT-MINS(SPACE-IDX).
008020     MOVE WS-END-MINUTES TO WS-TIME-MINUTES.
008030     PERFORM 9200-MINUTES-TO-TIME
008040         THRU 9299-MINUTES-TO-TIME-EXIT.
008050     MOVE WS-TIME-TEXT TO WS-COMPUTED-END-TIME.
008060 23299-COMPUTE-END-TIME-EXIT.
008070     EXIT.
008080 EJECT
008090******************************************************************
008100*    RULE 1 AND RULE 2 -- DATE MAY NOT BE IN THE PAST AND MAY    *
008110*    NOT BE MORE THAN THE ADVANCE BOOKING LIMIT OUT (SPH-0120).  *
008120******************************************************************
008130 233-VALIDATE-DATES.
008140     MOVE '1' TO WS-JULCLC-FUNCTION.
008150     MOVE RQ-DATE TO WS-JULCLC-DATE-TEXT.
008160     CALL 'PDJULCLC' USING WS-JULCLC-FUNCTION
008170                           WS-JULCLC-DATE-TEXT
008180                           WS-JULCLC-JULIAN
008190                           WS-JULCLC-DOW
008200                           WS-JULCLC-RETURN-CODE.
008210     IF WS-JULCLC-DATE-BAD
008220         SET REQUEST-IS-INVALID TO TRUE
008230         MOVE 'PAST-DATE' TO WS-ERROR-CODE
008240         MOVE 'RESERVATION DATE DOES NOT PARSE' TO WS-ERROR-MSG
008250         ADD 1 TO WS-REJ-PAST-DATE
008260     ELSE
008270         MOVE WS-JULCLC-JULIAN TO WS-REQ-DATE-JULIAN
008280         MOVE WS-JULCLC-DOW    TO WS-REQ-DOW
008290         IF WS-REQ-DATE-JULIAN < WS-TODAY-JULIAN
008300             SET REQUEST-IS-INVALID TO TRUE
008310             MOVE 'PAST-DATE' TO WS-ERROR-CODE
008320             MOVE 'RESERVATION DATE IS BEFORE TODAY' TO
008330                 WS-ERROR-MSG
008340             ADD 1 TO WS-REJ-PAST-DATE
008350         ELSE
008360             IF WS-REQ-DATE-JULIAN > WS-ADVANCE-LIMIT-JULIAN
008370                 SET REQUEST-IS-INVALID TO TRUE
008380                 MOVE 'ADVANCE-LIMIT' TO WS-ERROR-CODE
008390                 MOVE 'DATE EXCEEDS 90-DAY ADVANCE LIMIT' TO
008400                     WS-ERROR-MSG
008410                 ADD 1 TO WS-REJ-ADV-LIMIT
008420             END-IF
008430         END-IF
008440     END-IF.
008450 23399-VALIDATE-DATES-EXIT.
008460     EXIT.
008470 EJECT
008480******************************************************************
008490*    RULE 3 -- REQUEST MUST FALL WITHIN THE RESTAURANT'S HOURS   *
008500*    FOR THE DAY OF WEEK OF THE RESERVATION DATE.                *
008510******************************************************************
008520 234-VALIDATE-HOURS.
008530     COMPUTE WS-DAY-SUBSCRIPT = WS-REQ-DOW + 1.
008540     SET WS-DOW-IS-CLOSED TO TRUE.
008550     IF RT-DAY-CLOSED(REST-IDX, WS-DAY-SUBSCRIPT) = 'N'
008560         SET WS-DOW-IS-OPEN TO TRUE
008570     END-IF.
008580     IF WS-DOW-IS-CLOSED
008582         SET REQUEST-IS-INVALID TO TRUE
008584         MOVE 'OUTSIDE-HOURS' TO WS-ERROR-CODE
008600         MOVE 'RESTAURANT IS CLOSED THAT DAY' TO WS-ERROR-MSG
008610         ADD 1 TO WS-REJ-HOURS
008620     ELSE
008630         MOVE RT-DAY-OPEN(REST-IDX, WS-DAY-SUBSCRIPT)
008640             TO WS-TIME-TEXT
008650         PERFORM 9100-TIME-TO-MINUTES
008660             THRU 9199-TIME-TO-MINUTES-EXIT
008670         MOVE WS-TIME-MINUTES TO WS-OPEN-MINUTES
008680         MOVE RT-DAY-CLOSE(REST-IDX, WS-DAY-SUBSCRIPT)
008690             TO WS-TIME-TEXT
008700         PERFORM 9100-TIME-TO-MINUTES
008710             THRU 9199-TIME-TO-MINUTES-EXIT
008720         MOVE WS-TIME-MINUTES TO WS-CLOSE-MINUTES
008730         IF WS-START-MINUTES < WS-OPEN-MINUTES
008740            OR WS-END-MINUTES > WS-CLOSE-MINUTES
008750             SET REQUEST-IS-INVALID TO TRUE
008760             MOVE 'OUTSIDE-HOURS' TO WS-ERROR-CODE
008770             MOVE 'REQUEST FALLS OUTSIDE OPERATING HOURS' TO
008780                 WS-ERROR-MSG
008790             ADD 1 TO WS-REJ-HOURS
008800         END-IF
008810     END-IF.
008820 23499-VALIDATE-HOURS-EXIT.
008830     EXIT.
008840 EJECT
008850******************************************************************
008860*    RULE 4 -- START TIME MUST ALIGN ON A SLOT BOUNDARY MEASURED *
008870*    FROM THE RESTAURANT'S OPENING TIME FOR THAT DAY (SPH-0122). *
008880******************************************************************
008890 235-VALIDATE-SLOT-ALIGNMENT.
008900     COMPUTE WS-SLOT-DIFF-MINUTES =
008910         WS-START-MINUTES - WS-OPEN-MINUTES.
008920     DIVIDE WS-SLOT-DIFF-MINUTES BY ST-SLOT-MINS(SPACE-IDX)
008930         GIVING WS-TIME-MINUTES
008940         REMAINDER WS-SLOT-REMAINDER.
008950     IF WS-SLOT-REMAINDER NOT = 0
008960         SET REQUEST-IS-INVALID TO TRUE
008970         MOVE 'INVALID-SLOT' TO WS-ERROR-CODE
008980         MOVE 'START TIME IS NOT ON A SLOT BOUNDARY' TO
008990             WS-ERROR-MSG
009000         ADD 1 TO WS-REJ-SLOT-ALIGN
009010     END-IF.
009020 23599-VALIDATE-SLOT-ALIGNMENT-EXIT.
009030     EXIT.
009040 EJECT
009050******************************************************************
009060*    RULE 5 -- PARTY SIZE MUST BE AT LEAST ONE AND MAY NOT       *
009070*    EXCEED THE SPACE'S MAXIMUM CAPACITY (SPH-0123).             *
009080******************************************************************
009090 236-VALIDATE-PARTY-SIZE.
009100     IF RQ-PARTY-SIZE < 1 OR RQ-PARTY-SIZE > ST-MAX-CAP(SPACE-IDX)
009110         SET REQUEST-IS-INVALID TO TRUE
009120         MOVE 'INVALID-PARTY' TO WS-ERROR-CODE
009130         MOVE 'PARTY SIZE IS ZERO OR EXCEEDS SPACE MAXIMUM' TO
009140             WS-ERROR-MSG
009150         ADD 1 TO WS-REJ-PARTY-SIZE
009160     END-IF.
009170 23699-VALIDATE-PARTY-SIZE-EXIT.
009180     EXIT.
009190 EJECT
009200******************************************************************
009210*    RULE 6 -- REQUIRED FIELDS MUST BE PRESENT AND WELL-FORMED.  *
009220******************************************************************
009230 237-VALIDATE-REQUIRED-FIELDS.
009240     IF RQ-SPACE-ID = SPACE OR RQ-DATE = SPACE
009250        OR RQ-START-TIME = SPACE OR RQ-CUST-NAME = SPACE
009260        OR RQ-CUST-EMAIL = SPACE OR RQ-PARTY-SIZE = 0
009270         SET REQUEST-IS-INVALID TO TRUE
009280         MOVE 'REQUIRED-FIELD' TO WS-ERROR-CODE
009290         MOVE 'A REQUIRED FIELD IS MISSING' TO WS-ERROR-MSG
009300         ADD 1 TO WS-REJ-REQUIRED
009310     ELSE
009315*        SPH-0134 -- CHECK THE START TIME'S OWN SAVED HH/MM,     *
009316*        NOT WS-TIME-HH/WS-TIME-MM (232 HAS ALREADY OVERLAID     *
009317*        THOSE WITH THE COMPUTED END TIME BY THIS POINT).        *
009320         IF WS-START-TIME-HH > 23 OR WS-START-TIME-MM > 59
009330             SET REQUEST-IS-INVALID TO TRUE
009340             MOVE 'REQUIRED-FIELD' TO WS-ERROR-CODE
009350             MOVE 'START TIME IS NOT A VALID HH:MM VALUE' TO
009360                 WS-ERROR-MSG
009370             ADD 1 TO WS-REJ-REQUIRED
009380         END-IF
009390     END-IF.
009400 23799-VALIDATE-REQUIRED-FIELDS-EXIT.
009410     EXIT.
009420 EJECT
009430******************************************************************
009440*    SLOT CAPACITY ENGINE -- RESERVE IF ROOM REMAINS, ELSE       *
009450*    REJECT WITH CAPACITY-EXCEEDED.                              *
009460******************************************************************
009470 238-RESERVE-SLOT-CAPACITY.
009480     MOVE RQ-SPACE-ID   TO WS-SK-SPACE-ID.
009490     MOVE RQ-DATE       TO WS-SK-DATE.
009500     MOVE RQ-START-TIME TO WS-SK-START-TIME.
009510     PERFORM 1237-FIND-OR-CREATE-SLOT
009520         THRU 12379-FIND-OR-CREATE-SLOT-EXIT.
009530     IF SL-BOOKED-CAP(SLOT-IDX) + RQ-PARTY-SIZE >
009540        ST-MAX-CAP(SPACE-IDX)
009550         SET REQUEST-IS-INVALID TO TRUE
009560         MOVE 'CAPACITY-EXCEEDED' TO WS-ERROR-CODE
009570         MOVE 'SLOT DOES NOT HAVE ROOM FOR THIS PARTY' TO
009580             WS-ERROR-MSG
009590         ADD 1 TO WS-REJ-CAPACITY
009600     ELSE
009610         ADD RQ-PARTY-SIZE TO SL-BOOKED-CAP(SLOT-IDX)
009620         MOVE ST-MAX-CAP(SPACE-IDX) TO SL-MAX-CAP(SLOT-IDX)
009630     END-IF.
009640 23899-RESERVE-SLOT-CAPACITY-EXIT.
009650     EXIT.
009660 EJECT
009670******************************************************************
009680*    POST THE NEW RESERVATION TO THE IN-MEMORY MASTER TABLE.     *
009690******************************************************************
009700 239-WRITE-NEW-RESERVATION.
009710     ADD 1 TO WS-NEXT-RESV-SEQ.
009720     MOVE WS-NEXT-RESV-SEQ TO WS-NEXT-RESV-SEQ-EDIT.
009730     STRING 'R' DELIMITED BY SIZE
009740            WS-NEXT-RESV-SEQ-EDIT DELIMITED BY SIZE
009750            INTO WS-NEW-RESV-ID.
009760     ADD 1 TO WS-RESV-COUNT.
009770     SET RESV-IDX TO WS-RESV-COUNT.
009780     MOVE WS-NEW-RESV-ID  TO VT-ID(RESV-IDX).
009790     MOVE RT-ID(REST-IDX) TO VT-REST-ID(RESV-IDX).
009800     MOVE RQ-SPACE-ID     TO VT-SPACE-ID(RESV-IDX).
009810     MOVE RQ-DATE         TO VT-DATE(RESV-IDX).
009820     MOVE RQ-START-TIME   TO VT-START-TIME(RESV-IDX).
009830     MOVE WS-COMPUTED-END-TIME TO VT-END-TIME(RESV-IDX).
009840     MOVE RQ-PARTY-SIZE   TO VT-PARTY-SIZE(RESV-IDX).
009850     MOVE RQ-CUST-NAME    TO VT-CUST-NAME(RESV-IDX).
009860     MOVE RQ-CUST-EMAIL   TO VT-CUST-EMAIL(RESV-IDX).
009870     MOVE RQ-CUST-PHONE   TO VT-CUST-PHONE(RESV-IDX).
009880     MOVE 'C'             TO VT-STATUS(RESV-IDX).
009890     MOVE SPACE           TO VT-CANCEL-REASON(RESV-IDX).
009900     MOVE SPACE           TO VT-CANCEL-DATE(RESV-IDX).
009910     ADD 1 TO WS-CTL-CREATED.
009920 23999-WRITE-NEW-RESERVATION-EXIT.
009930     EXIT.
009940 EJECT
009950******************************************************************
009960*                     PROCESS A CANCEL REQUEST                   *
009970******************************************************************
009980 24-PROCESS-CANCEL.
009990     SET RESV-NOT-FOUND TO TRUE.
010000     PERFORM 241-SEARCH-RESV-TABLE
010010         VARYING RESV-IDX FROM 1 BY 1
010020         UNTIL RESV-IDX > WS-RESV-COUNT OR RESV-FOUND.
010030     IF RESV-NOT-FOUND
010040         SET REQUEST-IS-INVALID TO TRUE
010050         MOVE 'RESV-NOT-FOUND' TO WS-ERROR-CODE
010060         MOVE 'RESERVATION ID NOT ON FILE' TO WS-ERROR-MSG
010070         ADD 1 TO WS-REJ-RESV-NF
010080     ELSE
010090         IF VT-STATUS(RESV-IDX) = 'X'
010100             SET REQUEST-IS-INVALID TO TRUE
010110             MOVE 'ALREADY-CANCELLED' TO WS-ERROR-CODE
010120             MOVE 'RESERVATION IS ALREADY CANCELLED' TO
010130                 WS-ERROR-MSG
010140             ADD 1 TO WS-REJ-ALREADY-CXL
010150         ELSE
010160             PERFORM 244-RELEASE-SLOT-CAPACITY
010170                 THRU 24499-RELEASE-SLOT-CAPACITY-EXIT
010180             PERFORM 245-MARK-CANCELLED
010190                 THRU 24599-MARK-CANCELLED-EXIT
010200             ADD 1 TO WS-CTL-CANCELLED
010210         END-IF
010220     END-IF.
010230     IF REQUEST-IS-VALID
010240         MOVE 'ACCEPTED' TO DL-RESULT
010250     ELSE
010260         ADD 1 TO WS-CTL-REJECTED
010270         MOVE 'REJECTED' TO DL-RESULT
010280     END-IF.
010290     MOVE 'X'           TO DL-ACTION.
010300     MOVE RQ-RESV-ID    TO DL-KEY.
010310     MOVE WS-ERROR-CODE TO DL-ERROR-CODE.
010320     MOVE WS-ERROR-MSG  TO DL-ERROR-MSG.
010330     PERFORM 26-WRITE-DISPOSITION
010340         THRU 2699-WRITE-DISPOSITION-EXIT.
010350 2499-PROCESS-CANCEL-EXIT.
010360     EXIT.
010370 EJECT
010380 241-SEARCH-RESV-TABLE.
010390     IF VT-ID(RESV-IDX) = RQ-RESV-ID
010400         SET RESV-FOUND TO TRUE
010410     END-IF.
010420 EJECT
010430******************************************************************
010440*    RELEASE THE SLOT CAPACITY HELD BY A CANCELLED RESERVATION.  *
010450*    IF THE SLOT ENTRY IS SOMEHOW MISSING, TREAT AS ALREADY      *
010460*    RELEASED RATHER THAN ABEND -- THE MASTER RECORD IS STILL    *
010470*    AUTHORITATIVE FOR WHAT WAS BOOKED.                          *
010480******************************************************************
010490 244-RELEASE-SLOT-CAPACITY.
010500     MOVE VT-SPACE-ID(RESV-IDX)   TO WS-SK-SPACE-ID.
010510     MOVE VT-DATE(RESV-IDX)       TO WS-SK-DATE.
010520     MOVE VT-START-TIME(RESV-IDX) TO WS-SK-START-TIME.
010530     SET SLOT-NOT-FOUND TO TRUE.
010540     PERFORM 12371-SEARCH-SLOT-TABLE
010550         VARYING SLOT-IDX FROM 1 BY 1
010560         UNTIL SLOT-IDX > WS-SLOT-COUNT OR SLOT-FOUND.
010570     IF SLOT-FOUND
010580         SUBTRACT VT-PARTY-SIZE(RESV-IDX)
010590             FROM SL-BOOKED-CAP(SLOT-IDX)
010600         IF SL-BOOKED-CAP(SLOT-IDX) < 0
010610             MOVE 0 TO SL-BOOKED-CAP(SLOT-IDX)
010620         END-IF
010630     END-IF.
010640 24499-RELEASE-SLOT-CAPACITY-EXIT.
010650     EXIT.
010660 EJECT
010670 245-MARK-CANCELLED.
010680     MOVE 'X' TO VT-STATUS(RESV-IDX).
010690     MOVE RQ-CANCEL-REASON TO VT-CANCEL-REASON(RESV-IDX).
010700     MOVE WS-TODAY-TEXT    TO VT-CANCEL-DATE(RESV-IDX).
010710 24599-MARK-CANCELLED-EXIT.
010720     EXIT.
010730 EJECT
010740******************************************************************
010750*                   WRITE ONE DISPOSITION LINE                   *
010760******************************************************************
010770 26-WRITE-DISPOSITION.
010780     WRITE DISPO-FILE-REC FROM WS-DISPO-LINE.
010790     IF WS-DISPO-FILE-STATUS NOT = '00'
010800         MOVE 'WRITE FAILED - DISPO-FILE' TO WS-ABEND-MSG
010810         GO TO EOJ99-ABEND
010820     END-IF.
010830 2699-WRITE-DISPOSITION-EXIT.
010840     EXIT.
010850 EJECT
010860******************************************************************
010870*    UTILITY -- CONVERT WS-TIME-TEXT (HH:MM) TO MINUTES SINCE    *
010880*    MIDNIGHT IN WS-TIME-MINUTES.  NO INTRINSIC FUNCTIONS USED.  *
010890******************************************************************
010900 9100-TIME-TO-MINUTES.
010910     COMPUTE WS-TIME-MINUTES =
010920         (WS-TIME-HH * 60) + WS-TIME-MM.
010930 9199-TIME-TO-MINUTES-EXIT.
010940     EXIT.
010950 EJECT
010960******************************************************************
010970*    UTILITY -- CONVERT WS-TIME-MINUTES BACK TO HH:MM TEXT IN    *
010980*    WS-TIME-TEXT.                                               *
010990******************************************************************
011000 9200-MINUTES-TO-TIME.
011010     DIVIDE WS-TIME-MINUTES BY 60
011020         GIVING WS-TIME-HH
011030         REMAINDER WS-TIME-MM.
011040     MOVE ':' TO FILLER OF WS-TIME-FIELDS.
011050 9299-MINUTES-TO-TIME-EXIT.
011060     EXIT.
011070 EJECT
011080******************************************************************
011090*                        CLOSE ALL FILES                         *
011100******************************************************************
011110 EOJ9-CLOSE-FILES.
011120     PERFORM EOJ91-WRITE-DISPO-TRAILER
011130         THRU EOJ9199-WRITE-DISPO-TRAILER-EXIT.
011140     PERFORM EOJ92-WRITE-RESV-MASTER
011150         THRU EOJ9299-WRITE-RESV-MASTER-EXIT.
011160     PERFORM EOJ93-WRITE-SLOT-DUMP
011170         THRU EOJ9399-WRITE-SLOT-DUMP-EXIT.
011180     CLOSE RESTAURANT-FILE SPACE-FILE RESV-IN-FILE REQUEST-FILE
011190           RESV-OUT-FILE DISPO-FILE SLOTDUMP-FILE.
011200     DISPLAY 'PDRSVPST - TRANSACTIONS READ    : ' WS-CTL-READ.
011210     DISPLAY 'PDRSVPST - RESERVATIONS CREATED  : ' WS-CTL-CREATED.
011220     DISPLAY 'PDRSVPST - RESERVATIONS CANCELLED: ' WS-CTL-CANCELLED.
011230     DISPLAY 'PDRSVPST - TRANSACTIONS REJECTED : ' WS-CTL-REJECTED.
011240     GO TO EOJ9999-EXIT.
011250 EOJ99-ABEND.
011260     DISPLAY 'PDRSVPST IS ABENDING - ' WS-ABEND-MSG.
011270     CLOSE RESTAURANT-FILE SPACE-FILE RESV-IN-FILE REQUEST-FILE
011280           RESV-OUT-FILE DISPO-FILE SLOTDUMP-FILE.
011290     MOVE 16 TO RETURN-CODE.
011300     GOBACK.
011310 EOJ9999-EXIT.
011320     EXIT.
011330 EJECT
011340******************************************************************
011350*    WRITE THE CONTROL TOTAL TRAILER TO THE DISPOSITION REPORT   *
011360*    (SPH-0128 ADDED THE PER-REASON REJECTION COUNTS).           *
011370******************************************************************
011380 EOJ91-WRITE-DISPO-TRAILER.
011390     MOVE SPACE TO WS-TRAILER-LINE-1.
011400     STRING 'TRANSACTIONS READ: '     DELIMITED BY SIZE
011410            WS-CTL-READ               DELIMITED BY SIZE
011420            '  CREATED: '             DELIMITED BY SIZE
011430            WS-CTL-CREATED            DELIMITED BY SIZE
011440            '  CANCELLED: '           DELIMITED BY SIZE
011450            WS-CTL-CANCELLED          DELIMITED BY SIZE
011460            '  REJECTED: '            DELIMITED BY SIZE
011470            WS-CTL-REJECTED           DELIMITED BY SIZE
011480            INTO WS-TRAILER-LINE-1.
011490     WRITE DISPO-FILE-REC FROM WS-TRAILER-LINE-1.
011500     MOVE SPACE TO WS-TRAILER-LINE-2.
011510     STRING 'REJECTS - SPACE-NF: '    DELIMITED BY SIZE
011520            WS-REJ-SPACE-NF          DELIMITED BY SIZE
011530            '  PAST-DATE: '          DELIMITED BY SIZE
011540            WS-REJ-PAST-DATE         DELIMITED BY SIZE
011550            '  ADV-LIMIT: '          DELIMITED BY SIZE
011560            WS-REJ-ADV-LIMIT         DELIMITED BY SIZE
011570            '  HOURS: '              DELIMITED BY SIZE
011580            WS-REJ-HOURS             DELIMITED BY SIZE
011590            '  SLOT-ALIGN: '         DELIMITED BY SIZE
011600            WS-REJ-SLOT-ALIGN        DELIMITED BY SIZE
011610            INTO WS-TRAILER-LINE-2.
011620     WRITE DISPO-FILE-REC FROM WS-TRAILER-LINE-2.
011630     MOVE SPACE TO WS-TRAILER-LINE-3.
011640     STRING 'REJECTS - PARTY-SIZE: '  DELIMITED BY SIZE
011650            WS-REJ-PARTY-SIZE        DELIMITED BY SIZE
011660            '  REQUIRED: '           DELIMITED BY SIZE
011670            WS-REJ-REQUIRED          DELIMITED BY SIZE
011680            '  CAPACITY: '           DELIMITED BY SIZE
011690            WS-REJ-CAPACITY          DELIMITED BY SIZE
011700            '  RESV-NF: '            DELIMITED BY SIZE
011710            WS-REJ-RESV-NF           DELIMITED BY SIZE
011720            '  ALREADY-CXL: '        DELIMITED BY SIZE
011730            WS-REJ-ALREADY-CXL       DELIMITED BY SIZE
011740            INTO WS-TRAILER-LINE-3.
011750     WRITE DISPO-FILE-REC FROM WS-TRAILER-LINE-3.
011760 EOJ9199-WRITE-DISPO-TRAILER-EXIT.
011770     EXIT.
011780 EJECT
011790******************************************************************
011800*    REWRITE THE FULL RESERVATION MASTER, INCLUDING TODAY'S      *
011810*    CREATES AND CANCELS, TO RESVOUT.                            *
011820******************************************************************
011830 EOJ92-WRITE-RESV-MASTER.
011840     PERFORM EOJ921-WRITE-ONE-RESV-ROW
011850         THRU EOJ9219-WRITE-ONE-RESV-ROW-EXIT
011860         VARYING RESV-IDX FROM 1 BY 1
011870         UNTIL RESV-IDX > WS-RESV-COUNT.
011880 EOJ9299-WRITE-RESV-MASTER-EXIT.
011890     EXIT.
011900 EOJ921-WRITE-ONE-RESV-ROW.
011910     MOVE VT-ID(RESV-IDX)            TO RSV-ID.
011920     MOVE VT-REST-ID(RESV-IDX)       TO RSV-REST-ID.
011930     MOVE VT-SPACE-ID(RESV-IDX)      TO RSV-SPACE-ID.
011940     MOVE VT-DATE(RESV-IDX)          TO RSV-DATE.
011950     MOVE VT-START-TIME(RESV-IDX)    TO RSV-START-TIME.
011960     MOVE VT-END-TIME(RESV-IDX)      TO RSV-END-TIME.
011970     MOVE VT-PARTY-SIZE(RESV-IDX)    TO RSV-PARTY-SIZE.
011980     MOVE VT-CUST-NAME(RESV-IDX)     TO RSV-CUST-NAME.
011990     MOVE VT-CUST-EMAIL(RESV-IDX)    TO RSV-CUST-EMAIL.
012000     MOVE VT-CUST-PHONE(RESV-IDX)    TO RSV-CUST-PHONE.
012010     MOVE VT-STATUS(RESV-IDX)        TO RSV-STATUS.
012020     MOVE VT-CANCEL-REASON(RESV-IDX) TO RSV-CANCEL-REASON.
012030     MOVE VT-CANCEL-DATE(RESV-IDX)   TO RSV-CANCEL-DATE.
012040     WRITE RESV-OUT-FILE-REC FROM WS-RESV-RECORD.
012050     IF WS-RESVOUT-FILE-STATUS NOT = '00'
012060         MOVE 'WRITE FAILED - RESV-OUT-FILE' TO WS-ABEND-MSG
012070         GO TO EOJ99-ABEND
012080     END-IF.
012090 EOJ9219-WRITE-ONE-RESV-ROW-EXIT.
012100     EXIT.
012110 EJECT
012120******************************************************************
012130*    DUMP THE SLOT CAPACITY TABLE FOR AUDIT.                     *
012140******************************************************************
012150 EOJ93-WRITE-SLOT-DUMP.
012160     PERFORM EOJ931-WRITE-ONE-SLOT-ROW
012170         THRU EOJ9319-WRITE-ONE-SLOT-ROW-EXIT
012180         VARYING SLOT-IDX FROM 1 BY 1
012190         UNTIL SLOT-IDX > WS-SLOT-COUNT.
012200 EOJ9399-WRITE-SLOT-DUMP-EXIT.
012210     EXIT.
012220 EOJ931-WRITE-ONE-SLOT-ROW.
012230     MOVE SL-SPACE-ID(SLOT-IDX)   TO SLOT-KEY-SPACE-ID.
012240     MOVE SL-DATE(SLOT-IDX)       TO SLOT-KEY-DATE.
012250     MOVE SL-START-TIME(SLOT-IDX) TO SLOT-KEY-START-TIME.
012260     MOVE SL-BOOKED-CAP(SLOT-IDX) TO SLOT-BOOKED-CAP.
012270     MOVE SL-MAX-CAP(SLOT-IDX)    TO SLOT-MAX-CAP.
012280     WRITE SLOTDUMP-FILE-REC FROM WS-SLOTDUMP-RECORD.
012290     IF WS-SLOTDUMP-FILE-STATUS NOT = '00'
012300         MOVE 'WRITE FAILED - SLOTDUMP-FILE' TO WS-ABEND-MSG
012310         GO TO EOJ99-ABEND
012320     END-IF.
012330 EOJ9319-WRITE-ONE-SLOT-ROW-EXIT.
012340     EXIT.
012350******************************************************************
012360*    END OF PDRSVPST                                             *
012370******************************************************************
