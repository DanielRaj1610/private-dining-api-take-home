000100******************************************************************
000200*    RESVMAST  --  RESERVATION MASTER RECORD                     *
000300*                                                                *
000400*    OUTPUT OF THE RESERVATION POSTING ENGINE (PDRSVPST) AND     *
000500*    INPUT TO THE AVAILABILITY GRID (PDAVLGRD) AND THE OCCUPANCY *
000600*    REPORT (PDOCCRPT).  KEYED ACCESS BY RSV-ID IS SIMULATED BY  *
000700*    LOADING THE FULL FILE INTO A WORKING-STORAGE TABLE AT THE   *
000800*    TOP OF EACH RUN (SEE 11-LOAD-MASTER-TABLES IN EACH PROGRAM);*
000900*    THE FILE ITSELF STAYS PLAIN SEQUENTIAL.  LINE-SEQUENTIAL,   *
001000*    ONE 250-BYTE RECORD PER RESERVATION.                        *
001100*                                                                *
001200*    2026-03-05  RSK  TKT#SPH-0117  ORIGINAL COPYBOOK            *
001300*    2026-04-22  RSK  TKT#SPH-0126  ADD RSV-CANCEL-REASON,       *
001400*                                   RSV-CANCEL-DATE              *
001500******************************************************************
001600 01  RESV-MASTER-RECORD.
001700     05  RSV-ID                        PIC X(12).
001800     05  RSV-REST-ID                   PIC X(24).
001900     05  RSV-SPACE-ID                  PIC X(36).
002000     05  RSV-DATE                      PIC X(10).
002100     05  RSV-START-TIME                PIC X(05).
002200     05  RSV-END-TIME                  PIC X(05).
002300     05  RSV-PARTY-SIZE                PIC 9(03).
002400     05  RSV-CUST-NAME                 PIC X(30).
002500     05  RSV-CUST-EMAIL                PIC X(40).
002600     05  RSV-CUST-PHONE                PIC X(15).
002700     05  RSV-STATUS                    PIC X(01).
002800         88  RSV-CONFIRMED              VALUE 'C'.
002900         88  RSV-CANCELLED              VALUE 'X'.
003000         88  RSV-COMPLETED              VALUE 'D'.
003100         88  RSV-NO-SHOW                VALUE 'N'.
003200     05  RSV-CANCEL-REASON             PIC X(30).
003300     05  RSV-CANCEL-DATE               PIC X(10).
003400     05  FILLER                        PIC X(29).
003500******************************************************************
003600*    END OF RESVMAST                                             *
003700******************************************************************
