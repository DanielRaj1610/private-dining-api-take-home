000100******************************************************************
000200*    OCCPARM  --  OCCUPANCY REPORT REQUEST RECORD                 *
000300*                                                                *
000400*    ONE RECORD PER RUN OF PDOCCRPT.  THE HOME OFFICE SCHEDULES  *
000500*    ONE OCCUPANCY REPORT REQUEST PER RESTAURANT PER REPORTING   *
000600*    PERIOD -- IF A SECOND REQUEST IS PRESENT ON THE FILE IT IS  *
000700*    IGNORED, SEE PDOCCRPT PARAGRAPH 110.                        *
000800*                                                                *
000900*    2026-07-20  DTM  TKT#SPH-0133  ORIGINAL COPYBOOK            *
001000******************************************************************
001100 01  OCC-PARM-RECORD.
001200     05  OP-REST-ID                    PIC X(24).
001300     05  OP-START-DATE                 PIC X(10).
001400     05  OP-END-DATE                   PIC X(10).
001500     05  OP-GRANULARITY                PIC X(01).
001600         88  OP-IS-DAILY                 VALUE 'D'.
001700         88  OP-IS-HOURLY                VALUE 'H'.
001800     05  FILLER                        PIC X(11).
001900******************************************************************
002000*    END OF OCCPARM                                              *
002100******************************************************************
