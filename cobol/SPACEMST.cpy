000100******************************************************************
000200*    SPACEMST  --  PRIVATE DINING SPACE MASTER RECORD             *
000300*                                                                *
000400*    ONE RECORD PER BOOKABLE PRIVATE DINING SPACE.  SPACE-ID IS  *
000500*    CARRIED AS TEXT (SOURCE SYSTEM ASSIGNS UUID-STYLE KEYS) AND *
000600*    IS NEVER USED ARITHMETICALLY.  SPACE-MIN-CAP IS CARRIED FOR *
000700*    DISPLAY ONLY -- THE VALIDATOR DOES NOT ENFORCE A MINIMUM    *
000800*    PARTY SIZE.  LINE-SEQUENTIAL, ONE 150-BYTE RECORD PER SPACE.*
000900*                                                                *
001000*    2026-03-02  RSK  TKT#SPH-0114  ORIGINAL COPYBOOK            *
001100*    2026-03-19  RSK  TKT#SPH-0131  ADD SPACE-BUFFER-MINS,       *
001200*                                   SPACE-HOURLY-RATE            *
001300******************************************************************
001400 01  SPACE-MASTER-RECORD.
001500     05  SPACE-ID                      PIC X(36).
001600     05  SPACE-REST-ID                 PIC X(24).
001700     05  SPACE-NAME                    PIC X(30).
001800     05  SPACE-MIN-CAP                 PIC 9(04).
001900     05  SPACE-MAX-CAP                 PIC 9(04).
002000     05  SPACE-SLOT-MINS               PIC 9(04).
002100     05  SPACE-BUFFER-MINS             PIC 9(04).
002200     05  SPACE-HOURLY-RATE             PIC S9(7)V99.
002300     05  SPACE-ACTIVE                  PIC X(01).
002400         88  SPACE-IS-ACTIVE            VALUE 'Y'.
002500         88  SPACE-IS-INACTIVE          VALUE 'N'.
002600     05  FILLER                        PIC X(34).
002700******************************************************************
002800*    END OF SPACEMST                                             *
002900******************************************************************
