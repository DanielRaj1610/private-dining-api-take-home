000100******************************************************************
000200*    SLOTCTBL  --  SLOT CAPACITY WORKING-TABLE ENTRY              *
000300*                                                                *
000400*    NOT A FILE RECORD -- THIS IS THE ENTRY LAYOUT FOR THE       *
000500*    IN-MEMORY SLOT-CAPACITY TABLE MAINTAINED BY PDRSVPST WHILE  *
000600*    A RUN IS IN PROGRESS.  ONE ENTRY EXISTS PER SPACE+DATE+     *
000700*    START-TIME COMBINATION FIRST SEEN DURING THE RUN; IT IS     *
000800*    CREATED ON FIRST USE WITH SLOT-BOOKED-CAP = 0.  THE TABLE   *
000900*    IS DUMPED TO THE SLOTDUMP FILE AT END OF JOB FOR AUDIT.     *
001000*                                                                *
001100*    2026-03-09  RSK  TKT#SPH-0119  ORIGINAL COPYBOOK            *
001200******************************************************************
001300 01  SLOT-CAPACITY-ENTRY.
001400     05  SLOT-KEY.
001500         10  SLOT-KEY-SPACE-ID          PIC X(36).
001600         10  SLOT-KEY-DATE              PIC X(10).
001700         10  SLOT-KEY-START-TIME        PIC X(05).
001800     05  SLOT-BOOKED-CAP               PIC S9(4) COMP-3.
001900     05  SLOT-MAX-CAP                  PIC 9(4) COMP-3.
002000     05  FILLER                        PIC X(05).
002100******************************************************************
002200*    END OF SLOTCTBL                                             *
002300******************************************************************
