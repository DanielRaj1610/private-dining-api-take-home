000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PDOCCRPT.
000030 AUTHOR.        R S KOWALCZYK.
000040 INSTALLATION.  SAGE POINT HOSPITALITY GROUP - BATCH SYSTEMS.
000050 DATE-WRITTEN.  04/13/2026.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080******************************************************************
000090*                                                                *
000100*A    ABSTRACT..                                                 *
000110*  PDOCCRPT IS THE OCCUPANCY REPORTING ENGINE FOR THE PRIVATE    *
000120*  DINING RESERVATION SYSTEM.  GIVEN A RESTAURANT AND A DATE     *
000130*  RANGE IT WALKS THE CALENDAR ONE DAY AT A TIME, SUMMARIZING    *
000140*  CONFIRMED RESERVATIONS AND GUEST COUNTS AGAINST THE           *
000150*  RESTAURANT'S TOTAL ACTIVE-SPACE CAPACITY, WITH A PER-SPACE    *
000160*  BREAKDOWN AND AN OPTIONAL PER-HOUR BREAKDOWN.  IT CLOSES WITH *
000170*  A PERIOD SUMMARY AND A SET OF INSIGHTS/RECOMMENDATIONS BASED  *
000180*  ON THE BUSIEST AND SLOWEST DAYS AND HOURS IN THE PERIOD.      *
000190*                                                                *
000200*J    JCL..                                                      *
000210*                                                                *
000220* //PDOCCRPT EXEC PGM=PDOCCRPT                                   *
000230* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
000240* //SYSOUT   DD SYSOUT=*                                         *
000250* //RESTIN   DD DSN=SPHG.PROD.RESTMAST.DATA,DISP=SHR              *
000260* //SPACEIN  DD DSN=SPHG.PROD.SPACEMST.DATA,DISP=SHR              *
000270* //RESVIN   DD DSN=SPHG.PROD.RESVMAST.DATA,DISP=SHR              *
000280* //OCCPARM  DD DSN=SPHG.PROD.PDOCCRPT.PARM.DATA,DISP=SHR         *
000290* //OCCRPT   DD DSN=SPHG.PROD.PDOCCRPT.REPORT.DATA,               *
000300* //            DISP=(,CATLG,CATLG),                              *
000310* //            UNIT=USER,SPACE=(CYL,(20,20),RLSE),                *
000320* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)                 *
000330* //SYSIPT   DD DUMMY                                             *
000340* //*                                                             *
000350*                                                                *
000360*P    ENTRY PARAMETERS..                                         *
000370*     NONE.                                                      *
000380*                                                                *
000390*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000400*     I/O ERROR ON FILES.  END DATE BEFORE START DATE ON PARM    *
000410*     RECORD -- REPORTED AND THE RUN ENDS WITHOUT A REPORT.      *
000420*                                                                *
000430*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000440*                                                                *
000450*     PDJULCLC ---- JULIAN DATE / DAY-OF-WEEK CONVERSION         *
000460*                                                                *
000470*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000480*     TOTAL OPERATING SLOTS PER DAY IS A FIXED APPROXIMATION OF  *
000490*     12 -- SEE 5300-COMPUTE-SUMMARY.                            *
000500*                                                                *
000510******************************************************************
000520*    CHANGE LOG                                                  *
000530*    ------------------------------------------------------     *
000540*    04/13/2026  RSK  SPH-0125  ORIGINAL PROGRAM - DAILY REPORT  *
000550*                               ONLY, NO HOURLY BREAKDOWN.       *
000560*    05/04/2026  DTM  SPH-0126  ADD OP-GRANULARITY 'H' SUPPORT   *
000570*                               AND THE PER-HOUR SUB-LINES.      *
000580*    05/26/2026  RSK  SPH-0128  ADD BUSIEST/SLOWEST DAY-OF-WEEK  *
000590*                               AND HOUR INSIGHTS AND THE THREE  *
000600*                               STANDARD RECOMMENDATIONS.        *
000610*    06/17/2026  DTM  SPH-0129  YEAR-2000 REVIEW -- CALENDAR     *
000620*                               WALK RELIES ENTIRELY ON PDJULCLC *
000630*                               FOR CENTURY HANDLING.  NO CODE   *
000640*                               CHANGE IN THIS PROGRAM.          *
000650*    07/20/2026  DTM  SPH-0133  END-DATE-BEFORE-START-DATE NOW   *
000660*                               WRITES A REJECTION LINE INSTEAD  *
000670*                               OF ABENDING - REQUEST FROM THE   *
000680*                               HOME OFFICE SCHEDULING DESK.     *
000685*    08/09/2026  RSK  SPH-0135  RENAMED THE CLOSE/ABEND SECTION  *
000686*                               TO EOJ9-CLOSE-FILES/EOJ99-ABEND/ *
000687*                               EOJ9999-EXIT TO MATCH PDRSVPST   *
000688*                               AND THE REST OF THE HOME OFFICE  *
000689*                               ABEND CONVENTION.  NO PROCESSING *
000690*                               CHANGE.                          *
000691******************************************************************
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER. IBM-3090.
000730 OBJECT-COMPUTER. IBM-3090.
000740 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT RESTAURANT-FILE  ASSIGN TO RESTIN
000780            FILE STATUS IS WS-REST-FILE-STATUS.
000790     SELECT SPACE-FILE      ASSIGN TO SPACEIN
000800            FILE STATUS IS WS-SPACE-FILE-STATUS.
000810     SELECT RESV-IN-FILE    ASSIGN TO RESVIN
000820            FILE STATUS IS WS-RESVIN-FILE-STATUS.
000830     SELECT PARM-FILE       ASSIGN TO OCCPARM
000840            FILE STATUS IS WS-PARM-FILE-STATUS.
000850     SELECT REPORT-FILE     ASSIGN TO OCCRPT
000860            FILE STATUS IS WS-REPORT-FILE-STATUS.
000870 DATA DIVISION.
000880 FILE SECTION.
000890 FD  RESTAURANT-FILE
000900     RECORDING MODE IS F
000910     BLOCK CONTAINS 0 RECORDS.
000920 01  RESTAURANT-FILE-REC       PIC X(200).
000930 FD  SPACE-FILE
000940     RECORDING MODE IS F
000950     BLOCK CONTAINS 0 RECORDS.
000960 01  SPACE-FILE-REC            PIC X(150).
000970 FD  RESV-IN-FILE
000980     RECORDING MODE IS F
000990     BLOCK CONTAINS 0 RECORDS.
001000 01  RESV-IN-FILE-REC          PIC X(250).
001010 FD  PARM-FILE
001020     RECORDING MODE IS F
001030     BLOCK CONTAINS 0 RECORDS.
001040 01  PARM-FILE-REC             PIC X(046).
001050 FD  REPORT-FILE
001060     RECORDING MODE IS F
001070     BLOCK CONTAINS 0 RECORDS.
001080 01  REPORT-FILE-REC           PIC X(132).
001090 WORKING-STORAGE SECTION.
001100 01  FILLER PIC X(32)
001110       VALUE 'PDOCCRPT WORKING STORAGE BEGINS '.
001120******************************************************************
001130*    FILE STATUS AND SWITCH AREA                                 *
001140******************************************************************
001150 01  WS-FILE-STATUS-AREA.
001160     05  WS-REST-FILE-STATUS       PIC X(02).
001170     05  WS-SPACE-FILE-STATUS      PIC X(02).
001180     05  WS-RESVIN-FILE-STATUS     PIC X(02).
001190     05  WS-PARM-FILE-STATUS       PIC X(02).
001200     05  WS-REPORT-FILE-STATUS     PIC X(02).
001210 01  WS-SWITCH-AREA.
001220     05  REST-EOF-SW               PIC X(01).
001230         88  REST-EOF                VALUE 'Y'.
001240     05  SPACE-EOF-SW              PIC X(01).
001250         88  SPACE-EOF               VALUE 'Y'.
001260     05  RESVIN-EOF-SW             PIC X(01).
001270         88  RESVIN-EOF              VALUE 'Y'.
001280     05  PARM-FOUND-SW             PIC X(01).
001290         88  PARM-FOUND              VALUE 'Y'.
001300         88  PARM-NOT-FOUND          VALUE 'N'.
001310     05  REST-FOUND-SW             PIC X(01).
001320         88  REST-FOUND              VALUE 'Y'.
001330         88  REST-NOT-FOUND          VALUE 'N'.
001340     05  RANGE-VALID-SW            PIC X(01).
001350         88  RANGE-IS-VALID          VALUE 'Y'.
001360         88  RANGE-IS-INVALID        VALUE 'N'.
001370     05  WS-DAY-LOOP-DONE-SW       PIC X(01).
001380         88  WS-DAY-LOOP-DONE        VALUE 'Y'.
001390         88  WS-DAY-LOOP-NOT-DONE    VALUE 'N'.
001400 01  WS-ABEND-MSG                  PIC X(50).
001410******************************************************************
001420*    DATE / CALENDAR WORK AREA                                   *
001430******************************************************************
001440 01  WS-JULCLC-FUNCTION            PIC X(01).
001450 01  WS-JULCLC-DATE-TEXT           PIC X(10).
001460 01  WS-JULCLC-JULIAN              PIC S9(9) COMP-3.
001470 01  WS-JULCLC-DOW                 PIC 9(01) COMP-3.
001480 01  WS-JULCLC-RETURN-CODE         PIC X(01).
001490     88  WS-JULCLC-DATE-OK          VALUE '0'.
001500     88  WS-JULCLC-DATE-BAD         VALUE '1'.
001510 01  WS-START-JULIAN               PIC S9(9) COMP-3.
001520 01  WS-END-JULIAN                 PIC S9(9) COMP-3.
001530 01  WS-CURR-JULIAN                PIC S9(9) COMP-3.
001540 01  WS-CURR-DATE-TEXT             PIC X(10).
001550 01  WS-CURR-DOW                   PIC 9(01) COMP-3.
001560 01  WS-TOTAL-DAYS-IN-RANGE        PIC 9(05) COMP-3 VALUE 0.
001570 01  WS-DOW-NAME-TABLE.
001580     05  FILLER                    PIC X(09) VALUE 'SUNDAY   '.
001590     05  FILLER                    PIC X(09) VALUE 'MONDAY   '.
001600     05  FILLER                    PIC X(09) VALUE 'TUESDAY  '.
001610     05  FILLER                    PIC X(09) VALUE 'WEDNESDAY'.
001620     05  FILLER                    PIC X(09) VALUE 'THURSDAY '.
001630     05  FILLER                    PIC X(09) VALUE 'FRIDAY   '.
001640     05  FILLER                    PIC X(09) VALUE 'SATURDAY '.
001650 01  WS-DOW-NAME-R REDEFINES WS-DOW-NAME-TABLE.
001660     05  WS-DOW-NAME               PIC X(09) OCCURS 7 TIMES
001670                                   INDEXED BY WS-DOW-IDX.
001680******************************************************************
001690*    TIME-TO-HOUR-BUCKET WORK AREA                                *
001700******************************************************************
001710 01  WS-TIME-TEXT                  PIC X(05).
001720 01  WS-TIME-FIELDS REDEFINES WS-TIME-TEXT.
001730     05  WS-TIME-HH                PIC 9(02).
001740     05  FILLER                    PIC X(01).
001750     05  WS-TIME-MM                PIC 9(02).
001760 01  WS-HOUR-BUCKET                PIC 9(02) COMP-3.
001770******************************************************************
001780*    CONTROL COUNTERS                                            *
001790******************************************************************
001800 01  WS-CONTROL-COUNTERS.
001810     05  WS-CTL-RESV-READ          PIC S9(7) COMP-3 VALUE 0.
001820     05  WS-CTL-RESV-IN-RANGE      PIC S9(7) COMP-3 VALUE 0.
001830     05  WS-CTL-CANCEL-IN-RANGE    PIC S9(7) COMP-3 VALUE 0.
001840     05  WS-CTL-DAYS-PRINTED       PIC S9(7) COMP-3 VALUE 0.
001850 01  FILLER PIC X(20) VALUE 'END COUNTERS AREA   '.
001860******************************************************************
001870*    RESTAURANT MASTER TABLE ENTRY (JUST THE ONE ROW WE WANT)    *
001880******************************************************************
001890 01  WS-REST-RECORD.
001900     COPY RESTMAST.
001910 01  RQ-REST-NAME                  PIC X(40).
001920******************************************************************
001930*    SPACE MASTER TABLE -- ACTIVE SPACES OF THE REQUESTED        *
001940*    RESTAURANT ONLY.                                            *
001950******************************************************************
001960 01  WS-SPACE-RECORD.
001970     COPY SPACEMST.
001980 01  WS-SPACE-COUNT                PIC 9(4) COMP-3 VALUE 0.
001990 01  WS-TOTAL-CAPACITY             PIC 9(6) COMP-3 VALUE 0.
002000 01  SPACE-TABLE.
002010     05  SPACE-TAB-ENTRY OCCURS 50 TIMES
002020                        INDEXED BY SPACE-IDX.
002030         10  RQ-SPACE-ID           PIC X(36).
002040         10  RQ-SPACE-NAME         PIC X(30).
002050         10  RQ-SPACE-MAX-CAP      PIC 9(4) COMP-3.
002060         10  FILLER                PIC X(10).
002070******************************************************************
002080*    CONFIRMED RESERVATION TABLE.  ONLY ROWS FOR THE REQUESTED   *
002090*    RESTAURANT AND WITHIN THE REQUESTED DATE RANGE ARE KEPT --  *
002100*    DATE RANGE COMPARES ARE PLAIN STRING COMPARES SINCE THE     *
002110*    DATE FIELD IS ALWAYS YYYY-MM-DD, WHICH SORTS THE SAME AS ITS*
002120*    CALENDAR ORDER.                                             *
002130******************************************************************
002140 01  WS-RESV-RECORD.
002150     COPY RESVMAST.
002160 01  WS-RESV-COUNT                 PIC 9(5) COMP-3 VALUE 0.
002170 01  RESV-TABLE.
002180     05  RESV-TAB-ENTRY OCCURS 5000 TIMES
002190                        INDEXED BY RESV-IDX.
002200         10  VT-DATE               PIC X(10).
002210         10  VT-SPACE-ID           PIC X(36).
002220         10  VT-HOUR-BUCKET        PIC 9(02) COMP-3.
002230         10  VT-PARTY-SIZE         PIC 9(3) COMP-3.
002240******************************************************************
002250*    PER-DAY-OF-WEEK ACCUMULATORS FOR THE BUSIEST/SLOWEST-DAY    *
002260*    INSIGHT.  ENTRY 1 = SUNDAY THROUGH ENTRY 7 = SATURDAY.      *
002270******************************************************************
002280 01  DOW-TABLE.
002290     05  DOW-TAB-ENTRY OCCURS 7 TIMES INDEXED BY DOW-IDX.
002300         10  DOW-DAY-COUNT         PIC 9(5) COMP-3 VALUE 0.
002310         10  DOW-UTIL-SUM          PIC S9(7)V9(1) COMP-3 VALUE 0.
002320******************************************************************
002330*    PER-HOUR-OF-DAY ACCUMULATORS (WHOLE PERIOD) FOR THE         *
002340*    BUSIEST/SLOWEST-HOUR INSIGHT.  ENTRY 1 = HOUR 00.           *
002350******************************************************************
002360 01  HOUR-TABLE.
002370     05  HOUR-TAB-ENTRY OCCURS 24 TIMES INDEXED BY HOUR-IDX.
002380         10  HR-GUEST-TOTAL        PIC S9(7) COMP-3 VALUE 0.
002390******************************************************************
002400*    ONE-DAY WORK AREA -- REBUILT EVERY TIME THROUGH 224         *
002410******************************************************************
002420 01  WS-DAY-RESV-COUNT             PIC 9(5) COMP-3.
002430 01  WS-DAY-GUEST-TOTAL            PIC S9(7) COMP-3.
002440 01  WS-DAY-UTILIZATION            PIC S9(3)V9(1) COMP-3.
002450 01  WS-DAY-PEAK-HOUR              PIC 9(02) COMP-3.
002460 01  WS-DAY-PEAK-GUESTS            PIC S9(7) COMP-3.
002470 01  WS-DAY-PEAK-UTIL              PIC S9(3)V9(1) COMP-3.
002480 01  WS-DAY-HOUR-TABLE.
002490     05  WS-DAY-HOUR-ENTRY OCCURS 24 TIMES INDEXED BY DH-IDX.
002500         10  DH-GUEST-TOTAL        PIC S9(7) COMP-3 VALUE 0.
002510         10  DH-RESV-COUNT         PIC 9(5) COMP-3 VALUE 0.
002520 01  WS-SPACE-DAY-COUNT            PIC 9(5) COMP-3.
002530 01  WS-SPACE-DAY-GUESTS           PIC S9(7) COMP-3.
002540 01  WS-SPACE-DAY-UTIL             PIC S9(3)V9(1) COMP-3.
002550******************************************************************
002560*    SUMMARY / INSIGHT ACCUMULATORS OVER THE WHOLE PERIOD        *
002570******************************************************************
002580 01  WS-SUMMARY-AREA.
002590     05  WS-SUM-DAILY-UTIL-TOTAL   PIC S9(9)V9(1) COMP-3 VALUE 0.
002600     05  WS-SUM-TOTAL-GUESTS       PIC S9(7) COMP-3 VALUE 0.
002610     05  WS-SUM-AVG-PARTY-SIZE     PIC S9(5)V9(2) COMP-3 VALUE 0.
002620     05  WS-SUM-AVG-UTILIZATION    PIC S9(3)V9(1) COMP-3 VALUE 0.
002630     05  WS-SUM-TOTAL-OP-SLOTS     PIC S9(7) COMP-3 VALUE 0.
002640     05  WS-SUM-TOTAL-BOOKED-SLOTS PIC S9(7) COMP-3 VALUE 0.
002650     05  WS-SUM-CANCEL-RATE        PIC S9(3)V9(1) COMP-3 VALUE 0.
002660 01  WS-BUSIEST-DOW-IDX            PIC 9(01) COMP-3 VALUE 0.
002670 01  WS-SLOWEST-DOW-IDX            PIC 9(01) COMP-3 VALUE 0.
002680 01  WS-BUSIEST-DOW-UTIL           PIC S9(3)V9(1) COMP-3 VALUE 0.
002690 01  WS-SLOWEST-DOW-UTIL           PIC S9(3)V9(1) COMP-3 VALUE 0.
002700 01  WS-DOW-AVG-UTIL               PIC S9(3)V9(1) COMP-3 VALUE 0.
002710 01  WS-ANY-DOW-FOUND-SW           PIC X(01) VALUE 'N'.
002720     88  WS-ANY-DOW-FOUND           VALUE 'Y'.
002730 01  WS-BUSIEST-HOUR-IDX           PIC 9(02) COMP-3 VALUE 0.
002740 01  WS-SLOWEST-HOUR-IDX           PIC 9(02) COMP-3 VALUE 0.
002750 01  WS-BUSIEST-HOUR-GUESTS        PIC S9(7) COMP-3 VALUE 0.
002760 01  WS-SLOWEST-HOUR-GUESTS        PIC S9(7) COMP-3 VALUE 0.
002770******************************************************************
002780*    PARM RECORD WORK AREA                                       *
002790******************************************************************
002800 01  WS-PARM-RECORD.
002810     COPY OCCPARM.
002820******************************************************************
002830*    REPORT LINE LAYOUTS                                         *
002840******************************************************************
002850 01  WS-RPT-TITLE-LINE.
002860     05  FILLER                    PIC X(04) VALUE SPACE.
002870     05  RT-LABEL                  PIC X(20) VALUE
002880         'OCCUPANCY REPORT FOR'.
002890     05  FILLER                    PIC X(01) VALUE SPACE.
002900     05  RT-REST-NAME              PIC X(40).
002910     05  FILLER                    PIC X(67) VALUE SPACE.
002920 01  WS-RPT-PERIOD-LINE.
002930     05  FILLER                    PIC X(04) VALUE SPACE.
002940     05  FILLER                    PIC X(08) VALUE 'PERIOD: '.
002950     05  PL-START                  PIC X(10).
002960     05  FILLER                    PIC X(03) VALUE ' - '.
002970     05  PL-END                    PIC X(10).
002980     05  FILLER                    PIC X(97) VALUE SPACE.
002990 01  WS-RPT-REJECT-LINE.
003000     05  FILLER                    PIC X(04) VALUE SPACE.
003010     05  FILLER                    PIC X(40) VALUE
003020         'REQUEST REJECTED - END DATE BEFORE START'.
003030     05  FILLER                    PIC X(88) VALUE SPACE.
003040 01  WS-RPT-DAILY-LINE.
003050     05  FILLER                    PIC X(02) VALUE SPACE.
003060     05  DL-DATE                   PIC X(10).
003070     05  FILLER                    PIC X(01) VALUE SPACE.
003080     05  DL-DOW                    PIC X(09).
003090     05  FILLER                    PIC X(01) VALUE SPACE.
003100     05  DL-RESV-COUNT             PIC ZZZZ9.
003110     05  FILLER                    PIC X(01) VALUE SPACE.
003120     05  DL-GUESTS                 PIC ZZZZ9.
003130     05  FILLER                    PIC X(01) VALUE SPACE.
003140     05  DL-UTIL-PCT               PIC ZZZ9.9.
003150     05  FILLER                    PIC X(01) VALUE '%'.
003160     05  FILLER                    PIC X(01) VALUE SPACE.
003170     05  DL-PEAK-HOUR              PIC X(05).
003180     05  FILLER                    PIC X(01) VALUE SPACE.
003190     05  DL-PEAK-UTIL              PIC ZZZ9.9.
003200     05  FILLER                    PIC X(01) VALUE '%'.
003210     05  FILLER                    PIC X(75) VALUE SPACE.
003220 01  WS-RPT-SPACE-LINE.
003230     05  FILLER                    PIC X(06) VALUE SPACE.
003240     05  FILLER                    PIC X(08) VALUE '  SPACE '.
003250     05  SL-NAME                   PIC X(30).
003260     05  FILLER                    PIC X(01) VALUE SPACE.
003270     05  SL-RESV-COUNT             PIC ZZZZ9.
003280     05  FILLER                    PIC X(01) VALUE SPACE.
003290     05  SL-GUESTS                 PIC ZZZZ9.
003300     05  FILLER                    PIC X(01) VALUE SPACE.
003310     05  SL-UTIL-PCT               PIC ZZZ9.9.
003320     05  FILLER                    PIC X(01) VALUE '%'.
003330     05  FILLER                    PIC X(74) VALUE SPACE.
003340 01  WS-RPT-HOUR-LINE.
003350     05  FILLER                    PIC X(08) VALUE SPACE.
003360     05  FILLER                    PIC X(06) VALUE '  HOUR '.
003370     05  HL-HOUR                   PIC X(05).
003380     05  FILLER                    PIC X(01) VALUE SPACE.
003390     05  HL-RESV-COUNT             PIC ZZZZ9.
003400     05  FILLER                    PIC X(01) VALUE SPACE.
003410     05  HL-GUESTS                 PIC ZZZZ9.
003420     05  FILLER                    PIC X(01) VALUE SPACE.
003430     05  HL-UTIL-PCT               PIC ZZZ9.9.
003440     05  FILLER                    PIC X(01) VALUE '%'.
003450     05  FILLER                    PIC X(69) VALUE SPACE.
003460 01  WS-RPT-SUMMARY-LINE1          PIC X(132).
003470 01  WS-RPT-SUMMARY-LINE2          PIC X(132).
003480 01  WS-RPT-SUMMARY-LINE3          PIC X(132).
003490 01  WS-RPT-SUMMARY-LINE4          PIC X(132).
003500 01  WS-RPT-INSIGHT-LINE1          PIC X(132).
003510 01  WS-RPT-INSIGHT-LINE2          PIC X(132).
003520 01  WS-RPT-REC-LINE1              PIC X(132).
003530 01  WS-RPT-REC-LINE2              PIC X(132).
003540 01  WS-RPT-REC-LINE3              PIC X(132).
003550 01  WS-EDIT-6                     PIC Z(6)9.
003555 01  WS-EDIT-6-HOLD-1              PIC Z(6)9.
003560 01  WS-EDIT-PCT                   PIC ZZZ9.9.
003570 01  WS-EDIT-PARTY                 PIC ZZ9.99.
003575******************************************************************
003576*    TRAILER LINE -- PRINTED AFTER THE INSIGHTS BLOCK.  KEPT AS  *
003577*    BOTH A PLAIN PRINT LINE AND AN EDITED-FIELD VIEW SO THE     *
003578*    DAY COUNT CAN BE DROPPED IN WITHOUT A FRESH STRING EVERY    *
003579*    TIME 380 IS TOUCHED.                                       *
003580******************************************************************
003581 01  WS-RPT-TRAILER-LINE.
003582     05  FILLER                    PIC X(20) VALUE
003583         '  END OF REPORT -   '.
003584     05  TR-DAYS-EDIT              PIC ZZZZ9.
003585     05  FILLER                    PIC X(14) VALUE
003586         ' DAYS COVERED'.
003587     05  FILLER                    PIC X(93) VALUE SPACE.
003588 01  WS-RPT-TRAILER-FLAT REDEFINES WS-RPT-TRAILER-LINE
003589                                   PIC X(132).
003591 01  FILLER PIC X(32)
003590       VALUE 'PDOCCRPT WORKING STORAGE ENDS   '.
003600 PROCEDURE DIVISION.
003610******************************************************************
003620*                        PROCEDURE DIVISION                      *
003630******************************************************************
003640     PERFORM 100-INITIALIZATION THRU 100-EXIT
003650     PERFORM 200-EDIT-PARM THRU 200-EXIT
003660     IF RANGE-IS-VALID AND REST-FOUND
003670        PERFORM 300-BUILD-REPORT THRU 300-EXIT
003680     END-IF
003690     PERFORM EOJ9-CLOSE-FILES THRU EOJ9999-EXIT
003700     GOBACK
003710     .
003720******************************************************************
003730*                  100-INITIALIZATION                            *
003740******************************************************************
003750 100-INITIALIZATION.
003760     INITIALIZE WS-CONTROL-COUNTERS
003770     SET PARM-NOT-FOUND TO TRUE
003780     SET REST-NOT-FOUND TO TRUE
003790     SET RANGE-IS-VALID TO TRUE
003800     PERFORM 110-OPEN-FILES THRU 110-EXIT
003810     PERFORM 120-READ-PARM THRU 120-EXIT
003820     PERFORM 130-LOAD-RESTAURANT THRU 130-EXIT
003830     PERFORM 140-LOAD-SPACES THRU 140-EXIT
003840     PERFORM 150-LOAD-RESERVATIONS THRU 150-EXIT
003850     .
003860 100-EXIT. EXIT.
003870 110-OPEN-FILES.
003880     OPEN INPUT  RESTAURANT-FILE
003890     IF WS-REST-FILE-STATUS NOT = '00'
003900        MOVE 'OPEN FAILED - RESTAURANT-FILE' TO WS-ABEND-MSG
003910        GO TO EOJ99-ABEND
003920     END-IF
003930     OPEN INPUT  SPACE-FILE
003940     IF WS-SPACE-FILE-STATUS NOT = '00'
003950        MOVE 'OPEN FAILED - SPACE-FILE' TO WS-ABEND-MSG
003960        GO TO EOJ99-ABEND
003970     END-IF
003980     OPEN INPUT  RESV-IN-FILE
003990     IF WS-RESVIN-FILE-STATUS NOT = '00'
004000        MOVE 'OPEN FAILED - RESV-IN-FILE' TO WS-ABEND-MSG
004010        GO TO EOJ99-ABEND
004020     END-IF
004030     OPEN INPUT  PARM-FILE
004040     IF WS-PARM-FILE-STATUS NOT = '00'
004050        MOVE 'OPEN FAILED - PARM-FILE' TO WS-ABEND-MSG
004060        GO TO EOJ99-ABEND
004070     END-IF
004080     OPEN OUTPUT REPORT-FILE
004090     IF WS-REPORT-FILE-STATUS NOT = '00'
004100        MOVE 'OPEN FAILED - REPORT-FILE' TO WS-ABEND-MSG
004110        GO TO EOJ99-ABEND
004120     END-IF
004130     .
004140 110-EXIT. EXIT.
004150******************************************************************
004160*    120-READ-PARM -- ONE PARM RECORD IS EXPECTED.  A SECOND ONE *
004170*    ON THE FILE IS READ AND DISCARDED (SPH-0133 NOTE).          *
004180******************************************************************
004190 120-READ-PARM.
004200     READ PARM-FILE INTO WS-PARM-RECORD
004210        AT END
004220           MOVE 'NO PARM RECORD ON OCCPARM' TO WS-ABEND-MSG
004230           GO TO EOJ99-ABEND
004240     END-READ
004250     IF WS-PARM-FILE-STATUS NOT = '00'
004260        MOVE 'READ FAILED - PARM-FILE' TO WS-ABEND-MSG
004270        GO TO EOJ99-ABEND
004280     END-IF
004290     SET PARM-FOUND TO TRUE
004300     .
004310 120-EXIT. EXIT.
004320 130-LOAD-RESTAURANT.
004330     PERFORM 131-READ-ONE-RESTAURANT THRU 131-EXIT
004340        UNTIL REST-EOF OR REST-FOUND
004350     .
004352 130-EXIT. EXIT.
004360 131-READ-ONE-RESTAURANT.
004370     READ RESTAURANT-FILE INTO WS-REST-RECORD
004380        AT END SET REST-EOF TO TRUE
004390     END-READ
004400     IF NOT REST-EOF
004410        IF WS-REST-FILE-STATUS NOT = '00'
004420           MOVE 'READ FAILED - RESTAURANT-FILE' TO WS-ABEND-MSG
004430           GO TO EOJ99-ABEND
004440        END-IF
004450        IF REST-ID = OP-REST-ID
004460           SET REST-FOUND TO TRUE
004470           MOVE REST-NAME TO RQ-REST-NAME
004480        END-IF
004490     END-IF
004500     .
004510 131-EXIT. EXIT.
004520******************************************************************
004530*    140-LOAD-SPACES -- ONLY ACTIVE SPACES BELONGING TO THE      *
004540*    REQUESTED RESTAURANT ARE KEPT.                              *
004550******************************************************************
004560 140-LOAD-SPACES.
004570     IF REST-FOUND
004580        PERFORM 141-READ-ONE-SPACE THRU 141-EXIT UNTIL SPACE-EOF
004590     ELSE
004600        PERFORM 142-DRAIN-SPACE-FILE THRU 142-EXIT UNTIL SPACE-EOF
004610     END-IF
004620     .
004630 140-EXIT. EXIT.
004640 141-READ-ONE-SPACE.
004650     READ SPACE-FILE INTO WS-SPACE-RECORD
004660        AT END SET SPACE-EOF TO TRUE
004670     END-READ
004680     IF NOT SPACE-EOF
004690        IF WS-SPACE-FILE-STATUS NOT = '00'
004700           MOVE 'READ FAILED - SPACE-FILE' TO WS-ABEND-MSG
004710           GO TO EOJ99-ABEND
004720        END-IF
004730        IF SPACE-REST-ID = OP-REST-ID AND SPACE-IS-ACTIVE
004740           ADD 1 TO WS-SPACE-COUNT
004750           SET SPACE-IDX TO WS-SPACE-COUNT
004760           MOVE SPACE-ID (SPACE-MASTER-RECORD)
004770               TO RQ-SPACE-ID(SPACE-IDX)
004780           MOVE SPACE-NAME    TO RQ-SPACE-NAME(SPACE-IDX)
004790           MOVE SPACE-MAX-CAP TO RQ-SPACE-MAX-CAP(SPACE-IDX)
004800           ADD SPACE-MAX-CAP  TO WS-TOTAL-CAPACITY
004810        END-IF
004820     END-IF
004830     .
004840 141-EXIT. EXIT.
004850 142-DRAIN-SPACE-FILE.
004860     READ SPACE-FILE
004870        AT END SET SPACE-EOF TO TRUE
004880     END-READ
004890     IF NOT SPACE-EOF AND WS-SPACE-FILE-STATUS NOT = '00'
004900        MOVE 'READ FAILED - SPACE-FILE' TO WS-ABEND-MSG
004910        GO TO EOJ99-ABEND
004920     END-IF
004930     .
004940 142-EXIT. EXIT.
004950******************************************************************
004960*    150-LOAD-RESERVATIONS -- KEEP ONLY ROWS FOR THE REQUESTED   *
004970*    RESTAURANT WHOSE DATE FALLS IN [OP-START-DATE,OP-END-DATE]. *
004980*    CONFIRMED ROWS GO INTO RESV-TABLE; CANCELLED ROWS ONLY      *
004990*    BUMP THE CANCEL COUNTER FOR THE CANCELLATION-RATE STATISTIC.*
005000******************************************************************
005010 150-LOAD-RESERVATIONS.
005020     PERFORM 151-READ-ONE-RESERVATION THRU 151-EXIT
005030        UNTIL RESVIN-EOF
005040     .
005050 150-EXIT. EXIT.
005060 151-READ-ONE-RESERVATION.
005070     READ RESV-IN-FILE INTO WS-RESV-RECORD
005080        AT END SET RESVIN-EOF TO TRUE
005090     END-READ
005100     IF NOT RESVIN-EOF
005110        IF WS-RESVIN-FILE-STATUS NOT = '00'
005120           MOVE 'READ FAILED - RESV-IN-FILE' TO WS-ABEND-MSG
005130           GO TO EOJ99-ABEND
005140        END-IF
005150        ADD 1 TO WS-CTL-RESV-READ
005160        IF RSV-REST-ID = OP-REST-ID
005170           AND RSV-DATE NOT < OP-START-DATE
005180           AND RSV-DATE NOT > OP-END-DATE
005190           IF RSV-CONFIRMED
005200              PERFORM 1511-STORE-RESERVATION-ROW THRU 1511-EXIT
005210           END-IF
005220           IF RSV-CANCELLED
005230              ADD 1 TO WS-CTL-CANCEL-IN-RANGE
005240           END-IF
005250        END-IF
005260     END-IF
005270     .
005280 151-EXIT. EXIT.
005290 1511-STORE-RESERVATION-ROW.
005300     ADD 1 TO WS-CTL-RESV-IN-RANGE
005310     ADD 1 TO WS-RESV-COUNT
005320     SET RESV-IDX TO WS-RESV-COUNT
005330     MOVE RSV-DATE       TO VT-DATE(RESV-IDX)
005340     MOVE RSV-SPACE-ID   TO VT-SPACE-ID(RESV-IDX)
005350     MOVE RSV-PARTY-SIZE TO VT-PARTY-SIZE(RESV-IDX)
005360     MOVE RSV-START-TIME TO WS-TIME-TEXT
005370     MOVE WS-TIME-HH     TO VT-HOUR-BUCKET(RESV-IDX)
005380     ADD  VT-PARTY-SIZE(RESV-IDX) TO WS-SUM-TOTAL-GUESTS
005390     .
005410 1511-EXIT. EXIT.
005420******************************************************************
005430*                  200-EDIT-PARM                                 *
005440******************************************************************
005450 200-EDIT-PARM.
005460     IF OP-END-DATE < OP-START-DATE
005470        SET RANGE-IS-INVALID TO TRUE
005480     END-IF
005490     IF NOT REST-FOUND
005500        SET RANGE-IS-INVALID TO TRUE
005510     END-IF
005520     IF RANGE-IS-INVALID
005530        PERFORM 210-WRITE-REJECT-REPORT THRU 210-EXIT
005540     END-IF
005550     .
005560 200-EXIT. EXIT.
005570 210-WRITE-REJECT-REPORT.
005580     MOVE SPACE TO WS-RPT-TITLE-LINE
005590     MOVE 'OCCUPANCY REPORT FOR' TO RT-LABEL
005600     IF REST-FOUND
005610        MOVE RQ-REST-NAME TO RT-REST-NAME
005620     ELSE
005630        MOVE OP-REST-ID   TO RT-REST-NAME
005640     END-IF
005650     WRITE REPORT-FILE-REC FROM WS-RPT-TITLE-LINE
005660     WRITE REPORT-FILE-REC FROM WS-RPT-REJECT-LINE
005670     .
005680 210-EXIT. EXIT.
005690******************************************************************
005700*                  300-BUILD-REPORT                              *
005710******************************************************************
005720 300-BUILD-REPORT.
005730     PERFORM 310-WRITE-REPORT-HEADER THRU 310-EXIT
005740     PERFORM 320-COMPUTE-JULIAN-RANGE THRU 320-EXIT
005750     MOVE WS-START-JULIAN TO WS-CURR-JULIAN
005760     SET WS-DAY-LOOP-NOT-DONE TO TRUE
005770     PERFORM 330-PROCESS-ONE-DAY THRU 330-EXIT
005780        UNTIL WS-DAY-LOOP-DONE
005790     PERFORM 340-COMPUTE-SUMMARY THRU 340-EXIT
005800     PERFORM 350-WRITE-SUMMARY THRU 350-EXIT
005810     PERFORM 360-COMPUTE-INSIGHTS THRU 360-EXIT
005820     PERFORM 370-WRITE-INSIGHTS THRU 370-EXIT
005825     PERFORM 380-WRITE-TRAILER THRU 380-EXIT
005830     .
005840 300-EXIT. EXIT.
005850 310-WRITE-REPORT-HEADER.
005860     MOVE SPACE TO WS-RPT-TITLE-LINE
005870     MOVE RQ-REST-NAME TO RT-REST-NAME
005880     WRITE REPORT-FILE-REC FROM WS-RPT-TITLE-LINE
005890     MOVE SPACE TO WS-RPT-PERIOD-LINE
005900     MOVE OP-START-DATE TO PL-START
005910     MOVE OP-END-DATE   TO PL-END
005920     WRITE REPORT-FILE-REC FROM WS-RPT-PERIOD-LINE
005930     .
005940 310-EXIT. EXIT.
005950 320-COMPUTE-JULIAN-RANGE.
005960     MOVE '1' TO WS-JULCLC-FUNCTION
005970     MOVE OP-START-DATE TO WS-JULCLC-DATE-TEXT
005980     CALL 'PDJULCLC' USING WS-JULCLC-FUNCTION WS-JULCLC-DATE-TEXT
005990                           WS-JULCLC-JULIAN WS-JULCLC-DOW
006000                           WS-JULCLC-RETURN-CODE
006010     MOVE WS-JULCLC-JULIAN TO WS-START-JULIAN
006020     MOVE OP-END-DATE TO WS-JULCLC-DATE-TEXT
006030     CALL 'PDJULCLC' USING WS-JULCLC-FUNCTION WS-JULCLC-DATE-TEXT
006040                           WS-JULCLC-JULIAN WS-JULCLC-DOW
006050                           WS-JULCLC-RETURN-CODE
006060     MOVE WS-JULCLC-JULIAN TO WS-END-JULIAN
006070     COMPUTE WS-TOTAL-DAYS-IN-RANGE =
006080         WS-END-JULIAN - WS-START-JULIAN + 1
006090     .
006100 320-EXIT. EXIT.
006110******************************************************************
006120*    330-PROCESS-ONE-DAY -- ONE PASS PER CALENDAR DATE IN RANGE, *
006130*    INCLUDING DATES WITH NO RESERVATIONS AT ALL.                *
006140******************************************************************
006150 330-PROCESS-ONE-DAY.
006160     IF WS-CURR-JULIAN > WS-END-JULIAN
006170        SET WS-DAY-LOOP-DONE TO TRUE
006180     ELSE
006190        MOVE '2' TO WS-JULCLC-FUNCTION
006200        MOVE WS-CURR-JULIAN TO WS-JULCLC-JULIAN
006210        CALL 'PDJULCLC' USING WS-JULCLC-FUNCTION WS-JULCLC-DATE-TEXT
006220                              WS-JULCLC-JULIAN WS-JULCLC-DOW
006230                              WS-JULCLC-RETURN-CODE
006240        MOVE WS-JULCLC-DATE-TEXT TO WS-CURR-DATE-TEXT
006250        MOVE '1' TO WS-JULCLC-FUNCTION
006260        CALL 'PDJULCLC' USING WS-JULCLC-FUNCTION WS-JULCLC-DATE-TEXT
006270                              WS-JULCLC-JULIAN WS-JULCLC-DOW
006280                              WS-JULCLC-RETURN-CODE
006290        MOVE WS-JULCLC-DOW TO WS-CURR-DOW
006300        PERFORM 331-SUMMARIZE-DAY THRU 331-EXIT
006310        PERFORM 332-WRITE-DAY-LINES THRU 332-EXIT
006320        PERFORM 333-ROLL-DAY-INTO-INSIGHTS THRU 333-EXIT
006330        ADD 1 TO WS-CTL-DAYS-PRINTED
006340        ADD 1 TO WS-CURR-JULIAN
006350     END-IF
006360     .
006370 330-EXIT. EXIT.
006380******************************************************************
006390*    331-SUMMARIZE-DAY -- SCAN THE RESERVATION TABLE FOR ROWS ON *
006400*    WS-CURR-DATE-TEXT, BUILDING THE DAY'S HOUR TABLE, SPACE     *
006410*    TOTALS ARE RECOMPUTED PER SPACE INSIDE 332.                 *
006420******************************************************************
006430 331-SUMMARIZE-DAY.
006440     MOVE 0 TO WS-DAY-RESV-COUNT
006450     MOVE 0 TO WS-DAY-GUEST-TOTAL
006460     PERFORM 3311-CLEAR-DAY-HOUR-ENTRY
006470        VARYING DH-IDX FROM 1 BY 1 UNTIL DH-IDX > 24
006480     PERFORM 3312-ACCUM-ONE-RESERVATION
006490        VARYING RESV-IDX FROM 1 BY 1 UNTIL RESV-IDX > WS-RESV-COUNT
006500     IF WS-TOTAL-CAPACITY = 0
006510        MOVE 0 TO WS-DAY-UTILIZATION
006520     ELSE
006530        COMPUTE WS-DAY-UTILIZATION ROUNDED =
006540           (WS-DAY-GUEST-TOTAL * 100) / WS-TOTAL-CAPACITY
006550     END-IF
006560     PERFORM 3313-FIND-PEAK-HOUR
006570     .
006580 331-EXIT. EXIT.
006590 3311-CLEAR-DAY-HOUR-ENTRY.
006600     MOVE 0 TO DH-GUEST-TOTAL(DH-IDX)
006610     MOVE 0 TO DH-RESV-COUNT(DH-IDX)
006620     .
006630 3311-EXIT. EXIT.
006640 3312-ACCUM-ONE-RESERVATION.
006650     IF VT-DATE(RESV-IDX) = WS-CURR-DATE-TEXT
006660        ADD 1 TO WS-DAY-RESV-COUNT
006670        ADD VT-PARTY-SIZE(RESV-IDX) TO WS-DAY-GUEST-TOTAL
006680        SET DH-IDX TO VT-HOUR-BUCKET(RESV-IDX)
006690        ADD 1 TO DH-IDX
006700        ADD VT-PARTY-SIZE(RESV-IDX) TO DH-GUEST-TOTAL(DH-IDX)
006710        ADD 1 TO DH-RESV-COUNT(DH-IDX)
006720        SET HOUR-IDX TO VT-HOUR-BUCKET(RESV-IDX)
006730        ADD 1 TO HOUR-IDX
006740        ADD VT-PARTY-SIZE(RESV-IDX) TO HR-GUEST-TOTAL(HOUR-IDX)
006750     END-IF
006760     .
006770 3312-EXIT. EXIT.
006780******************************************************************
006790*    3313-FIND-PEAK-HOUR -- HOUR BUCKET WITH THE MOST GUESTS FOR *
006800*    THE DAY JUST SUMMARIZED.  TIES GO TO THE EARLIER HOUR.      *
006810******************************************************************
006820 3313-FIND-PEAK-HOUR.
006830     MOVE 0 TO WS-DAY-PEAK-HOUR
006840     MOVE 0 TO WS-DAY-PEAK-GUESTS
006850     PERFORM 33131-CHECK-ONE-HOUR
006860        VARYING DH-IDX FROM 1 BY 1 UNTIL DH-IDX > 24
006870     IF WS-TOTAL-CAPACITY = 0
006880        MOVE 0 TO WS-DAY-PEAK-UTIL
006890     ELSE
006900        COMPUTE WS-DAY-PEAK-UTIL ROUNDED =
006910           (WS-DAY-PEAK-GUESTS * 100) / WS-TOTAL-CAPACITY
006920     END-IF
006930     .
006940 3313-EXIT. EXIT.
006950 33131-CHECK-ONE-HOUR.
006960     IF DH-GUEST-TOTAL(DH-IDX) > WS-DAY-PEAK-GUESTS
006970        MOVE DH-GUEST-TOTAL(DH-IDX) TO WS-DAY-PEAK-GUESTS
006980        COMPUTE WS-DAY-PEAK-HOUR = DH-IDX - 1
006990     END-IF
007000     .
007010 33131-EXIT. EXIT.
007020******************************************************************
007030*    332-WRITE-DAY-LINES -- DAILY DETAIL LINE, THEN ONE SUB-LINE *
007040*    PER ACTIVE SPACE, THEN (IF HOURLY WAS REQUESTED) ONE        *
007050*    SUB-LINE PER HOUR THAT HAD ANY ACTIVITY.                    *
007060******************************************************************
007070 332-WRITE-DAY-LINES.
007080     MOVE SPACE TO WS-RPT-DAILY-LINE
007090     MOVE WS-CURR-DATE-TEXT TO DL-DATE
007100     COMPUTE WS-DOW-IDX = WS-CURR-DOW + 1
007110     MOVE WS-DOW-NAME(WS-DOW-IDX) TO DL-DOW
007120     MOVE WS-DAY-RESV-COUNT TO DL-RESV-COUNT
007130     MOVE WS-DAY-GUEST-TOTAL TO DL-GUESTS
007140     MOVE WS-DAY-UTILIZATION TO DL-UTIL-PCT
007150     IF WS-DAY-RESV-COUNT = 0
007160        MOVE '  N/A' TO DL-PEAK-HOUR
007170        MOVE 0 TO DL-PEAK-UTIL
007180     ELSE
007190        MOVE WS-DAY-PEAK-HOUR TO WS-TIME-HH
007200        MOVE 0 TO WS-TIME-MM
007210        MOVE ':' TO FILLER OF WS-TIME-FIELDS
007220        MOVE WS-TIME-TEXT TO DL-PEAK-HOUR
007230        MOVE WS-DAY-PEAK-UTIL TO DL-PEAK-UTIL
007240     END-IF
007250     WRITE REPORT-FILE-REC FROM WS-RPT-DAILY-LINE
007260     PERFORM 3321-WRITE-ONE-SPACE-LINE
007270        VARYING SPACE-IDX FROM 1 BY 1 UNTIL SPACE-IDX > WS-SPACE-COUNT
007280     IF OP-IS-HOURLY
007290        PERFORM 3322-WRITE-ONE-HOUR-LINE
007300           VARYING DH-IDX FROM 1 BY 1 UNTIL DH-IDX > 24
007310     END-IF
007320     .
007330 332-EXIT. EXIT.
007340 3321-WRITE-ONE-SPACE-LINE.
007350     MOVE 0 TO WS-SPACE-DAY-COUNT
007360     MOVE 0 TO WS-SPACE-DAY-GUESTS
007370     PERFORM 33211-ACCUM-ONE-SPACE-RESV
007380        VARYING RESV-IDX FROM 1 BY 1 UNTIL RESV-IDX > WS-RESV-COUNT
007390     IF RQ-SPACE-MAX-CAP(SPACE-IDX) = 0
007400        MOVE 0 TO WS-SPACE-DAY-UTIL
007410     ELSE
007420        COMPUTE WS-SPACE-DAY-UTIL ROUNDED =
007430           (WS-SPACE-DAY-GUESTS * 100) / RQ-SPACE-MAX-CAP(SPACE-IDX)
007440     END-IF
007450     MOVE SPACE TO WS-RPT-SPACE-LINE
007460     MOVE RQ-SPACE-NAME(SPACE-IDX) TO SL-NAME
007470     MOVE WS-SPACE-DAY-COUNT TO SL-RESV-COUNT
007480     MOVE WS-SPACE-DAY-GUESTS TO SL-GUESTS
007490     MOVE WS-SPACE-DAY-UTIL TO SL-UTIL-PCT
007500     WRITE REPORT-FILE-REC FROM WS-RPT-SPACE-LINE
007510     .
007520 3321-EXIT. EXIT.
007530 33211-ACCUM-ONE-SPACE-RESV.
007540     IF VT-DATE(RESV-IDX) = WS-CURR-DATE-TEXT
007550        AND VT-SPACE-ID(RESV-IDX) = RQ-SPACE-ID(SPACE-IDX)
007560        ADD 1 TO WS-SPACE-DAY-COUNT
007570        ADD VT-PARTY-SIZE(RESV-IDX) TO WS-SPACE-DAY-GUESTS
007580     END-IF
007590     .
007600 33211-EXIT. EXIT.
007610 3322-WRITE-ONE-HOUR-LINE.
007620     IF DH-RESV-COUNT(DH-IDX) > 0
007630        COMPUTE WS-HOUR-BUCKET = DH-IDX - 1
007640        MOVE WS-HOUR-BUCKET TO WS-TIME-HH
007650        MOVE 0 TO WS-TIME-MM
007660        MOVE ':' TO FILLER OF WS-TIME-FIELDS
007670        IF WS-TOTAL-CAPACITY = 0
007680           MOVE 0 TO WS-DAY-UTILIZATION
007690        ELSE
007700           COMPUTE WS-DAY-UTILIZATION ROUNDED =
007710              (DH-GUEST-TOTAL(DH-IDX) * 100) / WS-TOTAL-CAPACITY
007720        END-IF
007730        MOVE SPACE TO WS-RPT-HOUR-LINE
007740        MOVE WS-TIME-TEXT TO HL-HOUR
007750        MOVE DH-RESV-COUNT(DH-IDX) TO HL-RESV-COUNT
007760        MOVE DH-GUEST-TOTAL(DH-IDX) TO HL-GUESTS
007770        MOVE WS-DAY-UTILIZATION TO HL-UTIL-PCT
007780        WRITE REPORT-FILE-REC FROM WS-RPT-HOUR-LINE
007790     END-IF
007800     .
007810 3322-EXIT. EXIT.
007820******************************************************************
007830*    333-ROLL-DAY-INTO-INSIGHTS -- ADD THIS DAY'S UTILIZATION TO *
007840*    ITS DAY-OF-WEEK BUCKET AND TO THE PERIOD-WIDE UTIL TOTAL.   *
007850******************************************************************
007860 333-ROLL-DAY-INTO-INSIGHTS.
007870     COMPUTE DOW-IDX = WS-CURR-DOW + 1
007880     ADD 1 TO DOW-DAY-COUNT(DOW-IDX)
007890     ADD WS-DAY-UTILIZATION TO DOW-UTIL-SUM(DOW-IDX)
007900     ADD WS-DAY-UTILIZATION TO WS-SUM-DAILY-UTIL-TOTAL
007910     .
007920 333-EXIT. EXIT.
007930******************************************************************
007940*                  340-COMPUTE-SUMMARY                           *
007950******************************************************************
007960 340-COMPUTE-SUMMARY.
007970     IF WS-CTL-RESV-IN-RANGE = 0
007980        MOVE 0 TO WS-SUM-AVG-PARTY-SIZE
007990     ELSE
008000        COMPUTE WS-SUM-AVG-PARTY-SIZE ROUNDED =
008010           WS-SUM-TOTAL-GUESTS / WS-CTL-RESV-IN-RANGE
008020     END-IF
008030     IF WS-TOTAL-DAYS-IN-RANGE = 0
008040        MOVE 0 TO WS-SUM-AVG-UTILIZATION
008050     ELSE
008060        COMPUTE WS-SUM-AVG-UTILIZATION ROUNDED =
008070           WS-SUM-DAILY-UTIL-TOTAL / WS-TOTAL-DAYS-IN-RANGE
008080     END-IF
008090     COMPUTE WS-SUM-TOTAL-OP-SLOTS =
008100        WS-TOTAL-DAYS-IN-RANGE * 12
008110     MOVE WS-CTL-RESV-IN-RANGE TO WS-SUM-TOTAL-BOOKED-SLOTS
008120     IF (WS-CTL-RESV-IN-RANGE + WS-CTL-CANCEL-IN-RANGE) = 0
008130        MOVE 0 TO WS-SUM-CANCEL-RATE
008140     ELSE
008150        COMPUTE WS-SUM-CANCEL-RATE ROUNDED =
008160           (WS-CTL-CANCEL-IN-RANGE * 100) /
008170           (WS-CTL-RESV-IN-RANGE + WS-CTL-CANCEL-IN-RANGE)
008180     END-IF
008190     .
008200 340-EXIT. EXIT.
008210******************************************************************
008220*                  350-WRITE-SUMMARY                             *
008230******************************************************************
008240 350-WRITE-SUMMARY.
008250     MOVE SPACE TO WS-RPT-SUMMARY-LINE1
008251     MOVE WS-CTL-RESV-IN-RANGE TO WS-EDIT-6
008252     MOVE WS-EDIT-6 TO WS-EDIT-6-HOLD-1
008260     MOVE WS-SUM-TOTAL-GUESTS TO WS-EDIT-6
008270     STRING '  TOTAL RESERVATIONS: ' DELIMITED BY SIZE
008280            WS-EDIT-6-HOLD-1 DELIMITED BY SIZE
008290            '     TOTAL GUESTS: '   DELIMITED BY SIZE
008300            WS-EDIT-6 DELIMITED BY SIZE
008350            INTO WS-RPT-SUMMARY-LINE1
008351     WRITE REPORT-FILE-REC FROM WS-RPT-SUMMARY-LINE1
008360     MOVE SPACE TO WS-RPT-SUMMARY-LINE2
008370     MOVE WS-SUM-AVG-PARTY-SIZE TO WS-EDIT-PARTY
008380     STRING '  AVERAGE PARTY SIZE: ' DELIMITED BY SIZE
008390            WS-EDIT-PARTY DELIMITED BY SIZE
008400            INTO WS-RPT-SUMMARY-LINE2
008410     WRITE REPORT-FILE-REC FROM WS-RPT-SUMMARY-LINE2
008420     MOVE SPACE TO WS-RPT-SUMMARY-LINE3
008430     MOVE WS-SUM-AVG-UTILIZATION TO WS-EDIT-PCT
008440     MOVE WS-SUM-TOTAL-OP-SLOTS TO WS-EDIT-6
008470     STRING '  AVERAGE UTILIZATION: ' DELIMITED BY SIZE
008450            WS-EDIT-PCT DELIMITED BY SIZE
008460            '%   TOTAL OPERATING SLOTS: ' DELIMITED BY SIZE
008500            WS-EDIT-6 DELIMITED BY SIZE
008510            INTO WS-RPT-SUMMARY-LINE3
008520     WRITE REPORT-FILE-REC FROM WS-RPT-SUMMARY-LINE3
008530     MOVE SPACE TO WS-RPT-SUMMARY-LINE4
008540     MOVE WS-CTL-CANCEL-IN-RANGE TO WS-EDIT-6
008541     MOVE WS-SUM-CANCEL-RATE TO WS-EDIT-PCT
008550     STRING '  CANCELLED: ' DELIMITED BY SIZE
008560            WS-EDIT-6 DELIMITED BY SIZE
008570            '     CANCELLATION RATE: ' DELIMITED BY SIZE
008610            WS-EDIT-PCT DELIMITED BY SIZE
008620            '%' DELIMITED BY SIZE
008630            INTO WS-RPT-SUMMARY-LINE4
008640     WRITE REPORT-FILE-REC FROM WS-RPT-SUMMARY-LINE4
008650     .
008660 350-EXIT. EXIT.
008670******************************************************************
008680*    360-COMPUTE-INSIGHTS -- BUSIEST/SLOWEST DAY-OF-WEEK (MEAN   *
008690*    UTILIZATION, DAYS THAT NEVER OCCURRED IN THE RANGE ARE      *
008700*    SKIPPED) AND BUSIEST/SLOWEST HOUR (TOTAL GUESTS).           *
008710******************************************************************
008720 360-COMPUTE-INSIGHTS.
008730     PERFORM 361-CHECK-ONE-DOW
008740        VARYING DOW-IDX FROM 1 BY 1 UNTIL DOW-IDX > 7
008750     MOVE 1 TO WS-BUSIEST-HOUR-IDX
008760     MOVE 1 TO WS-SLOWEST-HOUR-IDX
008770     MOVE HR-GUEST-TOTAL(1) TO WS-BUSIEST-HOUR-GUESTS
008780     MOVE HR-GUEST-TOTAL(1) TO WS-SLOWEST-HOUR-GUESTS
008790     PERFORM 362-CHECK-ONE-HOUR
008800        VARYING HOUR-IDX FROM 2 BY 1 UNTIL HOUR-IDX > 24
008810     .
008820 360-EXIT. EXIT.
008830 361-CHECK-ONE-DOW.
008840     IF DOW-DAY-COUNT(DOW-IDX) > 0
008850        COMPUTE WS-DOW-AVG-UTIL ROUNDED =
008860           DOW-UTIL-SUM(DOW-IDX) / DOW-DAY-COUNT(DOW-IDX)
008870        IF NOT WS-ANY-DOW-FOUND
008880           SET WS-ANY-DOW-FOUND TO TRUE
008890           MOVE DOW-IDX TO WS-BUSIEST-DOW-IDX
008900           MOVE DOW-IDX TO WS-SLOWEST-DOW-IDX
008910           MOVE WS-DOW-AVG-UTIL TO WS-BUSIEST-DOW-UTIL
008920           MOVE WS-DOW-AVG-UTIL TO WS-SLOWEST-DOW-UTIL
008930        ELSE
008940           IF WS-DOW-AVG-UTIL > WS-BUSIEST-DOW-UTIL
008950              MOVE WS-DOW-AVG-UTIL TO WS-BUSIEST-DOW-UTIL
008960              MOVE DOW-IDX TO WS-BUSIEST-DOW-IDX
008970           END-IF
008980           IF WS-DOW-AVG-UTIL < WS-SLOWEST-DOW-UTIL
008990              MOVE WS-DOW-AVG-UTIL TO WS-SLOWEST-DOW-UTIL
009000              MOVE DOW-IDX TO WS-SLOWEST-DOW-IDX
009010           END-IF
009020        END-IF
009030     END-IF
009040     .
009050 361-EXIT. EXIT.
009060 362-CHECK-ONE-HOUR.
009070     IF HR-GUEST-TOTAL(HOUR-IDX) > WS-BUSIEST-HOUR-GUESTS
009080        MOVE HR-GUEST-TOTAL(HOUR-IDX) TO WS-BUSIEST-HOUR-GUESTS
009090        MOVE HOUR-IDX TO WS-BUSIEST-HOUR-IDX
009100     END-IF
009110     IF HR-GUEST-TOTAL(HOUR-IDX) < WS-SLOWEST-HOUR-GUESTS
009120        MOVE HR-GUEST-TOTAL(HOUR-IDX) TO WS-SLOWEST-HOUR-GUESTS
009130        MOVE HOUR-IDX TO WS-SLOWEST-HOUR-IDX
009140     END-IF
009150     .
009160 362-EXIT. EXIT.
009170******************************************************************
009180*                  370-WRITE-INSIGHTS                            *
009190******************************************************************
009200 370-WRITE-INSIGHTS.
009210     MOVE SPACE TO WS-RPT-INSIGHT-LINE1
009220     IF WS-ANY-DOW-FOUND
009230        COMPUTE WS-DOW-IDX = WS-BUSIEST-DOW-IDX
009240        MOVE WS-BUSIEST-DOW-UTIL TO WS-EDIT-PCT
009250        STRING '  BUSIEST DAY: ' DELIMITED BY SIZE
009260               WS-DOW-NAME(WS-DOW-IDX) DELIMITED BY SIZE
009270               ' (' DELIMITED BY SIZE
009280               WS-EDIT-PCT DELIMITED BY SIZE
009290               '%)' DELIMITED BY SIZE
009300               INTO WS-RPT-INSIGHT-LINE1
009310        WRITE REPORT-FILE-REC FROM WS-RPT-INSIGHT-LINE1
009320        MOVE SPACE TO WS-RPT-INSIGHT-LINE2
009330        COMPUTE WS-DOW-IDX = WS-SLOWEST-DOW-IDX
009340        MOVE WS-SLOWEST-DOW-UTIL TO WS-EDIT-PCT
009350        STRING '  SLOWEST DAY: ' DELIMITED BY SIZE
009360               WS-DOW-NAME(WS-DOW-IDX) DELIMITED BY SIZE
009370               ' (' DELIMITED BY SIZE
009380               WS-EDIT-PCT DELIMITED BY SIZE
009390               '%)' DELIMITED BY SIZE
009400               INTO WS-RPT-INSIGHT-LINE2
009410        WRITE REPORT-FILE-REC FROM WS-RPT-INSIGHT-LINE2
009420     END-IF
009430     PERFORM 371-WRITE-HOUR-INSIGHTS THRU 371-EXIT
009440     PERFORM 372-WRITE-RECOMMENDATIONS THRU 372-EXIT
009450     .
009460 370-EXIT. EXIT.
009470 371-WRITE-HOUR-INSIGHTS.
009480     COMPUTE WS-HOUR-BUCKET = WS-BUSIEST-HOUR-IDX - 1
009490     MOVE WS-HOUR-BUCKET TO WS-TIME-HH
009500     MOVE 0 TO WS-TIME-MM
009510     MOVE ':' TO FILLER OF WS-TIME-FIELDS
009520     MOVE SPACE TO WS-RPT-REC-LINE1
009530     STRING '  BUSIEST HOUR: ' DELIMITED BY SIZE
009540            WS-TIME-TEXT DELIMITED BY SIZE
009550            INTO WS-RPT-REC-LINE1
009560     WRITE REPORT-FILE-REC FROM WS-RPT-REC-LINE1
009570     COMPUTE WS-HOUR-BUCKET = WS-SLOWEST-HOUR-IDX - 1
009580     MOVE WS-HOUR-BUCKET TO WS-TIME-HH
009590     MOVE 0 TO WS-TIME-MM
009600     MOVE ':' TO FILLER OF WS-TIME-FIELDS
009610     MOVE SPACE TO WS-RPT-REC-LINE2
009620     STRING '  SLOWEST HOUR: ' DELIMITED BY SIZE
009630            WS-TIME-TEXT DELIMITED BY SIZE
009640            INTO WS-RPT-REC-LINE2
009650     WRITE REPORT-FILE-REC FROM WS-RPT-REC-LINE2
009660     .
009670 371-EXIT. EXIT.
009680******************************************************************
009690*    372-WRITE-RECOMMENDATIONS -- THE THREE STANDARD             *
009700*    RECOMMENDATIONS THE HOME OFFICE ASKED FOR IN SPH-0128.      *
009710******************************************************************
009720 372-WRITE-RECOMMENDATIONS.
009730     IF WS-ANY-DOW-FOUND AND WS-SLOWEST-DOW-UTIL < 50.0
009740        MOVE SPACE TO WS-RPT-REC-LINE1
009750        COMPUTE WS-DOW-IDX = WS-SLOWEST-DOW-IDX
009760        STRING '  RECOMMEND: RUN PROMOTIONS ON ' DELIMITED BY SIZE
009770               WS-DOW-NAME(WS-DOW-IDX) DELIMITED BY SIZE
009780               INTO WS-RPT-REC-LINE1
009790        WRITE REPORT-FILE-REC FROM WS-RPT-REC-LINE1
009800     END-IF
009810     IF WS-ANY-DOW-FOUND AND WS-BUSIEST-DOW-UTIL > 85.0
009820        MOVE SPACE TO WS-RPT-REC-LINE2
009830        COMPUTE WS-DOW-IDX = WS-BUSIEST-DOW-IDX
009840        STRING '  RECOMMEND: EXTEND HOURS OR ADD SPACE ON '
009850               DELIMITED BY SIZE
009860               WS-DOW-NAME(WS-DOW-IDX) DELIMITED BY SIZE
009870               INTO WS-RPT-REC-LINE2
009880        WRITE REPORT-FILE-REC FROM WS-RPT-REC-LINE2
009890     END-IF
009900     IF WS-SUM-TOTAL-GUESTS > 0
009910        COMPUTE WS-HOUR-BUCKET = WS-SLOWEST-HOUR-IDX - 1
009920        MOVE WS-HOUR-BUCKET TO WS-TIME-HH
009930        MOVE 0 TO WS-TIME-MM
009940        MOVE ':' TO FILLER OF WS-TIME-FIELDS
009950        MOVE SPACE TO WS-RPT-REC-LINE3
009960        STRING '  RECOMMEND: HAPPY-HOUR SPECIALS AT '
009970               DELIMITED BY SIZE
009980               WS-TIME-TEXT DELIMITED BY SIZE
009990               INTO WS-RPT-REC-LINE3
010000        WRITE REPORT-FILE-REC FROM WS-RPT-REC-LINE3
010010     END-IF
010020     .
010030 372-EXIT. EXIT.
010031******************************************************************
010032*    380-WRITE-TRAILER -- CONTROL-BREAK CLOSEOUT LINE FOR THE     *
010033*    PERIOD, MATCHING THE TRAILER CONVENTION THE DISPOSITION     *
010034*    REPORT IN PDRSVPST ALREADY USES.                            *
010035******************************************************************
010036 380-WRITE-TRAILER.
010037     MOVE WS-CTL-DAYS-PRINTED TO TR-DAYS-EDIT
010038     WRITE REPORT-FILE-REC FROM WS-RPT-TRAILER-FLAT
010039     .
010040 380-EXIT. EXIT.
010041******************************************************************
010050*                  EOJ9-CLOSE-FILES                               *
010060******************************************************************
010070 EOJ9-CLOSE-FILES.
010080     CLOSE RESTAURANT-FILE SPACE-FILE RESV-IN-FILE
010090           PARM-FILE REPORT-FILE
010100     DISPLAY 'PDOCCRPT PROCESSING COMPLETE'
010110     DISPLAY 'RESERVATIONS READ:      ' WS-CTL-RESV-READ
010120     DISPLAY 'RESERVATIONS IN RANGE:  ' WS-CTL-RESV-IN-RANGE
010130     DISPLAY 'CANCELLATIONS IN RANGE: ' WS-CTL-CANCEL-IN-RANGE
010140     DISPLAY 'DAYS PRINTED:           ' WS-CTL-DAYS-PRINTED
010150     .
010152     GO TO EOJ9999-EXIT.
010160******************************************************************
010170*                  EOJ99-ABEND                                    *
010180******************************************************************
010190 EOJ99-ABEND.
010200     DISPLAY 'PROGRAM ABENDING - PDOCCRPT'
010210     DISPLAY WS-ABEND-MSG
010220     CLOSE RESTAURANT-FILE SPACE-FILE RESV-IN-FILE
010230           PARM-FILE REPORT-FILE
010240     MOVE 16 TO RETURN-CODE
010250     GOBACK
010260     .
010262 EOJ9999-EXIT.
010264     EXIT.
010280******************************************************************
010290*    END OF PDOCCRPT                                              *
010300******************************************************************
