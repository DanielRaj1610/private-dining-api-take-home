000100******************************************************************
000200*    RESVREQT  --  RESERVATION REQUEST TRANSACTION RECORD        *
000300*                                                                *
000400*    ONE TRANSACTION PER RESERVATION ACTION, IN ARRIVAL ORDER.   *
000500*    RQ-ACTION 'C' = CREATE A NEW RESERVATION, USING RQ-SPACE-ID *
000600*    THROUGH RQ-CUST-PHONE.  RQ-ACTION 'X' = CANCEL AN EXISTING  *
000700*    RESERVATION, USING RQ-RESV-ID AND RQ-CANCEL-REASON ONLY.    *
000800*    LINE-SEQUENTIAL, ONE 200-BYTE RECORD PER TRANSACTION.       *
000900*                                                                *
001000*    2026-03-05  RSK  TKT#SPH-0117  ORIGINAL COPYBOOK            *
001100******************************************************************
001200 01  RESV-REQUEST-RECORD.
001300     05  RQ-ACTION                     PIC X(01).
001400         88  RQ-IS-CREATE               VALUE 'C'.
001500         88  RQ-IS-CANCEL               VALUE 'X'.
001600     05  RQ-RESV-ID                    PIC X(12).
001700     05  RQ-SPACE-ID                   PIC X(36).
001800     05  RQ-DATE                       PIC X(10).
001900     05  RQ-START-TIME                 PIC X(05).
002000     05  RQ-PARTY-SIZE                 PIC 9(03).
002100     05  RQ-CUST-NAME                  PIC X(30).
002200     05  RQ-CUST-EMAIL                 PIC X(40).
002300     05  RQ-CUST-PHONE                 PIC X(15).
002400     05  RQ-CANCEL-REASON              PIC X(30).
002500     05  FILLER                        PIC X(18).
002600******************************************************************
002700*    END OF RESVREQT                                             *
002800******************************************************************
